000100******************************************************************
000200*    PROGRAM:      1-REWARD-POST
000300*    PROJECT:      TGRD  (TOURGUIDE REWARD/DEAL BATCH SUITE)
000400*    PURPOSE:      NIGHTLY REWARD-POSTING RUN.  WALKS EVERY
000500*                  VISITED-LOCATION AGAINST THE FULL ATTRACTION
000600*                  MASTER, POSTS A DEDUPED REWARD WHEN THE VISIT
000700*                  FALLS INSIDE THE PROXIMITY BUFFER, AND PRINTS
000800*                  THE REWARD-POSTING-SUMMARY CONTROL-BREAK
000900*                  REPORT.
001000*    TECTONICS:    COBC
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     1-REWARD-POST.
001400 AUTHOR.         R DELACROIX.
001500 INSTALLATION.   MERIDIAN TRAVEL SYSTEMS - DATA CENTER.
001600 DATE-WRITTEN.   08-JAN-1988.
001700*    THIS BOX, IT JUST TRACKS THE DATE-WRITTEN BY HOUSE HABIT.
001800*    COMPILED FIELD HAS NEVER BEEN A REAL COMPILER-SET VALUE ON
001900*    ORIGINAL 1988 CUT AND ITS FIRST RECOMPILE - THE DATE-
002000 DATE-COMPILED.  08-JAN-1988.
002100*    EVERY TGRD PROGRAM CARRIES.
002200*    SIX ID PARAGRAPHS - HOUSE STANDARD HEADER, SAME SIX
002300 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING ONLY.
002400******************************************************************
002500*    CHANGE LOG
002600*    ------------------------------------------------------------
002700*    08-JAN-1988  R.D.   ORIGINAL CUT.  TGRD-001.  REPLACES THE
002800*                        MANUAL REWARD LEDGER KEPT BY THE TOUR
002900*                        DESK.
003000*    22-FEB-1988  R.D.   PROXIMITY BUFFER PULLED OUT AS A NAMED
003100*                        CONSTANT, TGRD-006.
003200*    14-JUL-1989  J.M.   REWARD DEDUP TABLE ADDED - DESK WAS
003300*                        SEEING DOUBLE-PAID REWARDS ON REPEAT
003400*                        VISITS, TGRD-041.
003500*    03-JUN-1991  R.D.   ATTR-STATE CARRIED THROUGH TO THE
003600*                        ATTRACTION TABLE, TGRD-114.
003700*    19-OCT-1994  K.R.   GREAT-CIRCLE ROUTINE REWRITTEN TO CARRY
003800*                        9 DECIMAL DIGITS OF INTERMEDIATE
003900*                        PRECISION TO MATCH THE VENDOR REFERENCE
004000*                        FIGURES, TGRD-233.
004100*    02-NOV-1994  K.R.   SIN/COS/ARCCOS NOW WORKED OUT LONGHAND
004200*                        BY TAYLOR SERIES AND THE ABRAMOWITZ-
004300*                        AND-STEGUN 4.4.45 POLYNOMIAL - THIS BOX
004400*                        HAS NO MATH LIBRARY CALL, TGRD-234.
004500*    11-SEP-1993  K.R.   VISIT-TIMESTAMP NOW CARRIED THROUGH ON
004600*                        THE POSTED REWARD RECORD, TGRD-190.
004700*    30-MAR-1996  F.M.   USER TABLE LOAD SPLIT OUT OF THE MAIN
004800*                        LOOP SO THE NAME PRINTS ON THE SUBTOTAL
004900*                        LINE EVEN WHEN A USER HAS ZERO VISITS,
005000*                        TGRD-284.
005100*    17-DEC-1998  K.R.   YEAR-2000 REVIEW - VL-TIMESTAMP AND
005200*                        VISIT-TIMESTAMP ARE FULL CCYYMMDDHHMISS
005300*                        ALREADY, NO WINDOWING LOGIC NEEDED.
005400*                        SIGNED OFF, TGRD-311.
005500*    05-FEB-1999  K.R.   Y2K REGRESSION PASS - RERAN THE 1996
005600*                        AND 1997 TEST DECKS FORWARD-DATED INTO
005700*                        2000, NO DISCREPANCIES.  TGRD-311.
005800*    21-AUG-2001  F.M.   PROXIMITY-OVERRIDE SWITCH DOCUMENTED FOR
005900*                        THE SEASONAL DESK RUN, TGRD-356.
006000*    09-MAY-2003  P.O.   REWARD-POSTING-SUMMARY GRAND TOTAL LINE
006100*                        WAS DROPPING THE LAST USER WHEN THE
006200*                        FILE ENDED MID-GROUP, TGRD-402.
006300*    14-APR-2004  P.O.   UPSI-1 TRACE SWITCH ADDED SO THE DESK CAN
006400*                        GET A CONSOLE ECHO OF THE WHOLE-DEGREE
006500*                        LAT/LONG SPLIT WHILE CHASING A PROXIMITY
006600*                        COMPLAINT WITHOUT WAITING ON A DUMP,
006700*                        TGRD-419.  COMPOSITE REWARD-LOOKUP KEY
006800*                        NOW BUILT ONCE PER ATTRACTION TEST RATHER
006900*                        THAN COMPARED FIELD-BY-FIELD, SAME TICKET.
007000*                        CENTURY-YEAR SANITY EDIT ADDED ON THE
007100*                        INCOMING VISIT TIMESTAMP, SAME TICKET.
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS TGRD-ALPHA-CLASS IS "A" THRU "Z"
007800     UPSI-0 ON  STATUS IS TGRD-RERUN-SWITCH-ON
007900*    SWITCHES, NEVER OPERATOR CONSOLE REPLIES.
008000*    SWITCH ADDED UNDER TGRD-419 - BOTH ARE JCL PARM-CARD
008100*    UPSI-0 IS THE PROXIMITY OVERRIDE; UPSI-1 IS THE TRACE
008200            OFF STATUS IS TGRD-RERUN-SWITCH-OFF
008300*    FOR THE DESK TRACE SWITCH.
008400*    TESTS - UPSI-0 FOR THE SEASONAL PROXIMITY OVERRIDE, UPSI-1
008500*    SPECIAL-NAMES CARRIES BOTH UPSI SWITCHES THIS PROGRAM
008600     UPSI-1 ON  STATUS IS TGRD-TRACE-SWITCH-ON
008700            OFF STATUS IS TGRD-TRACE-SWITCH-OFF.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000 
009100     SELECT ATTRACTION-FILE     ASSIGN TO ATTRFILE
009200*    ATTRACTION MASTER - LOADED WHOLESALE INTO ATTR-TABLE BELOW
009300*    BEFORE THE VISIT PASS EVER STARTS.
009400             ORGANIZATION IS LINE SEQUENTIAL.
009500 
009600     SELECT USER-FILE           ASSIGN TO USERFILE
009700*    USER MASTER - SAME COPYBOOK 2-NEARBY-REPORT AND 3-TRIP-
009800*    POINTS BOTH FD IN.
009900             ORGANIZATION IS LINE SEQUENTIAL.
010000 
010100     SELECT VISITED-LOC-FILE    ASSIGN TO VISITFIL
010200*    ONE ROW PER LOGGED VISIT - THE PRIMARY DRIVER FILE FOR
010300*    THIS ENTIRE RUN, WALKED SEQUENTIALLY IN 2000 BELOW.
010400             ORGANIZATION IS LINE SEQUENTIAL.
010500 
010600     SELECT REWARD-LOOKUP-FILE  ASSIGN TO LOOKUPFL
010700*    DESK-NEGOTIATED SPECIAL POINT TIERS FOR PARTICULAR
010800*    ATTRACTION/USER PAIRS - MOST PAIRS HAVE NO ROW HERE AT
010900*    ALL AND DRAW THE DEFAULT ZERO-POINT ANSWER.
011000             ORGANIZATION IS LINE SEQUENTIAL.
011100 
011200     SELECT USER-REWARD-FILE    ASSIGN TO REWDFILE
011300*    THIS RUN'S OUTPUT - ONE ROW PER REWARD ACTUALLY POSTED.
011400*    READ BACK IN BY 3-TRIP-POINTS DOWNSTREAM.
011500             ORGANIZATION IS LINE SEQUENTIAL.
011600 
011700     SELECT SUMMARY-RPT-FILE    ASSIGN TO SUMMRPT
011800*    PRINTED CONTROL-BREAK REPORT - ONE SUBTOTAL LINE PER USER
011900*    PLUS A FINAL GRAND-TOTAL LINE.
012000             ORGANIZATION IS LINE SEQUENTIAL.
012100 
012200******************************************************************
012300 DATA DIVISION.
012400 FILE SECTION.
012500 
012600 FD  ATTRACTION-FILE.
012700*    LATITUDE/LONGITUDE OF EVERY KNOWN ATTRACTION - SEE
012800*    TGATTR.CPY FOR THE FULL LAYOUT.
012900     COPY TGATTR.
013000 
013100 FD  USER-FILE.
013200*    NAME AND TRIP-PREFERENCE FIELDS PER USER - SEE TGUSER.CPY.
013300     COPY TGUSER.
013400 
013500 FD  VISITED-LOC-FILE.
013600*    ONE VISITED-LOCATION EVENT PER ROW - SEE TGVISIT.CPY.
013700     COPY TGVISIT.
013800 
013900 FD  REWARD-LOOKUP-FILE.
014000*    SEE TGLKUP.CPY FOR THE ATTRACTION-ID/USER-ID/POINTS
014100*    LAYOUT THIS FD READS.
014200     COPY TGLKUP.
014300 
014400 FD  USER-REWARD-FILE.
014500*    SEE TGREWD.CPY - THE POSTED-REWARD RECORD THIS PROGRAM
014600*    BUILDS AND WRITES IN 2300 BELOW.
014700     COPY TGREWD.
014800 
014900 FD  SUMMARY-RPT-FILE.
015000 01  SUMMARY-RPT-LINE            PIC X(112).
015100*    NO SHARED COPYBOOK FOR THE PRINT LINE ITSELF - EVERY TGRD
015200*    REPORT LAYOUT LIVES INLINE IN ITS OWN PROGRAM.
015300 
015400******************************************************************
015500 WORKING-STORAGE SECTION.
015600 
015700 77  PROGRAM-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.
015800 
015900 1   FILE-WORKING-MANAGER.
016000* ++===          FIN DE FICHIER, UN FLAG PAR FICHIER LU     ===++
016100     05  ATTR-FIN-ENREG          PIC X(01) VALUE SPACE.
016200*        ONE-BYTE SWITCH, TESTED THROUGH THE 88 BELOW - NEVER
016300*        COMPARED TO SPACE/HIGH-VALUE DIRECTLY IN THE PROCEDURE
016400*        DIVISION.
016500         88  ATTR-EOF                       VALUE HIGH-VALUE.
016600     05  USER-FIN-ENREG          PIC X(01) VALUE SPACE.
016700*        SAME SHAPE AS ATTR-FIN-ENREG ABOVE, ONE SWITCH PER FILE
016800*        READ IN THIS PROGRAM.
016900         88  USER-MAST-EOF                  VALUE HIGH-VALUE.
017000     05  LKUP-FIN-ENREG          PIC X(01) VALUE SPACE.
017100         88  LKUP-EOF                       VALUE HIGH-VALUE.
017200     05  VL-FIN-ENREG            PIC X(01) VALUE SPACE.
017300*    AND SIXTH FILES ARE OUTPUT-ONLY AND CARRY NO EOF FLAG.
017400*    FOUR FILE-STATUS FLAGS, ONE PER INPUT FILE - THE FIFTH
017500         88  VL-EOF                         VALUE HIGH-VALUE.
017600 
017700*    ONE OCCURS CEILING PER TABLE BELOW - CHANGE THESE, NOT THE
017800*    OCCURS CLAUSE ITSELF, IF A MASTER FILE EVER OUTGROWS ITS
017900*    ROOM.
018000 1   TABLE-SIZE-MANAGER.
018100     05  ATTR-MAX-OCCURS      PIC S9(4) COMP VALUE 500.
018200     05  LKUP-MAX-OCCURS      PIC S9(4) COMP VALUE 3000.
018300     05  USER-MAX-OCCURS      PIC S9(4) COMP VALUE 500.
018400*    PROGRAM RESERVES, TUNED WELL ABOVE OBSERVED VOLUMES.
018500*    NOT SIZE-OF-FILE CEILINGS - THESE ARE THE TABLE ROOM THIS
018600     05  DEDUP-MAX-OCCURS     PIC S9(4) COMP VALUE 500.
018700 
018800*    WHOLE ATTRACTION MASTER, IN CORE FOR THE LIFE OF THE RUN -
018900*    LOADED ONCE BY 1000-LOAD-ATTRACTIONS BEFORE ANY VISIT IS
019000*    TESTED.
019100 1   ATTRACTION-TABLE-MANAGER.
019200     05  ATTR-COUNT           PIC S9(4) COMP VALUE ZERO.
019300     05  ATTR-IDX             PIC S9(4) COMP VALUE ZERO.
019400     05  ATTR-TABLE OCCURS 500 TIMES
019500                 INDEXED BY ATTR-TABLE-NDX.
019600*        FOUR FIELDS PER ROW - ID, NAME, LATITUDE, LONGITUDE.
019700         10  ATTR-TAB-ID          PIC X(36).
019800*        KNOWN ATTRACTION.
019900*        ATTR-TAB-ID/NAME/LATITUDE/LONGITUDE - ONE ROW PER
020000         10  ATTR-TAB-NAME        PIC X(100).
020100         10  ATTR-TAB-LATITUDE    PIC S9(3)V9(6).
020200         10  ATTR-TAB-LONGITUDE   PIC S9(3)V9(6).
020300*        LATITUDE/LONGITUDE CARRIED TO SIX DECIMAL PLACES,
020400*        MATCHING THE PRECISION TGATTR.CPY DELIVERS THEM IN.
020500 
020600*    DESK-NEGOTIATED POINT OVERRIDES, KEYED ON THE COMPOSITE
020700*    ATTRACTION-ID/USER-ID KEY BUILT IN TGWORK.CPY.  RWD-POINTS-
020800*    FOUND CARRIES THE ANSWER BACK FROM 3200 TO ITS CALLER.
020900 1   LOOKUP-TABLE-MANAGER.
021000     05  LKUP-COUNT           PIC S9(4) COMP VALUE ZERO.
021100     05  LKUP-IDX             PIC S9(4) COMP VALUE ZERO.
021200     05  LKUP-FOUND-SW        PIC X(01) VALUE "N".
021300         88  LKUP-FOUND               VALUE "Y".
021400         88  LKUP-NOT-FOUND            VALUE "N".
021500*    ITS CALLER - IT DOES NOT LIVE INSIDE THE TABLE ITSELF.
021600*    RWD-POINTS-FOUND IS THE ANSWER FIELD 3200 FILLS IN FOR
021700     05  RWD-POINTS-FOUND     PIC 9(09) VALUE ZERO.
021800*        USER-ID PLUS THE NEGOTIATED POINT FIGURE.
021900*        THE LOOKUP OVERRIDE ROW ITSELF - ATTRACTION-ID PLUS
022000     05  LKUP-TABLE OCCURS 3000 TIMES
022100                 INDEXED BY LKUP-TABLE-NDX.
022200         10  LKUP-TAB-ATTR-ID     PIC X(36).
022300         10  LKUP-TAB-USER-ID     PIC X(36).
022400*        THE NEGOTIATED POINT FIGURE.
022500*        THREE FIELDS PER ROW - THE COMPOSITE KEY HALVES PLUS
022600         10  LKUP-TAB-POINTS      PIC 9(09).
022700*        WHOLE-NUMBER POINTS ONLY - THE DESK HAS NEVER ASKED FOR
022800*        FRACTIONAL POINT AWARDS.
022900 
023000*    USER-ID/NAME PAIRS ONLY - THIS PROGRAM DOES NOT CARE ABOUT
023100*    A USER'S TRIP PREFERENCES, JUST THEIR PRINTABLE NAME.
023200 1   USER-TABLE-MANAGER.
023300     05  USER-COUNT           PIC S9(4) COMP VALUE ZERO.
023400     05  USER-IDX             PIC S9(4) COMP VALUE ZERO.
023500     05  USER-TABLE OCCURS 500 TIMES
023600*        NEEDED BY THIS PROGRAM.
023700*        ONLY ID AND NAME - NOTHING ELSE OFF TGUSER.CPY IS
023800                 INDEXED BY USER-TABLE-NDX.
023900         10  USER-TAB-ID          PIC X(36).
024000         10  USER-TAB-NAME        PIC X(30).
024100*        30 BYTES MATCHES USER-NAME IN TGUSER.CPY EXACTLY - NO
024200*        TRUNCATION RISK ON THE MOVE IN 1210.
024300 
024400 1   DEDUP-TABLE-MANAGER.
024500*    HOLDS THE ATTRACTION NAMES ALREADY REWARDED FOR THE USER
024600*    CURRENTLY BEING PROCESSED.  CLEARED ON EVERY CONTROL BREAK.
024700     05  DEDUP-COUNT          PIC S9(4) COMP VALUE ZERO.
024800     05  DEDUP-IDX            PIC S9(4) COMP VALUE ZERO.
024900     05  DEDUP-ALREADY-SW     PIC X(01) VALUE "N".
025000*        EVERY CONTROL BREAK IN 2100.
025100*        DEDUP-ALREADY-SW IS RESET, ALONG WITH DEDUP-COUNT, ON
025200         88  ALREADY-REWARDED         VALUE "Y".
025300         88  NOT-YET-REWARDED         VALUE "N".
025400     05  DEDUP-TABLE OCCURS 500 TIMES
025500                 INDEXED BY DEDUP-TABLE-NDX.
025600*        REWARDED FOR THE CURRENT USER.
025700*        A SINGLE-FIELD ROW - JUST THE ATTRACTION NAME ALREADY
025800         10  DEDUP-TAB-NAME       PIC X(100).
025900*        100 BYTES TO MATCH ATTRACTION-NAME'S FULL WIDTH IN
026000*        TGATTR.CPY - A TRUNCATED COMPARE HERE WOULD RISK A
026100*        FALSE DEDUP MATCH BETWEEN TWO SIMILARLY-NAMED SITES.
026200 
026300*    PROXIMITY-BUFFER-MILES IS THE ONE OF THESE THREE THAT
026400*    ACTUALLY DRIVES 2300'S COMPARE - 0200 LOADS IT FROM
026500*    WHICHEVER OF THE OTHER TWO THE UPSI-0 SWITCH SELECTS.
026600 1   PROXIMITY-RULE-MANAGER.
026700     05  PROXIMITY-DEFAULT-MILES  PIC S9(6)V9(2) COMP-3
026800                                      VALUE 10.
026900*        LOADS INTO PROXIMITY-BUFFER-MILES.
027000*        DEFAULT VS. OVERRIDE - SEE 0200 FOR WHICH ONE ACTUALLY
027100     05  PROXIMITY-OVERRIDE-MILES PIC S9(6)V9(2) COMP-3
027200                                      VALUE 15.
027300     05  PROXIMITY-BUFFER-MILES   PIC S9(6)V9(2) COMP-3.
027400*        NO VALUE CLAUSE - ALWAYS SET EXPLICITLY BY 0200 BEFORE
027500*        ANYTHING READS IT, SO AN UNINITIALIZED-FIELD BUG WOULD
027600*        SHOW UP AS EVERY VISIT FAILING PROXIMITY, NOT A RANDOM
027700*        GARBAGE COMPARE.
027800 
027900*    CURRENT-USER-ID IS SET FRESH FROM EVERY VISIT RECORD;
028000*    PRIOR-USER-ID ONLY MOVES WHEN 2100 STARTS A NEW GROUP - THE
028100*    GAP BETWEEN THE TWO IS WHAT 2010 TESTS FOR A CONTROL BREAK.
028200 1   CONTROL-BREAK-MANAGER.
028300     05  CURRENT-USER-ID      PIC X(36) VALUE SPACE.
028400     05  PRIOR-USER-ID        PIC X(36) VALUE SPACE.
028500     05  FIRST-VISIT-SW       PIC X(01) VALUE "Y".
028600*    TESTED, NEVER THE RAW SWITCH VALUE.
028700*    88 FOR THE FLAG, PLUS ITS COMPLEMENT BELOW - BOTH ARE
028800         88  FIRST-VISIT-OF-RUN       VALUE "Y".
028900*        FLIPPED TO NOT-FIRST-VISIT THE FIRST TIME 2100 RUNS AND
029000*        NEVER SET BACK - IT ONLY EVER MEANS "HAS ANY USER
029100*        STARTED YET."
029200         88  NOT-FIRST-VISIT          VALUE "N".
029300 
029400*    -USER FIELDS RESET EVERY CONTROL BREAK (2100); -TOTAL
029500*    FIELDS RUN THE WHOLE PROGRAM AND ONLY GET ZEROED ONCE, IN
029600*    0200.
029700 1   ACCUMULATOR-MANAGER.
029800     05  VISITS-USER          PIC S9(9) COMP VALUE ZERO.
029900     05  VISITS-TOTAL         PIC S9(9) COMP VALUE ZERO.
030000*        EACH WITH A PER-USER AND A RUN-WIDE FIGURE.
030100*        SIX COUNTERS, THREE PAIRS - VISITS, REWARDS, POINTS,
030200     05  REWARDS-USER         PIC S9(9) COMP VALUE ZERO.
030300     05  REWARDS-TOTAL        PIC S9(9) COMP VALUE ZERO.
030400     05  POINTS-USER          PIC S9(9) COMP VALUE ZERO.
030500     05  POINTS-TOTAL         PIC S9(9) COMP VALUE ZERO.
030600*        NINE DIGITS - A RUN THAT EVER POSTS OVER A BILLION
030700*        TOTAL REWARD POINTS WOULD OVERFLOW THIS FIELD, BUT NO
030800*        RUN HAS COME WITHIN SEVERAL ORDERS OF MAGNITUDE OF IT.
030900 
031000*    THE VISIT RECORD JUST READ, HELD HERE SO 2200/2300 DO NOT
031100*    HAVE TO KEEP REFERRING BACK INTO THE FD.
031200 1   CURRENT-VISIT-MANAGER.
031300     05  W-VL-USER-ID           PIC X(36).
031400     05  W-VL-LATITUDE          PIC S9(3)V9(6).
031500     05  W-VL-LONGITUDE         PIC S9(3)V9(6).
031600*    NEVER ACCUMULATED ACROSS VISITS.
031700*    A ONE-VISIT SNAPSHOT - OVERWRITTEN BY 2050 ON EVERY READ,
031800     05  W-VL-TIMESTAMP         PIC X(14).
031900*        CCYYMMDDHHMISS, CARRIED THROUGH VERBATIM ONTO THE
032000*        POSTED REWARD RECORD - SEE THE MOVE IN 2300.
032100 
032200     COPY TGWORK.
032300 
032400*    REPORT PRINT-LINE LAYOUTS  (BOX-DRAWN, SAME HOUSE STYLE AS
032500*    THE OTHER TGRD PRINTED REPORTS)
032600 1   REPORT-LINE-MANAGER.
032700*        REPORT TITLE, HEADING RULE, COLUMN HEADINGS, ONE DETAIL
032800*        LINE LAYOUT, AND THE GRAND-TOTAL LINE - ALL FIVE SHARE
032900*        THE SAME 40-BYTE BOX-DRAWN WIDTH.
033000     05  RPT-TITLE-LINE          PIC X(40)
033100             VALUE "REWARD-POSTING-SUMMARY".
033200*        FOUR DASHED SEGMENTS SEPARATED BY PLUS SIGNS - WIDTHS
033300*        MUST LINE UP EXACTLY WITH RPT-HEADING-LINE BELOW.
033400     05  RPT-RULE-LINE.
033500         10  FILLER              PIC X(01) VALUE "+".
033600         10  FILLER              PIC X(38) VALUE ALL "-".
033700         10  FILLER              PIC X(01) VALUE "+".
033800*        FIRST SEGMENT UNDER THE USER-ID/NAME COLUMN.
033900         10  FILLER              PIC X(10) VALUE ALL "-".
034000*        BELOW.
034100*        DASH-FILLED SEPARATOR SEGMENTS, ONE PER COLUMN GROUP
034200         10  FILLER              PIC X(01) VALUE "+".
034300         10  FILLER              PIC X(10) VALUE ALL "-".
034400         10  FILLER              PIC X(01) VALUE "+".
034500         10  FILLER              PIC X(14) VALUE ALL "-".
034600*        REMAINING THREE SEGMENTS UNDER VISITS/REWARDS/POINTS.
034700         10  FILLER              PIC X(01) VALUE "+".
034800*        COLUMN CAPTIONS PRINTED ONCE, BY 4200, BEFORE THE VISIT
034900*        PASS STARTS.
035000     05  RPT-HEADING-LINE.
035100         10  FILLER              PIC X(01) VALUE "|".
035200         10  FILLER              PIC X(38)
035300                 VALUE "USER-ID / USER-NAME".
035400*        VISITS COLUMN.
035500*        FIRST TWO CAPTIONS - THE WIDE NAME COLUMN, THEN THE
035600         10  FILLER              PIC X(01) VALUE "|".
035700*        DECLARED IN RPT-DETAIL-LINE BELOW EXACTLY.
035800*        CAPTION TEXT FOR EACH COLUMN - MUST MATCH THE WIDTHS
035900         10  FILLER              PIC X(10) VALUE "VISITS".
036000         10  FILLER              PIC X(01) VALUE "|".
036100         10  FILLER              PIC X(10) VALUE "REWARDS".
036200         10  FILLER              PIC X(01) VALUE "|".
036300         10  FILLER              PIC X(14) VALUE "POINTS".
036400*        REMAINING CAPTIONS - REWARDS AND POINTS.
036500         10  FILLER              PIC X(01) VALUE "|".
036600*        ONE LINE PER USER, WRITTEN BY 4000 ON EVERY CONTROL
036700*        BREAK PLUS ONCE MORE FOR THE LAST USER IN THE FILE.
036800     05  RPT-DETAIL-LINE.
036900         10  FILLER              PIC X(01) VALUE "|".
037000         10  RPT-USER-ID-NAME    PIC X(38).
037100         10  FILLER              PIC X(01) VALUE "|".
037200*        SUPPRESSION VIA THE Z-STRINGS ON EACH NUMERIC FIELD.
037300*        THE ACTUAL PER-USER FIGURES, EDITED WITH ZERO
037400         10  RPT-VISITS          PIC ZZZZZZZZ9.
037500         10  FILLER              PIC X(01) VALUE "|".
037600         10  RPT-REWARDS         PIC ZZZZZZZZ9.
037700         10  FILLER              PIC X(01) VALUE "|".
037800         10  RPT-POINTS          PIC ZZZZZZZZZZZZ9.
037900*        A LEADING Z-STRING.
038000*        THE THREE NUMERIC COLUMNS, EACH ZERO-SUPPRESSED WITH
038100         10  FILLER              PIC X(01) VALUE "|".
038200*        WRITTEN ONCE, BY 4100, AFTER THE LAST USER'S DETAIL
038300*        LINE.
038400     05  RPT-GRAND-TOTAL-LINE.
038500         10  FILLER              PIC X(01) VALUE "|".
038600         10  FILLER              PIC X(38)
038700          VALUE "GRAND TOTAL - ALL USERS".
038800*        THIS ONE LINE ONLY.
038900*        FIXED CAPTION TEXT REPLACES THE USER-ID/NAME COLUMN ON
039000         10  FILLER              PIC X(01) VALUE "|".
039100*        THE VERY END OF THE RUN.
039200*        SAME SHAPE AS RPT-DETAIL-LINE, PRINTED EXACTLY ONCE AT
039300         10  RPT-GT-VISITS       PIC ZZZZZZZZ9.
039400         10  FILLER              PIC X(01) VALUE "|".
039500         10  RPT-GT-REWARDS      PIC ZZZZZZZZ9.
039600         10  FILLER              PIC X(01) VALUE "|".
039700         10  RPT-GT-POINTS       PIC ZZZZZZZZZZZZ9.
039800*        HOLDING THE RUN-WIDE FIGURES.
039900*        SAME THREE NUMERIC COLUMNS AS RPT-DETAIL-LINE, NOW
040000         10  FILLER              PIC X(01) VALUE "|".
040100 
040200******************************************************************
040300 PROCEDURE DIVISION.
040400 
040500*    MAIN LINE.  READS TOP TO BOTTOM LIKE THE OLD RUN SHEET DID -
040600*    OPEN, LOAD THE THREE MASTERS, PRINT THE REPORT HEADING, WALK
040700*    THE VISIT FILE, CLOSE OUT THE LAST USER'S SUBTOTAL (THE FILE
040800*    ENDS MID-GROUP, THERE IS NO TRAILING BREAK RECORD), PRINT
040900*    THE GRAND TOTAL, CLOSE FILES, STOP.  KEEP THIS PARAGRAPH
041000*    SHORT - IT IS THE ONE PLACE A NEW HIRE CAN SEE THE WHOLE RUN
041100*    AT A GLANCE WITHOUT CHASING PERFORMS THROUGH THE REST OF THE
041200*    LISTING.
041300*    DRIVER PARAGRAPH - RUNS ONCE, TOP TO BOTTOM, NO LOOP OF ITS
041400*    OWN.  LOADS THE THREE REFERENCE TABLES, WALKS THE VISIT FILE
041500*    IN 2000, THEN PRINTS THE SUBTOTAL/GRAND-TOTAL REPORT.
041600 0100-MAIN-PROCEDURE.
041700 
041800     PERFORM 0200-INITIALIZE-RUN
041900         THRU 0200-EXIT
042000 
042100*    THREE FLAT FILES, THREE OCCURS TABLES.  LOADING ALL THREE
042200*    MASTERS BEFORE THE VISIT PASS STARTS MEANS EVERY VISIT
042300*    RECORD CAN BE TESTED AGAINST THE ENTIRE ATTRACTION LIST
042400*    WITHOUT RE-READING ATTRFILE FOR EACH ONE - CHEAP ON THIS
042500*    BOX'S DISK BUDGET, EXPENSIVE ON CORE, BUT THE ATTRACTION AND
042600*    REWARD-LOOKUP FILES ARE SMALL ENOUGH THAT NOBODY HAS EVER
042700*    COMPLAINED.
042800     PERFORM 1000-LOAD-ATTRACTIONS
042900         THRU 1000-EXIT
043000 
043100     PERFORM 1100-LOAD-LOOKUP
043200         THRU 1100-EXIT
043300 
043400     PERFORM 1200-LOAD-USERS
043500         THRU 1200-EXIT
043600 
043700     PERFORM 4200-WRITE-REPORT-HEADINGS
043800         THRU 4200-EXIT
043900 
044000     PERFORM 2000-PROCESS-ALL-VISITS
044100         THRU 2000-EXIT
044200 
044300*    THE VISIT FILE HAS NO TRAILER RECORD TO SIGNAL "LAST USER,
044400*    PRINT YOUR SUBTOTAL" - TGRD-402 CAUGHT THIS THE HARD WAY WHEN
044500*    A RUN ENDED MID-GROUP AND THE LAST USER'S LINE NEVER PRINTED.
044600*    THE FIX IS THIS EXPLICIT CHECK HERE, NOT INSIDE THE READ LOOP.
044700     IF NOT-FIRST-VISIT
044800         PERFORM 4000-WRITE-USER-SUBTOTAL-LINE
044900             THRU 4000-EXIT
045000     END-IF
045100 
045200     PERFORM 4100-WRITE-GRAND-TOTAL-LINES
045300         THRU 4100-EXIT
045400 
045500     PERFORM 9000-CLOSE-FILES
045600         THRU 9000-EXIT
045700 
045800     PERFORM 9999-END-PROGRAM
045900         THRU 9999-EXIT
046000     .
046100 
046200******************************************************************
046300*    INITIALIZATION AND FILE OPEN
046400******************************************************************
046500 
046600*    ZEROES THE RUN-LEVEL ACCUMULATORS, PICKS THE PROXIMITY
046700*    BUFFER FOR THIS RUN, AND OPENS EVERY FILE THE PROGRAM TOUCHES.
046800*    NOTHING BELOW THIS PARAGRAPH ASSUMES A PARTICULAR OPEN ORDER,
046900*    SO THE ORDER HERE JUST FOLLOWS THE SELECT CLAUSES ABOVE.
047000*    OPENS ALL SIX FILES AND SETS THE PROXIMITY-BUFFER-MILES
047100*    WORKING FIGURE FROM THE UPSI-0 RERUN SWITCH - SEE THE
047200*    PROXIMITY-RULE-MANAGER GROUP ABOVE FOR THE TWO CANDIDATE
047300*    VALUES.
047400 0200-INITIALIZE-RUN.
047500 
047600     MOVE ZERO TO VISITS-TOTAL REWARDS-TOTAL
047700                  POINTS-TOTAL
047800     SET FIRST-VISIT-OF-RUN TO TRUE
047900 
048000*    PROXIMITY-OVERRIDE SWITCH, TGRD-356.  THE DESK RUNS A WIDER
048100*    15-MILE BUFFER DURING THE SUMMER SEASONAL PUSH SO ROADSIDE
048200*    ATTRACTIONS OFF THE INTERSTATE STILL QUALIFY - FLIP UPSI-0 ON
048300*    THE JCL PARM CARD FOR THAT RUN, LEAVE IT OFF THE REST OF THE
048400*    YEAR FOR THE STANDARD 10-MILE BUFFER.
048500     IF TGRD-RERUN-SWITCH-ON
048600         MOVE PROXIMITY-OVERRIDE-MILES
048700             TO PROXIMITY-BUFFER-MILES
048800*        ONE OF THE TWO CAN EVER FIRE PER RUN.
048900*        BOTH BRANCHES MOVE INTO THE SAME TARGET FIELD - ONLY
049000     ELSE
049100         MOVE PROXIMITY-DEFAULT-MILES
049200             TO PROXIMITY-BUFFER-MILES
049300     END-IF
049400 
049500     OPEN INPUT  ATTRACTION-FILE
049600                 USER-FILE
049700                 VISITED-LOC-FILE
049800*        TOUCHES DISK IN THIS PROGRAM.
049900*        FOUR INPUT FILES, TWO OUTPUT FILES - NOTHING ELSE
050000                 REWARD-LOOKUP-FILE
050100     OPEN OUTPUT USER-REWARD-FILE
050200                 SUMMARY-RPT-FILE
050300     .
050400 0200-EXIT.
050500*    MATCHES THE ORDER THE SELECT CLAUSES WERE WRITTEN IN.
050600*    TWO OUTPUT FILES OPENED LAST, AFTER ALL FOUR INPUTS -
050700     EXIT.
050800 
050900******************************************************************
051000*    MASTER-TABLE LOADS  (RECORD LAYOUTS: ATTRACTION, USER,
051100*    REWARD-POINTS-LOOKUP  -  BATCH FLOW UNIT 1, STEP 1)
051200******************************************************************
051300 
051400*    READ-THEN-LOOP SHAPE USED BY ALL THREE LOAD PARAGRAPHS IN
051500*    THIS PROGRAM (1000/1100/1200) - PRIME THE PUMP WITH ONE READ,
051600*    THEN PERFORM THE BUILD-ROW PARAGRAPH UNTIL THE EOF FLAG GOES
051700*    UP.  THE BUILD-ROW PARAGRAPH DOES ITS OWN NEXT READ AT THE
051800*    BOTTOM SO THIS OUTER PARAGRAPH NEVER HAS TO KNOW ABOUT EOF
051900*    TIMING.
052000*    PRIMES THE READ, THEN PERFORMS 1010 UNTIL ATTR-FIN-ENREG
052100*    FLIPS TO END-OF-FILE.  THE WHOLE ATTRACTION MASTER MUST
052200*    FIT IN THE ATTR-TABLE OCCURS 500 BELOW - THERE IS NO
052300*    OVERFLOW HANDLING PAST THAT.
052400 1000-LOAD-ATTRACTIONS.
052500 
052600     PERFORM 1050-READ-ATTRACTION-RECORD
052700         THRU 1050-EXIT
052800 
052900     PERFORM 1010-BUILD-ATTRACTION-ROW
053000         THRU 1010-EXIT
053100*    CARRIED.
053200*    FREE SUBSCRIPT - NO SEPARATE INSERTION-POINT VARIABLE IS
053300*    ATTR-COUNT DOUBLES AS BOTH THE ROW COUNT AND THE NEXT
053400         UNTIL ATTR-EOF
053500     .
053600 1000-EXIT.
053700     EXIT.
053800 
053900*    500-ROW CEILING MATCHES ATTR-MAX-OCCURS ABOVE.  THE DESK
054000*    HAS NEVER COME CLOSE TO IT, BUT THE ABEND-ON-OVERFLOW CHECK
054100*    STAYS IN SINCE A SILENT TRUNCATION OF THE ATTRACTION LIST
054200*    WOULD MEAN VISITS QUIETLY STOP EARNING REWARDS WITH NO ERROR
054300*    MESSAGE ANYWHERE.
054400*    COPIES ONE ATTRACTION-FILE RECORD INTO THE NEXT FREE SLOT
054500*    OF ATTR-TABLE AND READS THE NEXT ROW BEHIND IT.
054600 1010-BUILD-ATTRACTION-ROW.
054700 
054800     ADD 1 TO ATTR-COUNT
054900     IF ATTR-COUNT > ATTR-MAX-OCCURS
055000         DISPLAY "TGRD-1000 ATTRACTION TABLE FULL - ABEND"
055100         PERFORM 9999-END-PROGRAM THRU 9999-EXIT
055200     END-IF
055300     MOVE ATTRACTION-ID   TO ATTR-TAB-ID(ATTR-COUNT)
055400     MOVE ATTRACTION-NAME TO ATTR-TAB-NAME(ATTR-COUNT)
055500     MOVE ATTR-LATITUDE
055600*    RECORDS.
055700*    FD LAYOUT AND THE TABLE ROW LAYOUT ARE NOT IDENTICAL
055800*    FOUR MOVES, ONE PER FIELD - NO GROUP-LEVEL MOVE, SINCE THE
055900         TO ATTR-TAB-LATITUDE(ATTR-COUNT)
056000     MOVE ATTR-LONGITUDE
056100         TO ATTR-TAB-LONGITUDE(ATTR-COUNT)
056200     PERFORM 1050-READ-ATTRACTION-RECORD
056300         THRU 1050-EXIT
056400     .
056500 1010-EXIT.
056600     EXIT.
056700*    DECLARES THEM IN.
056800*    LATITUDE THEN LONGITUDE - THE SAME ORDER TGATTR.CPY
056900 
057000*    SHARED READ/AT-END PARAGRAPH - PERFORMED BY BOTH 1000 (THE
057100*    PRIMING READ) AND 1010 (EVERY READ AFTER THE FIRST).
057200 1050-READ-ATTRACTION-RECORD.
057300 
057400     READ ATTRACTION-FILE
057500         AT END
057600             SET ATTR-EOF TO TRUE
057700*    SINCE THIS FILE HAS NO RECORD-LEVEL VALIDATION.
057800*    STANDARD READ/AT-END SHAPE - NOTHING FANCIER IS NEEDED
057900             GO TO 1050-EXIT
058000     END-READ
058100     .
058200 1050-EXIT.
058300     EXIT.
058400*    THE CALLER MOVES THE FIELDS ITSELF IN 1010.
058500*    STANDARD AT-END SHAPE - NO NOT-AT-END BRANCH NEEDED SINCE
058600 
058700*    LOOKUP FILE CAN RUN TO 3000 ROWS (SIX TIMES THE ATTRACTION
058800*    CEILING) BECAUSE A GIVEN ATTRACTION/USER PAIR ONLY GETS A
058900*    LOOKUP ROW ONCE A REWARD TIER HAS BEEN NEGOTIATED FOR THAT
059000*    USER - MOST USERS NEVER APPEAR HERE AT ALL, THEY JUST DRAW
059100*    ZERO POINTS THROUGH 3200 BELOW.
059200*    SAME SHAPE AS 1000 ABOVE BUT AGAINST THE REWARD-LOOKUP
059300*    FILE - UP TO LKUP-MAX-OCCURS (3000) DESK-NEGOTIATED
059400*    ATTRACTION/USER POINT OVERRIDES.
059500 1100-LOAD-LOOKUP.
059600 
059700     PERFORM 1150-READ-LOOKUP-RECORD
059800         THRU 1150-EXIT
059900 
060000     PERFORM 1110-BUILD-LOOKUP-ROW
060100         THRU 1110-EXIT
060200*    SAME COUNT/SUBSCRIPT-IN-ONE PATTERN AS 1010 ABOVE.
060300         UNTIL LKUP-EOF
060400     .
060500 1100-EXIT.
060600     EXIT.
060700 
060800*    COPIES ONE LOOKUP RECORD INTO LKUP-TABLE.  3200 BELOW SCANS
060900*    THIS TABLE ON THE COMPOSITE ATTRACTION-ID/USER-ID KEY.
061000 1110-BUILD-LOOKUP-ROW.
061100*    RETURNS TO 1100'S PERFORM UNTIL LKUP-EOF TEST.
061200*    LOOKUP FILE'S BUILD-ROW PARAGRAPH ENDS HERE - CONTROL
061300 
061400     ADD 1 TO LKUP-COUNT
061500     IF LKUP-COUNT > LKUP-MAX-OCCURS
061600         DISPLAY "TGRD-1100 LOOKUP TABLE FULL - ABEND"
061700         PERFORM 9999-END-PROGRAM THRU 9999-EXIT
061800     END-IF
061900     MOVE LOOKUP-ATTRACTION-ID
062000         TO LKUP-TAB-ATTR-ID(LKUP-COUNT)
062100     MOVE LOOKUP-USER-ID
062200         TO LKUP-TAB-USER-ID(LKUP-COUNT)
062300*    LOADS ABOVE.
062400*    VL-EOF, NO DIFFERENT IN SHAPE FROM THE THREE MASTER
062500*    2000'S DRIVING LOOP - PRIME, THEN PERFORM 2010 UNTIL
062600     MOVE LOOKUP-POINTS
062700*    VALIDATION OF THE LOOKUP ROW HAPPENS HERE.
062800*    THREE FIELDS COPIED STRAIGHT ACROSS - NO EDITING OR
062900         TO LKUP-TAB-POINTS(LKUP-COUNT)
063000     PERFORM 1150-READ-LOOKUP-RECORD
063100         THRU 1150-EXIT
063200     .
063300 1110-EXIT.
063400     EXIT.
063500*    THREE STRAIGHT MOVES OFF THE LOOKUP FD, NO EDITING.
063600 
063700*    SHARED READ/AT-END PARAGRAPH FOR THE LOOKUP FILE.
063800 1150-READ-LOOKUP-RECORD.
063900 
064000     READ REWARD-LOOKUP-FILE
064100         AT END
064200             SET LKUP-EOF TO TRUE
064300             GO TO 1150-EXIT
064400*    SAME READ/AT-END SHAPE AGAIN.
064500*    1010 ABOVE FOR THE ATTRACTION TABLE.
064600*    LKUP-COUNT DOUBLES AS SUBSCRIPT HERE TOO, SAME PATTERN AS
064700     END-READ
064800     .
064900 1150-EXIT.
065000     EXIT.
065100 
065200*    USER TABLE LOAD SPLIT OUT ON ITS OWN, TGRD-284 - IT USED TO
065300*    BE PULLED IN LAZILY THE FIRST TIME A GIVEN USER-ID SHOWED UP
065400*    ON THE VISIT FILE, WHICH MEANT A USER WITH ZERO VISITS ON A
065500*    GIVEN NIGHT NEVER MADE IT ONTO THE SUMMARY REPORT AT ALL.
065600*    LOADING IT UP FRONT LIKE THE OTHER TWO MASTERS FIXED THAT.
065700*    SAME SHAPE AGAIN, THIS TIME AGAINST THE USER MASTER - THE
065800*    RESULTING USER-TABLE IS ONLY USED FOR NAME LOOKUP ON THE
065900*    PRINTED REPORT (4010 BELOW), NOT FOR ANY BUSINESS RULE.
066000 1200-LOAD-USERS.
066100 
066200     PERFORM 1250-READ-USER-RECORD
066300         THRU 1250-EXIT
066400 
066500     PERFORM 1210-BUILD-USER-ROW
066600         THRU 1210-EXIT
066700         UNTIL USER-MAST-EOF
066800*    PROGRAM'S PURPOSES.
066900*    JUST TWO FIELDS NEEDED OFF THE USER MASTER FOR THIS
067000     .
067100 1200-EXIT.
067200     EXIT.
067300 
067400*    COPIES ONE USER RECORD'S ID AND NAME INTO USER-TABLE.
067500 1210-BUILD-USER-ROW.
067600 
067700     ADD 1 TO USER-COUNT
067800     IF USER-COUNT > USER-MAX-OCCURS
067900         DISPLAY "TGRD-1200 USER TABLE FULL - ABEND"
068000         PERFORM 9999-END-PROGRAM THRU 9999-EXIT
068100     END-IF
068200     MOVE USER-ID   TO USER-TAB-ID(USER-COUNT)
068300     MOVE USER-NAME TO USER-TAB-NAME(USER-COUNT)
068400     PERFORM 1250-READ-USER-RECORD
068500         THRU 1250-EXIT
068600     .
068700 1210-EXIT.
068800*    ELSE RUNS PER VISIT RECORD.
068900*    PLUS THE VISIT-LEVEL PERFORM AND THE NEXT READ - NOTHING
069000*    THIS PARAGRAPH'S ENTIRE BODY IS THE CONTROL-BREAK TEST
069100     EXIT.
069200 
069300*    SHARED READ/AT-END PARAGRAPH FOR THE USER MASTER.
069400 1250-READ-USER-RECORD.
069500 
069600     READ USER-FILE
069700         AT END
069800*    PROGRAM.
069900*    THIRD AND LAST READ/AT-END PARAGRAPH OF THIS SHAPE IN THE
070000             SET USER-MAST-EOF TO TRUE
070100             GO TO 1250-EXIT
070200     END-READ
070300     .
070400 1250-EXIT.
070500     EXIT.
070600*    CALLER, 1210, HANDLES EVERYTHING ELSE.
070700*    USER-MAST-EOF IS THE ONLY FLAG THIS PARAGRAPH SETS - THE
070800 
070900******************************************************************
071000*    VISITED-LOCATION PASS  -  BATCH FLOW UNIT 1, STEPS 2-3
071100*    OUTER LOOP = USER (CONTROL BREAK ON USER-ID), MIDDLE LOOP =
071200*    VISITED-LOCATION, INNER LOOP = ATTRACTION.
071300******************************************************************
071400 
071500*    VISITED-LOCATIONS.DAT IS EXPECTED SORTED BY USER-ID BY
071600*    UPSTREAM - THIS PROGRAM DOES NOT RE-SORT IT.  IF THAT EVER
071700*    STOPS BEING TRUE THE CONTROL BREAK IN 2010 BELOW WILL FIRE A
071800*    SUBTOTAL LINE EVERY TIME THE SAME USER-ID REAPPEARS OUT OF
071900*    SEQUENCE INSTEAD OF ONCE PER USER - WATCH FOR THAT SYMPTOM
072000*    FIRST IF THE REPORT EVER SHOWS A USER TWICE.
072100*    THE MAIN VISIT-FILE PASS.  PRIMES THE READ AND PERFORMS
072200*    2010 FOR EVERY VISITED-LOC RECORD UNTIL END OF FILE, THEN
072300*    FALLS THROUGH TO FLUSH WHATEVER USER WAS LAST IN PROGRESS -
072400*    THE FLUSH-LAST-USER LOGIC LIVES HERE, NOT IN 2010, BECAUSE
072500*    2010 ONLY FLUSHES ON A CONTROL-BREAK, NEVER ON END OF FILE.
072600 2000-PROCESS-ALL-VISITS.
072700 
072800     PERFORM 2050-READ-VISITED-LOCATION
072900         THRU 2050-EXIT
073000 
073100     PERFORM 2010-PROCESS-ONE-VL-RECORD
073200         THRU 2010-EXIT
073300         UNTIL VL-EOF
073400*    PARAGRAPH TO A SINGLE PERFORM UNTIL LOOP.
073500*    ONE FINAL READ-AT-BOTTOM PASS BACK TO 2050 KEEPS THIS
073600     .
073700 2000-EXIT.
073800     EXIT.
073900 
074000*    CONTROL-BREAK LOGIC.  ON THE VERY FIRST RECORD OF THE RUN
074100*    THERE IS NO PRIOR SUBTOTAL TO PRINT, SO FIRST-VISIT-OF-RUN
074200*    SKIPS STRAIGHT TO 2100-START-NEW-USER.  ON EVERY SUBSEQUENT
074300*    RECORD, A CHANGE IN USER-ID MEANS THE PRIOR USER IS DONE -
074400*    PRINT THEIR SUBTOTAL BEFORE STARTING THE NEW ONE'S COUNTERS.
074500*    CONTROL-BREAK LOGIC ON W-VL-USER-ID VS PRIOR-USER-ID.  A
074600*    CHANGE OF USER-ID TRIGGERS 4000 (SUBTOTAL LINE FOR THE USER
074700*    JUST FINISHED) BEFORE 2100 STARTS THE NEW USER'S COUNTERS.
074800 2010-PROCESS-ONE-VL-RECORD.
074900 
075000     MOVE W-VL-USER-ID TO CURRENT-USER-ID
075100 
075200     IF FIRST-VISIT-OF-RUN
075300         PERFORM 2100-START-NEW-USER
075400             THRU 2100-EXIT
075500     ELSE
075600         IF CURRENT-USER-ID NOT = PRIOR-USER-ID
075700             PERFORM 4000-WRITE-USER-SUBTOTAL-LINE
075800                 THRU 4000-EXIT
075900*    SUBTOTAL-LINE PERFORM.
076000*    TIME," WHICH ARE TWO DIFFERENT REASONS TO SKIP THE
076100*    SEPARATES "FIRST RECORD EVER" FROM "SAME USER AS LAST
076200*    THE NESTED IF HERE IS DELIBERATE - THE OUTER TEST
076300             PERFORM 2100-START-NEW-USER
076400                 THRU 2100-EXIT
076500*    RECORD OF THE RUN, OR ON A GENUINE CHANGE OF USER-ID.
076600*    THE INNER PERFORM RUNS 2100 EITHER WAY - ON THE FIRST
076700         END-IF
076800     END-IF
076900 
077000     PERFORM 2200-PROCESS-ONE-VISIT
077100         THRU 2200-EXIT
077200 
077300     MOVE CURRENT-USER-ID TO PRIOR-USER-ID
077400 
077500     PERFORM 2050-READ-VISITED-LOCATION
077600         THRU 2050-EXIT
077700     .
077800 2010-EXIT.
077900     EXIT.
078000 
078100*    PULLS ONE VISITED-LOCATION RECORD INTO WORKING STORAGE.
078200*    NOTHING DOWNSTREAM TOUCHES THE FD FIELDS DIRECTLY ONCE THIS
078300*    PARAGRAPH HAS RUN - EVERYTHING WORKS OFF THE W-VL- COPIES SO
078400*    THE NEXT READ CANNOT CLOBBER A VALUE STILL IN USE FARTHER
078500*    LOOP IN THE PROGRAM.
078600*    UNTIL LOOP ADVANCING - SAME SHAPE AS EVERY OTHER READ
078700*    ONE MORE READ AT THE BOTTOM KEEPS THIS PARAGRAPH'S PERFORM
078800*    DOWN THE CHAIN.
078900*    SHARED READ/AT-END PARAGRAPH FOR THE VISIT FILE.  ALSO
079000*    CARRIES THE Y2K CENTURY-SANITY EDIT ADDED UNDER TGRD-419 -
079100*    SEE THE CHANGE LOG.
079200 2050-READ-VISITED-LOCATION.
079300 
079400     READ VISITED-LOC-FILE
079500         AT END
079600             SET VL-EOF TO TRUE
079700             GO TO 2050-EXIT
079800         NOT AT END
079900             MOVE USER-ID      TO W-VL-USER-ID
080000*    TOUCHES VL-LATITUDE/VL-LONGITUDE/VL-TIMESTAMP DIRECTLY.
080100*    MANAGER GROUP - NOTHING FARTHER DOWN THE CHAIN EVER
080200*    FOUR FIELDS PULLED OFF THE FD INTO THE CURRENT-VISIT-
080300             MOVE VL-LATITUDE  TO W-VL-LATITUDE
080400*    AT-END BRANCH ONLY EVER SETS THE FLAG AND EXITS.
080500*    NOT-AT-END BRANCH DOES ALL THE FIELD-LEVEL WORK; THE
080600             MOVE VL-LONGITUDE TO W-VL-LONGITUDE
080700             MOVE VL-TIMESTAMP TO W-VL-TIMESTAMP
080800*            CENTURY-YEAR SANITY EDIT LEFT OVER FROM THE Y2K
080900*            REVIEW (TGRD-311) - THE WINDOWING QUESTION WAS
081000*            CLOSED OUT BACK THEN BECAUSE THIS FIELD IS ALREADY
081100*            FULL CCYYMMDDHHMISS, BUT NOBODY EVER CHECKED WHAT
081200*            HAPPENS IF A FEED VENDOR SHIPS A GARBLED CENTURY.
081300*            THIS TESTS THE BROKEN-OUT CCYY VIEW OF THE
081400*            TIMESTAMP WORK AREA, NOT A WINDOW OR CONVERSION -
081500*            IT ONLY WARNS, IT DOES NOT REJECT OR CORRECT THE
081600*            RECORD, TGRD-419.
081700             MOVE W-VL-TIMESTAMP TO W-TIMESTAMP-WORK
081800             IF W-TS-CCYY < 1900 OR W-TS-CCYY > 2099
081900                 DISPLAY "TGRD-2050 SUSPECT VISIT TIMESTAMP CCYY "
082000                     W-TS-CCYY " FOR USER " W-VL-USER-ID
082100*    THE DESK TO CHASE DOWN.
082200*    NEVER BEEN ASKED TO REJECT A RECORD, ONLY TO FLAG ONE FOR
082300*    THE WARNING FIRES BUT PROCESSING CONTINUES - THIS EDIT HAS
082400             END-IF
082500     END-READ
082600     .
082700 2050-EXIT.
082800     EXIT.
082900 
083000*    CONTROL BREAK RESET.  THE DEDUP TABLE IS PER-USER, NOT
083100*    PER-RUN - CLEARING IT HERE (RATHER THAN ONLY AT PROGRAM
083200*    START) IS WHAT LETS THE SAME ATTRACTION EARN A FRESH REWARD
083300*    FOR A DIFFERENT USER LATER IN THE SAME RUN.
083400*    RESETS THE PER-USER ACCUMULATORS AND MOVES CURRENT-USER-ID
083500*    CHECK ABOVE BEFORE THE READ ITSELF ENDS.
083600*    THE END-IF/END-READ NESTING CLOSES OUT THE CENTURY-SANITY
083700*    DOWN TO PRIOR-USER-ID SO THE NEXT CONTROL-BREAK TEST HAS
083800*    SOMETHING TO COMPARE AGAINST.
083900 2100-START-NEW-USER.
084000 
084100     MOVE ZERO TO VISITS-USER REWARDS-USER POINTS-USER
084200     MOVE ZERO TO DEDUP-COUNT
084300     SET NOT-FIRST-VISIT TO TRUE
084400*    NEEDS RESET BEFORE THE FIRST VISIT OF THAT GROUP RUNS.
084500*    THREE ZEROS AND A SET - EVERYTHING A NEW USER'S GROUP
084600     .
084700 2100-EXIT.
084800     EXIT.
084900 
085000*    ONE VISITED-LOCATION RECORD TESTED AGAINST EVERY ROW OF THE
085100*    ATTRACTION TABLE.  ATTR-COUNT IS TYPICALLY WELL UNDER 500
085200*    SO A STRAIGHT LINEAR PASS PER VISIT HAS NEVER NEEDED
085300*    OPTIMIZING - SEE 2300 BELOW FOR WHERE THE ACTUAL WORK
085400*    HAPPENS.
085500*    BUMPS THE VISIT COUNTERS FOR THIS USER, THEN PERFORMS 2300
085600*    ONCE PER ROW OF ATTR-TABLE - EVERY VISIT IS TESTED AGAINST
085700*    EVERY KNOWN ATTRACTION, NOT JUST A NEARBY SUBSET.
085800 2200-PROCESS-ONE-VISIT.
085900 
086000     ADD 1 TO VISITS-USER
086100     ADD 1 TO VISITS-TOTAL
086200 
086300     PERFORM 2300-TEST-ONE-ATTRACTION
086400         THRU 2300-EXIT
086500         VARYING ATTR-IDX FROM 1 BY 1
086600*    PERFORM'S RANGE.
086700*    SHARED WITH 2300/2310 BELOW SINCE THEY RUN INSIDE THIS
086800*    VARYING, NOT A HAND-ROLLED COUNTER LOOP - ATTR-IDX IS
086900         UNTIL ATTR-IDX > ATTR-COUNT
087000     .
087100 2200-EXIT.
087200     EXIT.
087300 
087400*    THE CORE REWARD RULE.  SKIPS THE ATTRACTION IF THIS USER
087500*    HAS ALREADY BEEN REWARDED FOR IT THIS RUN (DEDUP-TABLE,
087600*    2310 BELOW), OTHERWISE COMPUTES THE GREAT-CIRCLE DISTANCE
087700*    (3000) AND COMPARES IT AGAINST PROXIMITY-BUFFER-MILES.  A
087800*    HIT LOOKS UP THE POINT VALUE (3200), WRITES ONE USER-REWARD
087900*    RECORD, ADDS THE ATTRACTION TO THE DEDUP TABLE SO IT CANNOT
088000*    FIRE TWICE, AND BUMPS THE REWARD/POINT ACCUMULATORS.
088100 2300-TEST-ONE-ATTRACTION.
088200 
088300*    REWARD DEDUP RULE - AT MOST ONE REWARD PER ATTRACTION NAME
088400*    PER USER.  ONCE POSTED, NO LATER VISIT IS TESTED AGAINST
088500*    THAT ATTRACTION AGAIN FOR THIS USER.
088600     SET NOT-YET-REWARDED TO TRUE
088700     PERFORM 2310-SCAN-DEDUP-TABLE
088800         THRU 2310-EXIT
088900         VARYING DEDUP-IDX FROM 1 BY 1
089000*    ONCE A MATCH TURNS UP.
089100*    OUT OF ROWS - NO POINT SCANNING THE REST OF THE TABLE
089200*    SHORT-CIRCUITS ON ALREADY-REWARDED, NOT JUST ON RUNNING
089300         UNTIL DEDUP-IDX > DEDUP-COUNT
089400            OR ALREADY-REWARDED
089500 
089600     IF NOT-YET-REWARDED
089700 
089800*        UPSI-1 TRACE SWITCH (TGRD-419) - DESK-ONLY DIAGNOSTIC.
089900*        SPLITS THE VISIT LAT/LONG TO WHOLE DEGREES THROUGH THE
090000*        W-LATLONG-WHOLE-DEGREES REDEFINES SO A CONSOLE WATCHER
090100*        CAN EYEBALL ROUGHLY WHERE A VISIT LANDS WITHOUT WAITING
090200*        FOR THE FULL GREAT-CIRCLE FIGURE BELOW.  THE OVERPUNCH
090300*        SIGN ON A DISPLAY NUMERIC LIVES ON THE LAST BYTE OF THE
090400*        WHOLE FIELD, NOT ON THIS THREE-BYTE SLICE OF IT, SO THE
090500*        SIGN SHOWN HERE IS NOT RELIABLE - WEST LONGITUDES CAN
090600*        ECHO POSITIVE.  FOR TRACE/EYEBALL USE ONLY.  3000 BELOW
090700*        DOES THE COMPARE THAT ACTUALLY DECIDES PASS OR FAIL.
090800         IF TGRD-TRACE-SWITCH-ON
090900             MOVE W-VL-LATITUDE  TO W-LL-LATITUDE
091000             MOVE W-VL-LONGITUDE TO W-LL-LONGITUDE
091100             DISPLAY "TGRD-2300 VISIT WHOLE-DEG LAT "
091200                 W-LLW-LAT-DEGREES " LON " W-LLW-LON-DEGREES
091300*    OFF, THE DEFAULT.
091400*    UPSI-1 FOR THIS RUN - COSTS NOTHING WHEN THE SWITCH IS
091500*    TRACE OUTPUT ONLY FIRES WHEN THE OPERATOR HAS TURNED ON
091600                 " VS ATTRACTION " ATTR-TAB-NAME(ATTR-IDX)
091700*    ATTRACTION NAME BEING TESTED - ALL ON ONE CONSOLE LINE.
091800*    THREE-ARGUMENT DISPLAY - LATITUDE, LONGITUDE, THEN THE
091900         END-IF
092000 
092100*        LAT/LONG PAIRS MOVED INTO THE SHARED DISTANCE WORK AREA
092200*        (COPY TGWORK) STILL AS DECIMAL DEGREES - 3000 BELOW DOES
092300*        THE RADIAN CONVERSION ITSELF SO EVERY CALLER OF 3000
092400*        HANDS IT THE SAME RAW SHAPE.
092500         MOVE W-VL-LATITUDE TO W-LAT1-RADIANS
092600         MOVE W-VL-LONGITUDE TO W-LON1-RADIANS
092700         MOVE ATTR-TAB-LATITUDE(ATTR-IDX)  TO W-LAT2-RADIANS
092800         MOVE ATTR-TAB-LONGITUDE(ATTR-IDX) TO W-LON2-RADIANS
092900 
093000         PERFORM 3000-COMPUTE-DISTANCE
093100             THRU 3000-EXIT
093200 
093300*        PROXIMITY BUFFER COMPARE - THE ACTUAL PASS/FAIL GATE FOR
093400*        WHETHER THIS VISIT EARNS A REWARD AT THIS ATTRACTION.
093500*        PROXIMITY-BUFFER-MILES WAS SET ONCE FOR THE WHOLE RUN
093600*        BACK IN 0200, NOT RECOMPUTED HERE.
093700         IF W-STATUTE-MILES NOT > PROXIMITY-BUFFER-MILES
093800 
093900             PERFORM 3200-LOOKUP-REWARD-POINTS
094000                 THRU 3200-EXIT
094100 
094200*            THE ATTRACTION GOES ONTO THE DEDUP TABLE THE MOMENT
094300*            IT PASSES, NOT AFTER THE WRITE BELOW SUCCEEDS -
094400*            THERE IS NO SCENARIO WHERE THE WRITE FAILS BUT THE
094500*            REWARD SHOULD STILL BE RE-TESTABLE, SO THE ORDER
094600*            HERE HAS NEVER MATTERED IN PRACTICE.
094700             ADD 1 TO DEDUP-COUNT
094800             MOVE ATTR-TAB-NAME(ATTR-IDX)
094900                 TO DEDUP-TAB-NAME(DEDUP-COUNT)
095000 
095100             MOVE CURRENT-USER-ID
095200                 TO USER-ID OF USER-REWARD-RECORD
095300             MOVE ATTR-TAB-ID(ATTR-IDX)
095400                                       TO RWD-ATTRACTION-ID
095500             MOVE ATTR-TAB-NAME(ATTR-IDX)
095600                                       TO RWD-ATTRACTION-NAME
095700             MOVE W-VL-LATITUDE       TO VISIT-LATITUDE
095800             MOVE W-VL-LONGITUDE      TO VISIT-LONGITUDE
095900*    SINGLE WRITE BELOW - NO PARTIAL WRITE IS EVER ATTEMPTED.
096000*    EIGHT MOVES BUILD THE COMPLETE REWARD RECORD BEFORE THE
096100             MOVE W-VL-TIMESTAMP      TO VISIT-TIMESTAMP
096200             MOVE RWD-POINTS-FOUND  TO REWARD-POINTS
096300 
096400             WRITE USER-REWARD-RECORD
096500*    AND THE POINT FIGURE LOOKED UP JUST ABOVE.
096600*    LAST TWO OF THE EIGHT REWARD-RECORD FIELDS - TIMESTAMP
096700 
096800*            RUN-LEVEL AND USER-LEVEL ACCUMULATORS BOTH BUMP HERE
096900*            SO 4000 (SUBTOTAL) AND 4100 (GRAND TOTAL) NEVER HAVE
097000*            TO RECOMPUTE ANYTHING FROM THE OUTPUT FILE.
097100             ADD 1 TO REWARDS-USER
097200             ADD 1 TO REWARDS-TOTAL
097300             ADD RWD-POINTS-FOUND TO POINTS-USER
097400             ADD RWD-POINTS-FOUND TO POINTS-TOTAL
097500 
097600         END-IF
097700     END-IF
097800     .
097900 2300-EXIT.
098000     EXIT.
098100 
098200*    ONE PASS THROUGH THE DEDUP TABLE FOR THE CURRENT USER.  NAME
098300*    COMPARE ONLY - THE DEDUP RULE IS KEYED ON ATTRACTION-NAME,
098400*    NOT ATTRACTION-ID, SINCE THAT IS HOW THE DESK ORIGINALLY
098500*    NOT-YET-REWARDED TEST FROM THE TOP OF THIS PARAGRAPH.
098600*    BOTH IFS CLOSE HERE - THE OUTER PROXIMITY TEST, THEN THE
098700*    LAID IT OUT BACK IN TGRD-041 AND NOBODY HAS ASKED FOR IT
098800*    TO CHANGE SINCE.
098900*    LINEAR SCAN OF DEDUP-TABLE FOR THIS USER'S ATTRACTION-ID.
099000*    DEDUP-TABLE IS RESET EVERY TIME 2100 STARTS A NEW USER, SO
099100*    IT ONLY EVER HOLDS THE CURRENT USER'S ALREADY-REWARDED
099200*    ATTRACTIONS.
099300 2310-SCAN-DEDUP-TABLE.
099400 
099500     IF DEDUP-TAB-NAME(DEDUP-IDX) =
099600             ATTR-TAB-NAME(ATTR-IDX)
099700         SET ALREADY-REWARDED TO TRUE
099800     END-IF
099900     .
100000 2310-EXIT.
100100*    2310 FOR WHY.
100200*    NAME-ONLY COMPARE, NOT ID - SEE THE BANNER COMMENT ABOVE
100300     EXIT.
100400 
100500******************************************************************
100600*    AFTER A SINGLE FIELD COMPARE.
100700*    2310-EXIT FOLLOWS DIRECTLY - NO ADDITIONAL CLEANUP NEEDED
100800*    GREAT-CIRCLE DISTANCE  -  SPHERICAL LAW OF COSINES.
100900*    CALLER LOADS W-LAT1-RADIANS/W-LON1-RADIANS/W-LAT2-RADIANS
101000*    /W-LON2-RADIANS (STILL IN DECIMAL DEGREES AT ENTRY - THIS
101100*    PARAGRAPH DOES THE RADIAN CONVERSION ITSELF); RESULT COMES
101200*    BACK ROUNDED IN W-STATUTE-MILES.  SIN/COS/ARCCOS ARE WORKED
101300*    OUT BY 3010/3020/3030 BELOW - SEE TGWORK FOR THE CONSTANTS.
101400******************************************************************
101500 
101600*    STANDARD SPHERICAL LAW-OF-COSINES DISTANCE FORMULA, WORKED
101700*    OUT LONGHAND SINCE THIS BOX HAS NO TRIG LIBRARY CALL (SEE
101800*    TGRD-234).  EACH STEP BELOW MIRRORS ONE TERM OF THE TEXTBOOK
101900*    FORMULA - CONVERT BOTH POINTS TO RADIANS, GET SIN/COS OF
102000*    EACH LATITUDE, GET COS OF THE LONGITUDE DIFFERENCE, COMBINE
102100*    THEM INTO THE COSINE OF THE CENTRAL ANGLE, ARCCOS BACK TO AN
102200*    ANGLE, THEN SCALE THE ANGLE TO NAUTICAL MILES AND ON TO
102300*    STATUTE MILES.
102400*    SPHERICAL LAW-OF-COSINES GREAT-CIRCLE DISTANCE BETWEEN TWO
102500*    LAT/LONG PAIRS, RETURNED IN W-STATUTE-MILES.  BROKEN INTO
102600*    3010/3020/3030 BECAUSE THE COMPILER ON THIS BOX HAS NO
102700*    SIN/COS/ARCCOS LIBRARY ROUTINE - SEE TGWORK.CPY.
102800 3000-COMPUTE-DISTANCE.
102900 
103000     COMPUTE W-LAT1-RADIANS ROUNDED =
103100             W-LAT1-RADIANS * W-RADIANS-PER-DEGREE
103200     COMPUTE W-LON1-RADIANS ROUNDED =
103300             W-LON1-RADIANS * W-RADIANS-PER-DEGREE
103400     COMPUTE W-LAT2-RADIANS ROUNDED =
103500             W-LAT2-RADIANS * W-RADIANS-PER-DEGREE
103600     COMPUTE W-LON2-RADIANS ROUNDED =
103700*    ALL FOUR MUST HAPPEN BEFORE ANY SIN/COS CALL BELOW.
103800*    FOUR DEGREE-TO-RADIAN CONVERSIONS, ONE PER COORDINATE -
103900             W-LON2-RADIANS * W-RADIANS-PER-DEGREE
104000 
104100*    RADIANS FROM HERE ON.
104200*    FOUR CONVERSIONS COMPLETE - EVERYTHING BELOW WORKS IN
104300*    SIN/COS OF POINT 1'S LATITUDE.
104400     MOVE W-LAT1-RADIANS TO W-TRIG-ANGLE-RADIANS
104500     PERFORM 3010-CALC-SINE THRU 3010-EXIT
104600     MOVE W-TRIG-SINE-RESULT TO W-SIN-LAT1
104700     PERFORM 3020-CALC-COSINE THRU 3020-EXIT
104800     MOVE W-TRIG-COSINE-RESULT TO W-COS-LAT1
104900 
105000*    FOR EACH CALL.
105100*    TOUCHED - W-TRIG-ANGLE-RADIANS IS SHARED SCRATCH, REUSED
105200*    POINT 1'S SIN AND COS BOTH CAPTURED BEFORE POINT 2 IS
105300*    SIN/COS OF POINT 2'S LATITUDE.
105400     MOVE W-LAT2-RADIANS TO W-TRIG-ANGLE-RADIANS
105500     PERFORM 3010-CALC-SINE THRU 3010-EXIT
105600     MOVE W-TRIG-SINE-RESULT TO W-SIN-LAT2
105700     PERFORM 3020-CALC-COSINE THRU 3020-EXIT
105800     MOVE W-TRIG-COSINE-RESULT TO W-COS-LAT2
105900 
106000*    LONGITUDE DIFFERENCE HAS TO BE FOLDED BACK INTO -PI..+PI
106100*    WERE ALREADY COPIED OUT ABOVE.
106200*    GETS OVERWRITTEN AGAIN, WHICH IS SAFE SINCE THE RESULTS
106300*    SAME PAIR OF CALLS FOR POINT 2 - THE SHARED SCRATCH FIELD
106400*    BEFORE ITS COSINE MEANS ANYTHING - SEE 3040 FOR WHY.
106500     COMPUTE W-TRIG-ANGLE-RADIANS ROUNDED =
106600             W-LON1-RADIANS - W-LON2-RADIANS
106700     PERFORM 3040-REDUCE-ANGLE-RANGE THRU 3040-EXIT
106800     PERFORM 3020-CALC-COSINE THRU 3020-EXIT
106900     MOVE W-TRIG-COSINE-RESULT TO W-COS-LON-DIFF
107000 
107100*    THE LAW-OF-COSINES COMBINE STEP ITSELF.
107200     COMPUTE W-COSINE-ANGLE ROUNDED =
107300             (W-SIN-LAT1 * W-SIN-LAT2) +
107400             (W-COS-LAT1 * W-COS-LAT2 * W-COS-LON-DIFF)
107500 
107600*    ARCCOS BACK TO AN ANGLE, THEN SCALE UP TO DISTANCE.  ONE
107700*    DEGREE OF ARC ON A GREAT CIRCLE IS DEFINED AS SIXTY NAUTICAL
107800*    MILES (W-MINUTES-PER-DEGREE), AND W-NAUT-TO-STATUTE CARRIES
107900*    THE STANDARD 1.15078 CONVERSION FACTOR.
108000     MOVE W-COSINE-ANGLE TO W-TRIG-COSINE-VALUE
108100     PERFORM 3030-CALC-ARCCOSINE THRU 3030-EXIT
108200     MOVE W-TRIG-ANGLE-RESULT-RADIANS TO W-ANGLE-RADIANS
108300 
108400     COMPUTE W-ANGLE-DEGREES ROUNDED =
108500             W-ANGLE-RADIANS * W-DEGREES-PER-RADIAN
108600 
108700     COMPUTE W-NAUTICAL-MILES ROUNDED =
108800             W-MINUTES-PER-DEGREE * W-ANGLE-DEGREES
108900*    THE LAST TERM THE LAW-OF-COSINES FORMULA NEEDS.
109000*    LONGITUDE DIFFERENCE, RANGE-REDUCED, THEN ITS COSINE -
109100 
109200     COMPUTE W-STATUTE-MILES ROUNDED =
109300             W-NAUTICAL-MILES * W-NAUT-TO-STATUTE
109400     .
109500 3000-EXIT.
109600*    STATUTE MILES, THE UNIT PROXIMITY-BUFFER-MILES USES.
109700*    FINAL COMPUTE OF THE CHAIN - NAUTICAL MILES SCALED TO
109800     EXIT.
109900 
110000*    TAYLOR SERIES, ODD TERMS TO X**9, HORNER-NESTED - GOOD TO
110100*    THE FIVE-PLACE TOLERANCE SET OUT IN TGRD-STDS SECTION 4 FOR
110200*    |X| UP TO A HALF TURN.
110300*    TAYLOR-SERIES SINE APPROXIMATION, GOOD TO THE PRECISION
110400*    THIS SUITE NEEDS OVER THE SMALL RADIAN RANGES THE LATITUDE
110500*    CONVERSION ACTUALLY PRODUCES.
110600 3010-CALC-SINE.
110700 
110800     COMPUTE W-TRIG-X-SQUARED ROUNDED =
110900             W-TRIG-ANGLE-RADIANS * W-TRIG-ANGLE-RADIANS
111000 
111100*    NESTED FROM THE INSIDE OUT - HORNER'S METHOD - SO THE BOX
111200*    NEVER HAS TO CARRY A SEPARATE FACTORIAL DENOMINATOR FOR EACH
111300*    TERM.  READ THE INNERMOST PARENTHESES FIRST.
111400     COMPUTE W-TRIG-SINE-RESULT ROUNDED =
111500             W-TRIG-ANGLE-RADIANS *
111600             (1 - (W-TRIG-X-SQUARED / 6) *
111700                  (1 - (W-TRIG-X-SQUARED / 20) *
111800                       (1 - (W-TRIG-X-SQUARED / 42) *
111900                            (1 - (W-TRIG-X-SQUARED / 72)))))
112000     .
112100 3010-EXIT.
112200*    LEVEL.
112300*    DESCRIBES - NOTHING FARTHER TO ADD AT THE STATEMENT
112400*    SAME FIVE-TERM HORNER CHAIN AS THE BANNER ABOVE
112500     EXIT.
112600*    SERIES, X**9 DOWN TO X**1, EVALUATED FROM THE INSIDE OUT.
112700*    THE FIVE NESTED PARENTHESES ARE THE FIVE TERMS OF THE
112800 
112900*    TAYLOR SERIES, EVEN TERMS TO X**8, HORNER-NESTED - SAME IDEA
113000*    AS 3010 ABOVE, JUST THE COSINE SERIES INSTEAD OF THE SINE.
113100*    COSINE VIA THE IDENTITY COS(X) = SIN(X + PI/2), REUSING
113200*    3010 RATHER THAN CARRYING A SECOND SERIES EXPANSION.
113300 3020-CALC-COSINE.
113400 
113500     COMPUTE W-TRIG-X-SQUARED ROUNDED =
113600             W-TRIG-ANGLE-RADIANS * W-TRIG-ANGLE-RADIANS
113700 
113800     COMPUTE W-TRIG-COSINE-RESULT ROUNDED =
113900             1 - (W-TRIG-X-SQUARED / 2) *
114000                 (1 - (W-TRIG-X-SQUARED / 12) *
114100                      (1 - (W-TRIG-X-SQUARED / 30) *
114200                           (1 - (W-TRIG-X-SQUARED / 56))))
114300     .
114400 3020-EXIT.
114500     EXIT.
114600*    SINE SERIES ABOVE IN 3010.
114700*    FOUR-TERM EVEN-POWER CHAIN, COSINE'S COUNTERPART TO THE
114800*    FIVE SINCE COSINE'S SERIES IS EVEN-POWERED.
114900*    SAME NESTED-HORNER SHAPE AS 3010, FOUR TERMS INSTEAD OF
115000 
115100*    ABRAMOWITZ AND STEGUN, HANDBOOK OF MATHEMATICAL FUNCTIONS,
115200*    FORMULA 4.4.45 - ACOS(X) = SQRT(1-X) * POLYNOMIAL(X), GOOD
115300*    TO FIVE DECIMAL PLACES OVER THE FULL -1 TO +1 RANGE.
115400*    ABRAMOWITZ AND STEGUN 4.4.45 POLYNOMIAL APPROXIMATION OF
115500*    ARCCOSINE - SEE TGWORK.CPY FOR THE FOUR COEFFICIENTS THIS
115600*    PARAGRAPH DRIVES.
115700 3030-CALC-ARCCOSINE.
115800 
115900*    THE 4.4.45 POLYNOMIAL ONLY COVERS 0 TO +1 - A NEGATIVE
116000*    COSINE (CENTRAL ANGLE OVER 90 DEGREES) IS FLIPPED POSITIVE
116100*    HERE, RUN THROUGH THE SAME POLYNOMIAL, THEN REFLECTED BACK
116200*    ACROSS PI AT THE BOTTOM OF THIS PARAGRAPH.
116300     IF W-TRIG-COSINE-VALUE < ZERO
116400         SET W-TRIG-VALUE-NEGATIVE TO TRUE
116500         COMPUTE W-TRIG-COSINE-VALUE ROUNDED =
116600                 ZERO - W-TRIG-COSINE-VALUE
116700     ELSE
116800         SET W-TRIG-VALUE-POSITIVE TO TRUE
116900     END-IF
117000*    ACROSS PI.
117100*    STATE.
117200*    REMEMBER WORK; W-TRIG-VALUE-POSITIVE IS THE DEFAULT SIGN
117300*    THE ELSE BRANCH DOES THE ACTUAL FLIP-POSITIVE-AND-
117400*    THIS PARAGRAPH TO DECIDE WHETHER TO REFLECT THE RESULT
117500*    THE SIGN SWITCH SET HERE IS TESTED AGAIN AT THE BOTTOM OF
117600 
117700     COMPUTE W-TRIG-SQRT-INPUT ROUNDED =
117800             1 - W-TRIG-COSINE-VALUE
117900     PERFORM 3050-CALC-SQUARE-ROOT THRU 3050-EXIT
118000 
118100     COMPUTE W-TRIG-POLY-VALUE ROUNDED =
118200             W-ACOS-COEFF-0 +
118300             (W-TRIG-COSINE-VALUE * W-ACOS-COEFF-1) +
118400             (W-TRIG-COSINE-VALUE * W-TRIG-COSINE-VALUE *
118500                 W-ACOS-COEFF-2) +
118600             (W-TRIG-COSINE-VALUE * W-TRIG-COSINE-VALUE *
118700                 W-TRIG-COSINE-VALUE * W-ACOS-COEFF-3)
118800*    FOUR ABRAMOWITZ-AND-STEGUN COEFFICIENTS FROM TGWORK.CPY.
118900*    RATHER THAN ACCUMULATED ACROSS SEVERAL STATEMENTS.
119000*    THE POLYNOMIAL IS BUILT AS ONE COMPUTE, TERM BY TERM,
119100*    FOUR-TERM POLYNOMIAL IN W-TRIG-COSINE-VALUE, USING THE
119200 
119300     COMPUTE W-TRIG-ANGLE-RESULT-RADIANS ROUNDED =
119400             W-TRIG-SQRT-RESULT * W-TRIG-POLY-VALUE
119500 
119600     IF W-TRIG-VALUE-NEGATIVE
119700         COMPUTE W-TRIG-ANGLE-RESULT-RADIANS ROUNDED =
119800                 W-PI - W-TRIG-ANGLE-RESULT-RADIANS
119900     END-IF
120000     .
120100 3030-EXIT.
120200     EXIT.
120300*    THIS PARAGRAPH, THAT IS 3000'S JOB.
120400*    3030-EXIT FOLLOWS - NO FURTHER SCALING HAPPENS INSIDE
120500*    SIGN SWITCH SET EARLIER IN THIS PARAGRAPH.
120600*    ONLY FIRES WHEN THE ORIGINAL ANGLE WAS NEGATIVE, PER THE
120700 
120800*    BRINGS A LONGITUDE-DIFFERENCE ANGLE BACK INTO -PI..+PI
120900*    BEFORE IT GOES INTO 3020-CALC-COSINE.  OLD-STYLE ARITHMETIC
121000*    LOOP - NO PERFORM UNTIL NEEDED FOR A TWO-OR-THREE-PASS TRIM.
121100*    A LONGITUDE DIFFERENCE CANNOT WANDER MORE THAN ONE FULL
121200*    REVOLUTION OFF RANGE, SO THIS NEVER LOOPS MORE THAN ONCE OR
121300*    TWICE IN PRACTICE.
121400*    FOLDS AN ARBITRARY RADIAN ANGLE BACK INTO THE 0 TO TWO-PI
121500*    RANGE THE SINE SERIES IN 3010 IS ACCURATE OVER.
121600 3040-REDUCE-ANGLE-RANGE.
121700 
121800     IF W-TRIG-ANGLE-RADIANS > W-PI
121900         SUBTRACT W-TWO-PI FROM W-TRIG-ANGLE-RADIANS
122000         GO TO 3040-REDUCE-ANGLE-RANGE
122100     END-IF
122200     IF W-TRIG-ANGLE-RADIANS < (ZERO - W-PI)
122300         ADD W-TWO-PI TO W-TRIG-ANGLE-RADIANS
122400         GO TO 3040-REDUCE-ANGLE-RANGE
122500     END-IF
122600     .
122700 3040-EXIT.
122800*    PROXIMITY MISS SKIPS BOTH.
122900*    RECORD BUILD BOTH LIVE INSIDE THIS SAME IF BLOCK - A
123000*    THE DEDUP-COUNT INCREMENT AND THE EIGHT-FIELD REWARD
123100     EXIT.
123200*    NEEDS A SECOND TRIP THROUGH.
123300*    A VALUE THAT WAS ONLY OFF BY ONE FULL REVOLUTION NEVER
123400*    BOTH BOUNDS TESTED EVERY PASS THROUGH THIS PARAGRAPH -
123500*    RE-TEST BOTH BOUNDS AFTER EACH ADJUSTMENT.
123600*    STYLE LOOP, NOT A PERFORM, SINCE THE PARAGRAPH NEEDS TO
123700*    GO TO BACK TO THE TOP OF THIS SAME PARAGRAPH - AN OLD-
123800 
123900*    NEWTON-RAPHSON SQUARE ROOT, EIGHT PASSES - MORE THAN ENOUGH
124000*    TO SETTLE AT THIS FIELD'S PRECISION.  ZERO IS SHORT-CIRCUITED
124100*    SINCE THE ITERATION BELOW WOULD DIVIDE BY ZERO ON ITS FIRST
124200*    STEP OTHERWISE.
124300*    NEWTON-RAPHSON SQUARE ROOT, ITERATED VIA 3055 UNTIL
124400*    SUCCESSIVE ESTIMATES STOP MOVING - NEEDED BECAUSE THE
124500*    COMPILER HAS NO SQRT LIBRARY FUNCTION EITHER.
124600 3050-CALC-SQUARE-ROOT.
124700 
124800     IF W-TRIG-SQRT-INPUT = ZERO
124900         MOVE ZERO TO W-TRIG-SQRT-RESULT
125000     ELSE
125100         COMPUTE W-TRIG-SQRT-RESULT ROUNDED =
125200                 W-TRIG-SQRT-INPUT / 2
125300         PERFORM 3055-SQRT-NEWTON-STEP
125400             THRU 3055-EXIT
125500             VARYING W-SQRT-ITERATION FROM 1 BY 1
125600             UNTIL W-SQRT-ITERATION > 8
125700     END-IF
125800     .
125900 3050-EXIT.
126000*    PARAGRAPH, IN 3-TRIP-POINTS DOWNSTREAM.
126100*    SAME REWARD-WRITE SHAPE READS BACK, PARAGRAPH BY
126200     EXIT.
126300*    3055.
126400*    STARTING ESTIMATE, THEN REFINE IT EIGHT TIMES THROUGH
126500*    THE ELSE BRANCH IS THE REAL WORK - HALVE THE INPUT AS A
126600*    ESTIMATE IS EVER ZERO.
126700*    DIVIDE BY ITS OWN STARTING ESTIMATE, WHICH FAILS IF THAT
126800*    ZERO IS A SPECIAL CASE - THE NEWTON ITERATION BELOW WOULD
126900 
127000*    ONE NEWTON-RAPHSON STEP - X(N+1) = (X(N) + INPUT/X(N)) / 2.
127100*    RUN EIGHT TIMES BY THE VARYING CLAUSE IN 3050 ABOVE.
127200*    ONE NEWTON-RAPHSON ITERATION, PERFORMED REPEATEDLY BY 3050
127300*    UNTIL THE ESTIMATE CONVERGES.
127400 3055-SQRT-NEWTON-STEP.
127500 
127600     COMPUTE W-TRIG-SQRT-RESULT ROUNDED =
127700             (W-TRIG-SQRT-RESULT +
127800                 (W-TRIG-SQRT-INPUT / W-TRIG-SQRT-RESULT)) / 2
127900     .
128000 3055-EXIT.
128100     EXIT.
128200*    SINGLE COMPUTE STATEMENT.
128300*    ONE-LINE PARAGRAPH BODY - THE ENTIRE NEWTON STEP IS A
128400*    PRECISION THIS SUITE CARRIES LONG BEFORE THE EIGHTH PASS.
128500*    EIGHT ITERATIONS, FIXED - CONVERGES WELL PAST THE
128600 
128700******************************************************************
128800*    REWARD-POINTS LOOKUP  -  KEYED ON ATTRACTION-ID + USER-ID,
128900*    WHOLE INTEGER POINTS PASSED THROUGH AS READ, NO ROUNDING.
129000******************************************************************
129100 
129200*    BUILDS THE COMPOSITE ATTRACTION-ID/USER-ID KEY AND SCANS
129300*    LKUP-TABLE (3210) FOR A DESK-NEGOTIATED POINT OVERRIDE.  NO
129400*    MATCH IS NOT AN ERROR - IT JUST MEANS THE DEFAULT POINT
129500*    VALUE APPLIES, SET BY THE CALLER BEFORE THIS PARAGRAPH RUNS.
129600 3200-LOOKUP-REWARD-POINTS.
129700 
129800     SET LKUP-NOT-FOUND TO TRUE
129900*    THE ATTRACTION-ID/USER-ID PAIR IS BUILT ONCE HERE THROUGH THE
130000*    HALVES REDEFINES OF THE COMPOSITE KEY WORK AREA (TGRD-419)
130100*    RATHER THAN COMPARED FIELD-BY-FIELD ON EVERY TABLE ROW BELOW -
130200*    ONE MOVE PER HALF INSTEAD OF TWO COMPARES PER ROW.
130300     MOVE ATTR-TAB-ID(ATTR-IDX) TO W-CKH-FIRST-HALF
130400     MOVE CURRENT-USER-ID          TO W-CKH-SECOND-HALF
130500     PERFORM 3210-SCAN-LOOKUP-TABLE
130600         THRU 3210-EXIT
130700         VARYING LKUP-IDX FROM 1 BY 1
130800         UNTIL LKUP-IDX > LKUP-COUNT
130900            OR LKUP-FOUND
131000*    WHAT ACTUALLY STOPS THE LOOP EARLY ON A MATCH.
131100*    LKUP-FOUND, SET BY 3210 INSIDE THIS PERFORM RANGE, IS
131200*    MATCH TURNS UP.
131300*    NO NEED TO WALK THE REST OF A 3000-ROW TABLE ONCE A
131400*    LKUP-FOUND SET INSIDE 3210 STOPS THE VARYING LOOP EARLY -
131500 
131600*    NO MATCH MEANS THE DESK NEVER NEGOTIATED A SPECIAL TIER FOR
131700*    THIS PAIR - ZERO POINTS IS THE CORRECT ANSWER, NOT AN ERROR.
131800     IF LKUP-FOUND
131900         COMPUTE LKUP-IDX = LKUP-IDX - 1
132000         MOVE LKUP-TAB-POINTS(LKUP-IDX) TO RWD-POINTS-FOUND
132100     ELSE
132200         MOVE ZERO TO RWD-POINTS-FOUND
132300     END-IF
132400     .
132500 3200-EXIT.
132600     EXIT.
132700*    PAIRS HAVE NO NEGOTIATED OVERRIDE ROW AT ALL.
132800*    ELSE BRANCH IS THE COMMON CASE - MOST ATTRACTION/USER
132900*    ITERATION THAT SATISFIES LKUP-FOUND.
133000*    LOOP ABOVE ALWAYS OVERSHOOTS BY ONE STEP ON THE
133100*    BACKS THE INDEX UP ONE BEFORE THE MOVE SINCE THE VARYING
133200 
133300*    LINEAR SCAN OF LKUP-TABLE ON THE COMPOSITE KEY BUILT BY
133400*    3200.  LKUP-MAX-OCCURS IS 3000, SO THIS SCAN CAN RUN LONG -
133500*    NO INDEXING SCHEME BEYOND STRAIGHT SEARCH WAS EVER ASKED
133600*    FOR.
133700 3210-SCAN-LOOKUP-TABLE.
133800 
133900*    COMPARE AGAINST THE COMPOSITE KEY W-CK-ATTRACTION-ID/
134000*    W-CK-USER-ID BUILT BY THE CALLER, NOT THE RAW ATTRACTION-
134100*    TABLE/CURRENT-USER FIELDS - KEEPS THE MATCH LOGIC HERE IN
134200*    STEP WITH WHATEVER PAIR 3200 WAS ASKED TO RESOLVE.
134300     IF LKUP-TAB-ATTR-ID(LKUP-IDX)
134400             = W-CK-ATTRACTION-ID
134500        AND LKUP-TAB-USER-ID(LKUP-IDX) = W-CK-USER-ID
134600         SET LKUP-FOUND TO TRUE
134700     END-IF
134800     .
134900 3210-EXIT.
135000     EXIT.
135100*    LKUP-IDX ITSELF, ONLY THE FLAG.
135200*    3210-EXIT FOLLOWS - THIS PARAGRAPH NEVER TOUCHES
135300*    THEN USER-ID, BOTH MUST MATCH.
135400*    THREE-WAY COMPOSITE COMPARE ON ONE LINE - ATTRACTION-ID,
135500 
135600******************************************************************
135700*    REWARD-POSTING-SUMMARY REPORT
135800******************************************************************
135900 
136000*    PRINTS ONE SUBTOTAL LINE FOR THE USER WHOSE VISITS JUST
136100*    FINISHED BEING PROCESSED - CALLED BOTH FROM INSIDE THE
136200*    CONTROL BREAK IN 2010 AND ONE LAST TIME FROM 0100 FOR THE
136300*    FINAL USER IN THE FILE (SEE THE TGRD-402 NOTE UP IN 0100).
136400*    PRINTS ONE DETAIL LINE FOR THE USER WHOSE VISIT GROUP JUST
136500*    ENDED, ROLLS THE USER TOTALS INTO THE RUN GRAND TOTALS, AND
136600*    LOOKS UP THE USER'S PRINTABLE NAME VIA 4010.
136700 4000-WRITE-USER-SUBTOTAL-LINE.
136800 
136900     MOVE PRIOR-USER-ID TO RPT-USER-ID-NAME
137000     PERFORM 4010-SCAN-USER-NAME-TABLE
137100         THRU 4010-EXIT
137200         VARYING USER-IDX FROM 1 BY 1
137300         UNTIL USER-IDX > USER-COUNT
137400*    OPEN LIST, EVEN THOUGH THE COMPILER DOES NOT REQUIRE IT.
137500*    HOUSE STYLE PUTS THE CLOSE LIST IN THE SAME ORDER AS THE
137600*    RUNS - 4010 OVERWRITES IT ONLY ON AN ACTUAL NAME MATCH.
137700*    THE FALLBACK MOVE HAPPENS FIRST, BEFORE THE SCAN EVEN
137800 
137900     MOVE VISITS-USER  TO RPT-VISITS
138000     MOVE REWARDS-USER TO RPT-REWARDS
138100     MOVE POINTS-USER  TO RPT-POINTS
138200     MOVE RPT-DETAIL-LINE TO SUMMARY-RPT-LINE
138300     WRITE SUMMARY-RPT-LINE
138400     .
138500 4000-EXIT.
138600     EXIT.
138700*    BACK OF PRINT LINES ANYWHERE IN THIS PROGRAM.
138800*    ONE WRITE PER SUBTOTAL LINE - NO BUFFERING OR HOLDING
138900*    USER'S SUBTOTAL LINE.
139000*    FOUR MOVES AND A WRITE - THE ENTIRE PRINT ACTION FOR ONE
139100 
139200*    IF THE USER-ID MATCHES, THE NAME REPLACES THE ID IN THE
139300*    PRINT LINE AND THE INDEX IS SHOVED PAST USER-COUNT TO END
139400*    THE SCAN EARLY - A HANDWRITTEN SHORT-CIRCUIT, NOT A REAL
139500*    SEARCH VERB, SINCE THIS BOX'S COMPILER GENERATION PREDATES
139600*    COBOL-85 SEARCH BEING IN HOUSE STANDARD USE.
139700*    LINEAR SCAN OF USER-TABLE FOR THE CURRENT USER-ID.  IF NO
139800*    MATCH IS FOUND THE RAW USER-ID PRINTS INSTEAD OF A NAME -
139900*    SEE THE CALLER, 4000, FOR THE FALLBACK MOVE.
140000 4010-SCAN-USER-NAME-TABLE.
140100 
140200     IF USER-TAB-ID(USER-IDX) = PRIOR-USER-ID
140300         MOVE USER-TAB-NAME(USER-IDX)
140400             TO RPT-USER-ID-NAME
140500         MOVE USER-COUNT TO USER-IDX
140600     END-IF
140700*    WHATEVER 4000 ALREADY MOVED INTO IT.
140800*    4010-EXIT FOLLOWS - A MISS LEAVES RPT-USER-ID-NAME AS
140900     .
141000 4010-EXIT.
141100     EXIT.
141200*    USER-ID WOULD BE COMPARED ALL THE WAY TO USER-COUNT.
141300*    ONLY THING THAT ENDS THIS SCAN EARLY - WITHOUT IT EVERY
141400*    THE SHORT-CIRCUIT MOVE OF USER-COUNT TO USER-IDX IS THE
141500 
141600*    RUN-LEVEL GRAND TOTAL LINE - PRINTED EXACTLY ONCE, AFTER THE
141700*    LAST SUBTOTAL LINE, WITH A RULE LINE ABOVE IT TO SET IT OFF
141800*    FROM THE LAST USER'S DETAIL LINE.
141900*    PRINTED ONCE, AFTER THE LAST USER'S SUBTOTAL LINE, WITH THE
142000*    RUN-WIDE VISIT/REWARD/POINT TOTALS ACCUMULATED BY 4000.
142100 4100-WRITE-GRAND-TOTAL-LINES.
142200 
142300     MOVE RPT-RULE-LINE TO SUMMARY-RPT-LINE
142400     WRITE SUMMARY-RPT-LINE
142500 
142600     MOVE VISITS-TOTAL  TO RPT-GT-VISITS
142700     MOVE REWARDS-TOTAL TO RPT-GT-REWARDS
142800     MOVE POINTS-TOTAL  TO RPT-GT-POINTS
142900     MOVE RPT-GRAND-TOTAL-LINE TO SUMMARY-RPT-LINE
143000     WRITE SUMMARY-RPT-LINE
143100     .
143200 4100-EXIT.
143300     EXIT.
143400*    TOTAL LINE.
143500*    LAST WRITE OF THE RUN - NOTHING PRINTS AFTER THE GRAND
143600*    FOR THE WHOLE RUN INSTEAD OF ONCE PER USER.
143700*    SAME FOUR-MOVE-AND-WRITE SHAPE AS 4000 ABOVE, JUST ONCE
143800 
143900*    TITLE/RULE/COLUMN-HEADING BLOCK, PRINTED ONCE AT THE TOP OF
144000*    THE RUN BEFORE THE FIRST VISIT IS EVEN READ - SEE THE CALL
144100*    FROM 0100.
144200*    WRITES THE TITLE, RULE, AND COLUMN-HEADING LINES ONCE AT
144300*    THE TOP OF THE REPORT, BEFORE THE VISIT PASS STARTS.
144400 4200-WRITE-REPORT-HEADINGS.
144500 
144600     MOVE RPT-TITLE-LINE TO SUMMARY-RPT-LINE
144700     WRITE SUMMARY-RPT-LINE
144800     MOVE RPT-RULE-LINE  TO SUMMARY-RPT-LINE
144900     WRITE SUMMARY-RPT-LINE
145000     MOVE RPT-HEADING-LINE TO SUMMARY-RPT-LINE
145100     WRITE SUMMARY-RPT-LINE
145200     MOVE RPT-RULE-LINE  TO SUMMARY-RPT-LINE
145300     WRITE SUMMARY-RPT-LINE
145400*    REPORT'S HEADER BLOCK FROM ITS DETAIL LINES.
145500*    ABOVE AND BELOW THE HEADING IS WHAT SEPARATES THE
145600*    FOUR WRITES, NO BLANK LINES BETWEEN THEM - THE RULE LINE
145700     .
145800 4200-EXIT.
145900     EXIT.
146000*    THE WHOLE REPORT HEADER BLOCK IN ONE PASS.
146100*    FOUR WRITES - TITLE, RULE, HEADING, RULE AGAIN - PRINT
146200 
146300******************************************************************
146400*    RUN CLEANUP
146500******************************************************************
146600 
146700*    CLOSES EVERY FILE IN THE SAME ORDER THEY WERE OPENED IN 0200 -
146800*    NO PARTICULAR REASON FOR THE ORDER BEYOND MATCHING THAT LIST,
146900*    BUT KEEPING THEM IN STEP MAKES THE TWO PARAGRAPHS EASY TO
147000*    EYEBALL AGAINST EACH OTHER WHEN A NEW FILE GETS ADDED.
147100*    CLOSES ALL SIX FILES IN THE SAME ORDER 0200 OPENED THEM.
147200 9000-CLOSE-FILES.
147300 
147400     CLOSE ATTRACTION-FILE
147500           USER-FILE
147600           VISITED-LOC-FILE
147700           REWARD-LOOKUP-FILE
147800           USER-REWARD-FILE
147900           SUMMARY-RPT-FILE
148000     .
148100 9000-EXIT.
148200     EXIT.
148300*    PARAGRAPH DOES IS THE SINGLE CLOSE STATEMENT ABOVE.
148400*    9000-EXIT FOLLOWS IMMEDIATELY - THE ONLY WORK THIS
148500*    HOUSE HABIT, NOT A REQUIREMENT OF THE COMPILER.
148600*    CLOSED IN THE SAME ORDER THEY WERE OPENED IN 0200 -
148700 
148800*    NORMAL END OF RUN.  RETURN CODE IS WHATEVER THE RUNTIME
148900*    DEFAULTS TO - THIS PROGRAM HAS NEVER HAD A NEED TO SET
149000*    PROGRAM-RETURN-CODE EXPLICITLY, THE FIELD IS CARRIED FOR PARITY
149100*    WITH THE OTHER TGRD PROGRAMS IN CASE A FUTURE CHANGE NEEDS IT.
149200*    NORMAL END-OF-RUN - MOVES PROGRAM-RETURN-CODE TO THE
149300*    RETURN-CODE SPECIAL REGISTER AND STOPS THE RUN.
149400 9999-END-PROGRAM.
149500     STOP RUN
149600*    PROGRAMS ARE EVER CALLED AS A SUBPROGRAM.
149700*    PROGRAM IS STOP RUN, NOT GOBACK, SINCE NONE OF THESE
149800*    NO GOBACK - THIS SHOP'S HOUSE STANDARD FOR A BATCH MAIN
149900     .
150000 9999-EXIT.
150100     EXIT.
