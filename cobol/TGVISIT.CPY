000100******************************************************************
000200*    TGVISIT.CPY
000300*    VISITED-LOCATION RECORD  -  ONE PER GPS FIX RECORDED FOR A
000400*    USER.  FILE IS GROUPED BY USER-ID, VISITS IN CHRONOLOGICAL
000500*    ORDER WITHIN THE GROUP  (OLDEST FIRST, CURRENT FIX LAST).
000600*    88-JAN-1988  R.D.  ORIGINAL CUT, PROJECT TGRD.
000700******************************************************************
000800 01  VISITED-LOCATION-RECORD.
000900     05  USER-ID                 PIC X(36).
001000     05  VISIT-LOCATION.
001100         10  VL-LATITUDE         PIC S9(3)V9(6).
001200         10  VL-LONGITUDE        PIC S9(3)V9(6).
001300     05  VL-TIMESTAMP            PIC X(14).
001400     05  FILLER                  PIC X(12).
