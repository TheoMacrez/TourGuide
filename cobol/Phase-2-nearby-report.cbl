000100******************************************************************
000200*    PROGRAM:      2-NEARBY-REPORT
000300*    PROJECT:      TGRD  (TOURGUIDE REWARD/DEAL BATCH SUITE)
000400*    PURPOSE:      FOR EVERY USER, FINDS THE USER'S CURRENT
000500*                  LOCATION (THE MOST RECENT VISITED-LOCATION ON
000600*                  FILE), RANKS ALL ATTRACTIONS WITHIN THE
000700*                  ATTRACTION-PROXIMITY-RANGE BY DISTANCE, AND
000800*                  WRITES THE CLOSEST FIVE TO THE NEARBY-
000900*                  ATTRACTIONS DATA FILE AND PRINTED REPORT.
001000*    TECTONICS:    COBC
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     2-NEARBY-REPORT.
001400 AUTHOR.         R DELACROIX.
001500 INSTALLATION.   MERIDIAN TRAVEL SYSTEMS - DATA CENTER.
001600 DATE-WRITTEN.   23-MAR-1989.
001700*    LOG BELOW CARRIES THE FULL MAINTENANCE HISTORY.
001800*    SECURITY LINE FOLLOWS ON THE NEXT LINE, THEN THE CHANGE
001900 DATE-COMPILED.  23-MAR-1989.
002000*    DATE-COMPILED HAS ALWAYS BEEN A HAND-TYPED DATE ON THIS BOX,
002100*    NEVER A COMPILER-STAMPED ONE - HOUSE HABIT ACROSS ALL THREE
002200*    TGRD PROGRAMS.
002300*    REWORKED SEVERAL TIMES OVER THE YEARS.
002400*    NEVER BEEN TOUCHED SINCE, EVEN AS THE PROGRAM ITSELF WAS
002500*    ORIGINAL 1989 CUT - AUTHOR AND INSTALLATION LINES HAVE
002600 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING ONLY.
002700******************************************************************
002800*    CHANGE LOG
002900*    ------------------------------------------------------------
003000*    23-MAR-1989  R.D.   ORIGINAL CUT, TGRD-052.  DESK WAS ASKING
003100*                        FOR THE "WHAT'S CLOSE TO ME" LISTING BY
003200*                        HAND EVERY MORNING.
003300*    30-MAR-1989  R.D.   RANKING MOVED TO AN ACTUAL SORT PASS -
003400*                        THE IN-LINE BUBBLE COMPARE WAS TOO SLOW
003500*                        ONCE THE ATTRACTION FILE PASSED A FEW
003600*                        HUNDRED RECORDS, TGRD-055.
003700*    14-AUG-1990  J.M.   SORT KEY NOW CARRIES A SEQUENCE NUMBER
003800*                        SO TIED DISTANCES COME OUT IN THE SAME
003900*                        ORDER THEY WENT IN, TGRD-081.
004000*    03-JUN-1991  R.D.   ATTRACTION-PROXIMITY-RANGE MADE A NAMED
004100*                        CONSTANT INSTEAD OF A LITERAL BURIED IN
004200*                        THE COMPARE, TGRD-114.
004300*    19-OCT-1994  K.R.   SHARES THE REWRITTEN GREAT-CIRCLE
004400*                        ROUTINE WITH THE REWARD-POSTING RUN,
004500*                        TGRD-233.
004600*    02-NOV-1994  K.R.   SIN/COS/ARCCOS NOW WORKED OUT LONGHAND
004700*                        BY TAYLOR SERIES AND THE ABRAMOWITZ-
004800*                        AND-STEGUN 4.4.45 POLYNOMIAL - THIS BOX
004900*                        HAS NO MATH LIBRARY CALL, TGRD-234.
005000*    17-DEC-1998  K.R.   YEAR-2000 REVIEW - VL-TIMESTAMP COMPARE
005100*                        FOR "MOST RECENT VISIT" IS A STRAIGHT
005200*                        CCYYMMDDHHMISS COMPARE, NO CENTURY
005300*                        WINDOWING REQUIRED.  SIGNED OFF,
005400*                        TGRD-312.
005500*    22-JUL-2000  F.M.   TOP-N COUNT PULLED OUT AS TOP-N-COUNT
005600*                        SO THE DESK CAN GET A LONGER LIST
005700*                        WITHOUT A RECOMPILE, TGRD-338.
005800*    14-APR-2004  P.O.   UPSI-0 RENAMED TO THE TRACE SWITCH AND
005900*                        WIRED TO A WHOLE-DEGREE LAT/LONG CONSOLE
006000*                        ECHO IN 2210 - SAME DESK COMPLAINT AND
006100*                        SAME TICKET AS THE REWARD-POST SIDE,
006200*                        TGRD-419.  CANDIDATE LOOKUP KEY NOW BUILT
006300*                        ONCE PER ATTRACTION RATHER THAN COMPARED
006400*                        FIELD-BY-FIELD, SAME TICKET.  VISIT
006500*                        TIMESTAMP GETS THE SAME CENTURY-YEAR
006600*                        SANITY EDIT AS THE REWARD-POST SIDE.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS TGRD-ALPHA-CLASS IS "A" THRU "Z"
007300     UPSI-0 ON  STATUS IS TGRD-TRACE-SWITCH-ON
007400*    OVER FROM THE SHOP'S STANDARD SPECIAL-NAMES BOILERPLATE.
007500*    CHANNEL HAVE ANY REAL USE IN THIS PROGRAM TODAY - CARRIED
007600*    NEITHER THE ALPHA CLASS NOR THE TOP-OF-FORM PRINTER
007700            OFF STATUS IS TGRD-TRACE-SWITCH-OFF.
007800*    UPSI-0 DRIVES THE WHOLE-DEGREE LAT/LONG CONSOLE ECHO IN 2210 -
007900*    OFF BY DEFAULT AT EVERY JCL RUN, THE DESK FLIPS IT ON ONLY
008000*    WHEN CHASING A SPECIFIC USER'S NUMBERS.
008100 INPUT-OUTPUT SECTION.
008200*    DEGREE LAT/LONG ECHO IN 2210 BELOW.
008300*    UPSI-0 - FLIP IT ON AT THE JCL LEVEL TO GET THE WHOLE-
008400*    SAME TICKET (TGRD-419) AS THE REWARD-POSTING PROGRAM'S OWN
008500*    UPSI-0 REUSED AS A DIAGNOSTIC TRACE SWITCH, SAME IDEA AND
008600 FILE-CONTROL.
008700 
008800     SELECT ATTRACTION-FILE     ASSIGN TO ATTRFILE
008900             ORGANIZATION IS LINE SEQUENTIAL.
009000 
009100     SELECT USER-FILE           ASSIGN TO USERFILE
009200*    STRAIGHT MASTER READ - NO KEY, THE WHOLE FILE IS PULLED INTO
009300*    USER-TABLE BELOW AND WALKED BY SUBSCRIPT FROM THERE ON.
009400             ORGANIZATION IS LINE SEQUENTIAL.
009500 
009600     SELECT VISITED-LOC-FILE    ASSIGN TO VISITFIL
009700*    EVERY VISIT ROW ON FILE FOR EVERY USER - NOT FILTERED OR
009800*    SORTED ON THE WAY IN, TGRD-052.
009900             ORGANIZATION IS LINE SEQUENTIAL.
010000 
010100     SELECT REWARD-LOOKUP-FILE  ASSIGN TO LOOKUPFL
010200*    SAME NEGOTIATED-RATE TABLE THE REWARD-POSTING PROGRAM READS -
010300*    THIS PROGRAM ONLY LOOKS AT IT, IT NEVER WRITES BACK.
010400             ORGANIZATION IS LINE SEQUENTIAL.
010500 
010600     SELECT NEARBY-ATTR-FILE    ASSIGN TO NEARFILE
010700*    ONE OUTPUT ROW PER RANKED ATTRACTION - THE MACHINE-READABLE
010800*    TWIN OF THE PRINTED REPORT BELOW.
010900             ORGANIZATION IS LINE SEQUENTIAL.
011000 
011100     SELECT NEARBY-RPT-FILE     ASSIGN TO NEARRPT
011200*    THE HUMAN-READABLE SIDE OF THE SAME OUTPUT - SAME DATA, BOX-
011300*    DRAWN FOR THE DESK.
011400             ORGANIZATION IS LINE SEQUENTIAL.
011500 
011600*    THE THREE CAND- FILES BELOW EXIST ONLY TO FEED THE SORT
011700*    VERB IN 2300 - NONE OF THEM SURVIVE PAST THE END OF ONE
011800*    USER'S PASS, TGRD-055.
011900     SELECT CAND-INPUT-FILE     ASSIGN TO CANDIN
012000             ORGANIZATION IS LINE SEQUENTIAL.
012100 
012200     SELECT CAND-OUTPUT-FILE    ASSIGN TO CANDOUT
012300             ORGANIZATION IS LINE SEQUENTIAL.
012400 
012500     SELECT CAND-SORT-FILE      ASSIGN TO SORTWK1.
012600 
012700******************************************************************
012800 DATA DIVISION.
012900 FILE SECTION.
013000 
013100 FD  ATTRACTION-FILE.
013200*    RECORD LAYOUT COMES FROM TGATTR - SHARED WITH THE REWARD-
013300*    POSTING AND TRIP-POINTS PROGRAMS SO ALL THREE AGREE ON WHAT AN
013400*    ATTRACTION RECORD LOOKS LIKE.
013500     COPY TGATTR.
013600 
013700 FD  USER-FILE.
013800*    TGUSER - ID AND DISPLAY NAME ONLY, NO ADDRESS OR OTHER PROFILE
013900*    DATA ON THIS RECORD.
014000     COPY TGUSER.
014100 
014200 FD  VISITED-LOC-FILE.
014300*    TGVISIT - ONE ROW PER LOGGED VISIT, USER-ID PLUS A LAT/LONG
014400*    FIX AND A CCYYMMDDHHMISS TIMESTAMP.
014500     COPY TGVISIT.
014600 
014700 FD  REWARD-LOOKUP-FILE.
014800*    TGLKUP - THE ATTRACTION-ID/USER-ID/POINTS TRIPLE MAINTAINED BY
014900*    THE DESK OFF-CYCLE, READ HERE PURELY FOR DISPLAY PURPOSES.
015000     COPY TGLKUP.
015100 
015200 FD  NEARBY-ATTR-FILE.
015300*    TGNEAR - LAYOUT SHARED WITH NOTHING ELSE, THIS IS THE ONLY
015400*    PROGRAM THAT WRITES IT.
015500     COPY TGNEAR.
015600 
015700 FD  NEARBY-RPT-FILE.
015800 01  NEARBY-RPT-LINE             PIC X(150).
015900*    PLAIN X(150) PRINT SLOT - THE ACTUAL COLUMN LAYOUT LIVES IN
016000*    REPORT-LINE-MANAGER DOWN IN WORKING-STORAGE, MOVED IN HERE
016100*    ONE LINE AT A TIME BEFORE EACH WRITE.
016200 
016300*    ONE CAND- RECORD PER ATTRACTION WITHIN RANGE OF THE CURRENT
016400*    USER, BUILT FRESH FOR EACH USER IN 2200 AND CONSUMED BY THE
016500*    SORT IN 2300 - CI- ON THE WAY IN, CS- DURING THE SORT, CO- ON
016600*    THE WAY BACK OUT.  ALL THREE SHAPES ARE IDENTICAL EXCEPT FOR
016700*    THE KEY FIELDS LEADING THE SD RECORD.
016800 FD  CAND-INPUT-FILE.
016900 01  CAND-INPUT-RECORD.
017000     05  CI-SEQ-NO               PIC 9(05).
017100     05  CI-DISTANCE-MILES       PIC S9(6)V9(6).
017200     05  CI-ATTRACTION-ID        PIC X(36).
017300     05  CI-ATTRACTION-NAME      PIC X(100).
017400     05  CI-ATTR-LATITUDE        PIC S9(3)V9(6).
017500     05  CI-ATTR-LONGITUDE       PIC S9(3)V9(6).
017600*    ATTRACTION'S ID AND NAME, AND THE FOUR-CORNER LOCATION.
017700*    SEVEN FIELDS TOTAL - SEQUENCE NUMBER, DISTANCE, THE
017800     05  CI-USER-LATITUDE        PIC S9(3)V9(6).
017900*    LAST FIELD ON THE CANDIDATE-INPUT SHAPE - USER-LONGITUDE
018000*    FOLLOWS ON THE NEXT LINE, COMPLETING THE FOUR-CORNER LOCATION
018100*    PICTURE (ATTRACTION LAT/LON, USER LAT/LON) CARRIED THROUGH
018200*    THE WHOLE SORT PASS.
018300*    SINCE ONLY THIS PROGRAM EVER USES IT.
018400*    THE SORT.  KEPT AS ITS OWN 01-LEVEL RATHER THAN A COPYBOOK
018500*    CI- PREFIX MEANS "CANDIDATE INPUT" - THE SHAPE GOING INTO
018600     05  CI-USER-LONGITUDE       PIC S9(3)V9(6).
018700 
018800 FD  CAND-OUTPUT-FILE.
018900 01  CAND-OUTPUT-RECORD.
019000     05  CO-SEQ-NO               PIC 9(05).
019100     05  CO-DISTANCE-MILES       PIC S9(6)V9(6).
019200     05  CO-ATTRACTION-ID        PIC X(36).
019300     05  CO-ATTRACTION-NAME      PIC X(100).
019400     05  CO-ATTR-LATITUDE        PIC S9(3)V9(6).
019500     05  CO-ATTR-LONGITUDE       PIC S9(3)V9(6).
019600*    NOTHING IS ADDED OR DROPPED BY THE SORT PASS.
019700*    SEVEN FIELDS, IDENTICAL SHAPE TO CAND-INPUT-RECORD -
019800     05  CO-USER-LATITUDE        PIC S9(3)V9(6).
019900*    SAME FOUR-CORNER SHAPE AS CAND-INPUT-RECORD - COMES BACK OUT
020000*    OF THE SORT UNCHANGED.
020100*    SORT - FIELD-FOR-FIELD IDENTICAL TO CAND-INPUT-RECORD.
020200*    CO- PREFIX IS THE SAME RECORD SHAPE COMING BACK OUT OF THE
020300     05  CO-USER-LONGITUDE       PIC S9(3)V9(6).
020400 
020500*    SORT KEY ORDER MATTERS - DISTANCE FIRST, SEQ-NO SECOND, SO
020600*    A TIE ON DISTANCE FALLS BACK TO BUILD ORDER RATHER THAN
020700*    COMING OUT IN WHATEVER ORDER THE SORT WORK FILE HAPPENS TO
020800*    LAND THEM, TGRD-081.
020900 SD  CAND-SORT-FILE.
021000 01  CAND-SORT-RECORD.
021100     05  CS-DISTANCE-MILES       PIC S9(6)V9(6).
021200     05  CS-SEQ-NO               PIC 9(05).
021300     05  CS-ATTRACTION-ID        PIC X(36).
021400     05  CS-ATTRACTION-NAME      PIC X(100).
021500     05  CS-ATTR-LATITUDE        PIC S9(3)V9(6).
021600     05  CS-ATTR-LONGITUDE       PIC S9(3)V9(6).
021700*    WITH THE SORT KEYS PROMOTED TO THE FRONT OF THE RECORD.
021800*    SAME SEVEN FIELDS AS THE OTHER TWO CAND- SHAPES, JUST
021900     05  CS-USER-LATITUDE        PIC S9(3)V9(6).
022000*    THE SORT-WORK SHAPE CARRIES THE SAME FOUR-CORNER FIELDS,
022100*    JUST WITH THE TWO SORT KEYS PROMOTED TO THE FRONT.
022200*    ONE LEADS WITH THE TWO SORT KEYS, DISTANCE THEN SEQ-NO.
022300*    CS- IS THE SORT-WORK VIEW OF THE SAME RECORD - ONLY THIS
022400     05  CS-USER-LONGITUDE       PIC S9(3)V9(6).
022500 
022600******************************************************************
022700 WORKING-STORAGE SECTION.
022800 
022900*    RETURN CODE AND TOP-N COUNT ARE THE ONLY TWO 77-LEVELS IN THIS
023000*    PROGRAM - EVERYTHING ELSE IS GROUPED UNDER A NAMED 1-LEVEL
023100*    MANAGER FOR EASE OF FINDING IT IN A DUMP.
023200 77  PROGRAM-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.
023300 77  TOP-N-COUNT              PIC S9(4) COMP VALUE 5.
023400 
023500*    ONE END-OF-FILE SWITCH PER SEQUENTIAL FILE THIS PROGRAM READS
023600*    OR SORTS - EACH SWITCH DRIVES ITS OWN 88-LEVEL EOF CONDITION
023700*    NAME SO THE PROCEDURE DIVISION NEVER TESTS SPACE/HIGH-VALUE
023800*    DIRECTLY.
023900 1   FILE-WORKING-MANAGER.
024000     05  ATTR-FIN-ENREG          PIC X(01) VALUE SPACE.
024100         88  ATTR-EOF                       VALUE HIGH-VALUE.
024200     05  USER-FIN-ENREG          PIC X(01) VALUE SPACE.
024300         88  USER-MAST-EOF                  VALUE HIGH-VALUE.
024400     05  LKUP-FIN-ENREG          PIC X(01) VALUE SPACE.
024500         88  LKUP-EOF                       VALUE HIGH-VALUE.
024600     05  VL-FIN-ENREG            PIC X(01) VALUE SPACE.
024700         88  VL-EOF                         VALUE HIGH-VALUE.
024800*    CARRIES.
024900*    LAST OF THE FIVE END-OF-FILE SWITCHES THIS PROGRAM
025000     05  CAND-FIN-ENREG          PIC X(01) VALUE SPACE.
025100*    CANDIDATE-FILE READ IN 2450 - NONE OF THEM ARE SHARED.
025200*    ONE EOF SWITCH APIECE FOR THE FOUR MASTER READS PLUS THE
025300         88  CAND-EOF                       VALUE HIGH-VALUE.
025400 
025500*    HARD CEILINGS FOR THE FOUR IN-MEMORY TABLES BELOW - ALL FOUR
025600*    CHECKED ON EVERY ROW LOADED, WITH AN ABEND RATHER THAN A
025700*    SILENT TRUNCATION IF ANY ONE OF THEM IS EXCEEDED.
025800 1   TABLE-SIZE-MANAGER.
025900     05  ATTR-MAX-OCCURS      PIC S9(4) COMP VALUE 500.
026000     05  LKUP-MAX-OCCURS      PIC S9(4) COMP VALUE 3000.
026100     05  USER-MAX-OCCURS      PIC S9(4) COMP VALUE 500.
026200*    LOOKING FOR TABLE-SIZE LIMITS FINDS ALL FOUR TOGETHER.
026300*    ALL FOUR SIT UNDER ONE GROUP HEADER SO A MAINTAINER
026400     05  VISIT-MAX-OCCURS     PIC S9(4) COMP VALUE 5000.
026500*    ALL FOUR CEILINGS ARE PLAIN 77-STYLE COUNTERS EVEN THOUGH
026600*    THEY LIVE UNDER A GROUP HEADER - GROUPED HERE PURELY SO A
026700*    PROGRAMMER LOOKING FOR "HOW BIG CAN THIS FILE BE" FINDS ALL
026800*    FOUR ANSWERS IN ONE PLACE.
026900 
027000*    FULL ATTRACTION MASTER HELD IN MEMORY SO EVERY USER'S
027100*    CANDIDATE PASS CAN WALK IT WITHOUT RE-READING THE FILE.
027200 1   ATTRACTION-TABLE-MANAGER.
027300     05  ATTR-COUNT           PIC S9(4) COMP VALUE ZERO.
027400     05  ATTR-IDX             PIC S9(4) COMP VALUE ZERO.
027500     05  ATTR-TABLE OCCURS 500 TIMES
027600                 INDEXED BY ATTR-TABLE-NDX.
027700         10  ATTR-TAB-ID          PIC X(36).
027800         10  ATTR-TAB-NAME        PIC X(100).
027900*    FIELDS TOTAL MAKE UP ONE ATTRACTION ROW.
028000*    ID AND NAME LEAD, LATITUDE AND LONGITUDE FOLLOW - FOUR
028100         10  ATTR-TAB-LATITUDE    PIC S9(3)V9(6).
028200*    LONGITUDE FOLLOWS ON THE NEXT LINE - TOGETHER THE TWO GIVE
028300*    THE FIXED LOCATION OF THIS ATTRACTION, NEVER UPDATED ONCE
028400*    LOADED.
028500*    FIXED RANGE FOR EVERY ATTRACTION.
028600*    PROGRAM'S TABLE HAS ONE, SINCE THIS REPORT USES A SINGLE
028700*    PROXIMITY-BUFFER FIELD HERE THE WAY THE REWARD-POSTING
028800*    ID, NAME, AND LAT/LONG FOR EVERY ATTRACTION ON FILE - NO
028900         10  ATTR-TAB-LONGITUDE   PIC S9(3)V9(6).
029000 
029100*    NEGOTIATED REWARD-RATE TABLE, SAME SHAPE AND SAME 3000-ROW
029200*    CEILING AS THE REWARD-POSTING PROGRAM CARRIES FOR IT.
029300 1   LOOKUP-TABLE-MANAGER.
029400     05  LKUP-COUNT           PIC S9(4) COMP VALUE ZERO.
029500     05  LKUP-IDX             PIC S9(4) COMP VALUE ZERO.
029600     05  LKUP-FOUND-SW        PIC X(01) VALUE "N".
029700         88  LKUP-FOUND               VALUE "Y".
029800         88  LKUP-NOT-FOUND            VALUE "N".
029900     05  LKUP-TABLE OCCURS 3000 TIMES
030000                 INDEXED BY LKUP-TABLE-NDX.
030100         10  LKUP-TAB-ATTR-ID     PIC X(36).
030200*    ROW - POINTS FOLLOWS ON THE NEXT LINE.
030300*    TWO OF THE THREE FIELDS THAT MAKE UP ONE NEGOTIATED-RATE
030400         10  LKUP-TAB-USER-ID     PIC X(36).
030500*    POINTS FOLLOWS ON THE NEXT LINE - THE THREE FIELDS TOGETHER
030600*    ARE THE WHOLE NEGOTIATED-RATE ROW.
030700*    AND THE NEGOTIATED POINT VALUE.
030800*    FOR ITS OWN COPY OF THIS TABLE - ATTRACTION-ID, USER-ID,
030900*    SAME THREE-FIELD SHAPE THE REWARD-POSTING PROGRAM CARRIES
031000         10  LKUP-TAB-POINTS      PIC 9(09).
031100 
031200*    ID/NAME PAIR FOR EVERY USER ON FILE - THIS TABLE IS WHAT
031300*    DRIVES THE OUTER LOOP IN 2000, NOT THE VISIT FILE.
031400 1   USER-TABLE-MANAGER.
031500     05  USER-COUNT           PIC S9(4) COMP VALUE ZERO.
031600     05  USER-IDX             PIC S9(4) COMP VALUE ZERO.
031700     05  USER-TABLE OCCURS 500 TIMES
031800                 INDEXED BY USER-TABLE-NDX.
031900*    SCANNED - NAME FOLLOWS ON THE NEXT LINE.
032000*    ID FIELD USED AS THE KEY EVERYWHERE THIS TABLE IS
032100         10  USER-TAB-ID          PIC X(36).
032200*    USER-TAB-NAME FOLLOWS ON THE NEXT LINE - TOGETHER THEY ARE
032300*    THE ENTIRE ROW, NOTHING ELSE ABOUT THE USER IS CARRIED IN
032400*    THIS TABLE.
032500*    USER ATTRIBUTE IS CARRIED HERE.
032600*    JUST ENOUGH TO PUT A NAME ON THE PRINTED REPORT - NO OTHER
032700         10  USER-TAB-NAME        PIC X(30).
032800 
032900 1   VISIT-TABLE-MANAGER.
033000*    EVERY VISITED-LOCATION ON FILE, HELD IN MEMORY SO THE MOST
033100*    RECENT ONE PER USER CAN BE PICKED OUT BY TIMESTAMP WITHOUT
033200*    A SECOND PASS OF VISITFIL.  5000-ROW CEILING IS FIVE TIMES
033300*    THE OTHER TABLES' - A USER TYPICALLY LOGS MANY MORE VISITS
033400*    THAN THERE ARE DISTINCT ATTRACTIONS OR USERS ON FILE.
033500     05  VISIT-COUNT          PIC S9(4) COMP VALUE ZERO.
033600     05  VISIT-IDX            PIC S9(4) COMP VALUE ZERO.
033700     05  VISIT-TABLE OCCURS 5000 TIMES
033800                 INDEXED BY VISIT-TABLE-NDX.
033900         10  VISIT-TAB-USER-ID    PIC X(36).
034000         10  VISIT-TAB-LATITUDE   PIC S9(3)V9(6).
034100*    PICTURE.
034200*    SEE THE BANNER COMMENT ABOVE THIS GROUP FOR THE FULL
034300*    LAST TWO FIELDS OF THE FOUR THAT MAKE UP ONE VISIT ROW -
034400         10  VISIT-TAB-LONGITUDE  PIC S9(3)V9(6).
034500*    TIMESTAMP FOLLOWS ON THE NEXT LINE, THE FIELD 2100 ACTUALLY
034600*    COMPARES TO FIND THE MOST RECENT ROW.
034700*    USER-TABLE.
034800*    LOG MANY VISITS FOR EVERY ONE TIME THEY APPEAR IN
034900*    THE BIGGEST TABLE IN THE PROGRAM BY DESIGN - A USER CAN
035000         10  VISIT-TAB-TIMESTAMP  PIC X(14).
035100 
035200 1   ATTRACTION-RANGE-MANAGER.
035300*    ATTRACTION-PROXIMITY-RANGE, TGRD-114 - DELIBERATELY WIDE
035400*    SINCE THIS REPORT IS "WHAT'S OUT THERE", NOT A REWARD GATE.
035500*    THE REWARD-POSTING RUN HAS ITS OWN, MUCH TIGHTER, PROXIMITY
035600*    BUFFER - DO NOT CONFUSE THE TWO WHEN TUNING EITHER ONE.
035700     05  ATTRACTION-RANGE-MILES  PIC S9(6)V9(2) COMP-3
035800                                     VALUE 10000.
035900 
036000*    HOLDS THE ONE LOCATION 2100 SETTLES ON FOR THE USER CURRENTLY
036100*    BEING PROCESSED - OVERWRITTEN AT THE TOP OF EVERY 2010 PASS.
036200 1   CURRENT-LOCATION-MANAGER.
036300     05  CURLOC-FOUND-SW      PIC X(01) VALUE "N".
036400         88  CURLOC-FOUND             VALUE "Y".
036500         88  CURLOC-NOT-FOUND         VALUE "N".
036600     05  CURLOC-LATITUDE      PIC S9(3)V9(6).
036700*    NEVER A HISTORY OF PRIOR USERS.
036800*    PASS - THIS GROUP HOLDS ONE USER'S LOCATION AT A TIME,
036900*    ALL THREE FIELDS ARE OVERWRITTEN AT THE TOP OF EVERY 2010
037000     05  CURLOC-LONGITUDE     PIC S9(3)V9(6).
037100*    TIMESTAMP FOLLOWS ON THE NEXT LINE - CARRIED HERE ONLY SO
037200*    2110 HAS SOMETHING TO COMPARE AGAINST, IT IS NEVER PRINTED.
037300*    "MOST RECENT" COMPARE.
037400*    ITSELF IS NEVER PRINTED, IT ONLY EXISTS TO DRIVE THE
037500*    ROW ONCE 2100 HAS FINISHED ITS SCAN - CURLOC-TIMESTAMP
037600*    THREE FIELDS COPIED STRAIGHT OFF THE WINNING VISIT-TABLE
037700     05  CURLOC-TIMESTAMP     PIC X(14).
037800 
037900*    JUST THE BUILD-TIME SEQUENCE NUMBER THAT BECOMES THE SORT'S
038000*    TIE-BREAKER KEY - RESET TO ZERO AT THE START OF EVERY USER'S
038100*    CANDIDATE PASS.
038200 1   CANDIDATE-BUILD-MANAGER.
038300     05  CAND-SEQ-NO          PIC 9(05) VALUE ZERO.
038400 
038500*    ROWS-USER RESETS EVERY USER, ROWS-TOTAL RUNS THE WHOLE JOB -
038600*    NEITHER ONE IS PRINTED ON THE REPORT TODAY, BUT BOTH ARE KEPT
038700*    FOR WHEN THE DESK ASKS FOR A JOB-LEVEL COUNT.
038800 1   ACCUMULATOR-MANAGER.
038900     05  ROWS-USER            PIC S9(9) COMP VALUE ZERO.
039000     05  ROWS-TOTAL           PIC S9(9) COMP VALUE ZERO.
039100 
039200*    SCRATCH FIELDS FOR THE 3200 LOOKUP - CURRENT-USER-ID AND
039300*    LOOKUP-ATTR-ID TOGETHER FORM THE SEARCH KEY, RWD-POINTS-FOUND
039400*    CARRIES THE ANSWER BACK OUT.
039500 1   REWARD-LOOKUP-MANAGER.
039600     05  RWD-POINTS-FOUND     PIC 9(09).
039700     05  CURRENT-USER-ID      PIC X(36).
039800*    NONE OF THEM CARRY STATE BETWEEN LOOKUPS.
039900*    ALL THREE FIELDS ARE OVERWRITTEN ON EVERY CALL TO 3200 -
040000     05  LOOKUP-ATTR-ID       PIC X(36).
040100 
040200     COPY TGWORK.
040300 
040400*    REPORT PRINT-LINE LAYOUTS  (BOX-DRAWN, SAME HOUSE STYLE AS
040500*    THE OTHER TGRD PRINTED REPORTS)
040600*    09-AUG-2004  P.O.   ADDED THE FOUR LAT/LONG COLUMNS TO THE
040700*                        DETAIL LINE - THEY WERE ALREADY ON THE
040800*                        NEARBY-ATTRACTION OUTPUT RECORD BUT HAD
040900*                        BEEN LEFT OFF THE PRINTED REPORT, AND
041000*                        THE DESK WANTS TO SEE THE SAME COLUMNS
041100*                        ON PAPER THAT LAND ON THE DATA FILE,
041200*                        TGRD-419.  ATTR-NAME COLUMN NARROWED
041300*                        FROM 40 TO 28 TO MAKE ROOM WITHOUT
041400*                        BLOWING OUT THE LINE WIDTH.
041500 1   REPORT-LINE-MANAGER.
041600     05  RPT-TITLE-LINE          PIC X(40)
041700             VALUE "NEARBY-ATTRACTIONS".
041800*    EIGHT-COLUMN BOX BELOW - USER-ID/NAME, ATTRACTION NAME, FOUR
041900*    LAT/LONG COLUMNS, DISTANCE, AND REWARD POINTS - MATCHES THE
042000*    NEARBY-ATTRACTION-RECORD FIELD FOR FIELD SO THE PRINTED
042100*    REPORT AND THE DATA FILE NEVER DISAGREE ON WHAT WAS EMITTED.
042200     05  RPT-RULE-LINE.
042300         10  FILLER              PIC X(01) VALUE "+".
042400         10  FILLER              PIC X(38) VALUE ALL "-".
042500         10  FILLER              PIC X(01) VALUE "+".
042600         10  FILLER              PIC X(28) VALUE ALL "-".
042700         10  FILLER              PIC X(01) VALUE "+".
042800         10  FILLER              PIC X(11) VALUE ALL "-".
042900         10  FILLER              PIC X(01) VALUE "+".
043000         10  FILLER              PIC X(11) VALUE ALL "-".
043100         10  FILLER              PIC X(01) VALUE "+".
043200         10  FILLER              PIC X(11) VALUE ALL "-".
043300         10  FILLER              PIC X(01) VALUE "+".
043400         10  FILLER              PIC X(11) VALUE ALL "-".
043500         10  FILLER              PIC X(01) VALUE "+".
043600         10  FILLER              PIC X(13) VALUE ALL "-".
043700         10  FILLER              PIC X(01) VALUE "+".
043800         10  FILLER              PIC X(13) VALUE ALL "-".
043900         10  FILLER              PIC X(01) VALUE "+".
044000     05  RPT-HEADING-LINE.
044100         10  FILLER              PIC X(01) VALUE "|".
044200         10  FILLER              PIC X(38)
044300                 VALUE "USER-ID / USER-NAME".
044400         10  FILLER              PIC X(01) VALUE "|".
044500         10  FILLER              PIC X(28) VALUE "ATTRACTION-NAME".
044600         10  FILLER              PIC X(01) VALUE "|".
044700         10  FILLER              PIC X(11) VALUE "ATTR-LAT".
044800         10  FILLER              PIC X(01) VALUE "|".
044900         10  FILLER              PIC X(11) VALUE "ATTR-LON".
045000         10  FILLER              PIC X(01) VALUE "|".
045100         10  FILLER              PIC X(11) VALUE "USER-LAT".
045200         10  FILLER              PIC X(01) VALUE "|".
045300         10  FILLER              PIC X(11) VALUE "USER-LON".
045400         10  FILLER              PIC X(01) VALUE "|".
045500         10  FILLER              PIC X(13) VALUE "DISTANCE".
045600         10  FILLER              PIC X(01) VALUE "|".
045700         10  FILLER              PIC X(13) VALUE "REWARD-POINTS".
045800         10  FILLER              PIC X(01) VALUE "|".
045900*    DETAIL LINE BELOW, COLUMN FOR COLUMN.
046000*    HEADING TEXT ABOVE MATCHES THE SEVEN DATA COLUMNS ON THE
046100     05  RPT-DETAIL-LINE.
046200*    ONE OF THESE PRINTS FOR EVERY RANKED CANDIDATE - BUILT FIELD
046300*    BY FIELD IN 2410 THEN MOVED WHOLESALE TO THE PRINT LINE.
046400         10  FILLER              PIC X(01) VALUE "|".
046500         10  RPT-USER-ID-NAME    PIC X(38).
046600         10  FILLER              PIC X(01) VALUE "|".
046700         10  RPT-ATTR-NAME       PIC X(28).
046800         10  FILLER              PIC X(01) VALUE "|".
046900         10  RPT-ATTR-LATITUDE   PIC -ZZ9.999999.
047000         10  FILLER              PIC X(01) VALUE "|".
047100         10  RPT-ATTR-LONGITUDE  PIC -ZZ9.999999.
047200         10  FILLER              PIC X(01) VALUE "|".
047300         10  RPT-USER-LATITUDE   PIC -ZZ9.999999.
047400         10  FILLER              PIC X(01) VALUE "|".
047500         10  RPT-USER-LONGITUDE  PIC -ZZ9.999999.
047600         10  FILLER              PIC X(01) VALUE "|".
047700         10  RPT-DISTANCE        PIC ZZZZZ9.999999.
047800         10  FILLER              PIC X(01) VALUE "|".
047900         10  RPT-POINTS          PIC ZZZZZZZZZZZZ9.
048000         10  FILLER              PIC X(01) VALUE "|".
048100*    COLUMN IN THE HEADING BLOCK ABOVE.
048200*    SEVEN PRINT FIELDS SEPARATED BY BOX-DRAWING BARS, ONE PER
048300     05  RPT-SUBTOTAL-LINE.
048400*    PRINTS ONCE PER USER AFTER THEIR LAST DETAIL LINE - SEE 4000
048500*    ABOVE.
048600         10  FILLER              PIC X(01) VALUE "|".
048700         10  RPT-SUB-USER-ID-NAME PIC X(38).
048800         10  FILLER              PIC X(01) VALUE "|".
048900         10  FILLER              PIC X(41)
049000                 VALUE "ATTRACTIONS LISTED FOR THIS USER . . . .".
049100         10  RPT-SUB-ROWS        PIC ZZZ9.
049200         10  FILLER              PIC X(10) VALUE SPACE.
049300*    ABOVE THIS ONE.
049400*    LAST OF THE FIVE PRINT-LINE SHAPES - THE OTHER FOUR ARE
049500         10  FILLER              PIC X(01) VALUE "|".
049600 
049700******************************************************************
049800 PROCEDURE DIVISION.
049900 
050000*    MAIN LINE - LOAD THE FOUR MASTERS, PRINT THE COLUMN
050100*    HEADINGS, WALK EVERY USER ONE AT A TIME (THERE IS NO
050200*    CONTROL BREAK IN THE CLASSIC SENSE HERE SINCE THE OUTER LOOP
050300*    IS DRIVEN OFF THE USER TABLE, NOT A SORTED INPUT FILE), THEN
050400*    CLOSE OUT.
050500 0100-MAIN-PROCEDURE.
050600 
050700     PERFORM 0200-INITIALIZE-RUN
050800         THRU 0200-EXIT
050900 
051000     PERFORM 1000-LOAD-ATTRACTIONS
051100         THRU 1000-EXIT
051200 
051300     PERFORM 1100-LOAD-VISITS
051400         THRU 1100-EXIT
051500 
051600     PERFORM 1200-LOAD-USERS
051700         THRU 1200-EXIT
051800 
051900     PERFORM 1300-LOAD-LOOKUP
052000         THRU 1300-EXIT
052100 
052200     PERFORM 4100-WRITE-REPORT-HEADINGS
052300         THRU 4100-EXIT
052400 
052500*    UNLIKE THE REWARD-POSTING RUN, THIS PROGRAM DRIVES ITS OUTER
052600*    LOOP OFF THE USER TABLE (LOADED IN 1200), NOT OFF A VISIT-
052700*    FILE READ SEQUENCE - EVERY USER GETS A CHANCE AT THE REPORT
052800*    EVEN IF THEIR MOST RECENT VISIT IS FAR DOWN THE VISIT FILE.
052900     PERFORM 2000-PROCESS-ALL-USERS
053000         THRU 2000-EXIT
053100 
053200     PERFORM 9000-CLOSE-FILES
053300         THRU 9000-EXIT
053400 
053500     PERFORM 9999-END-PROGRAM
053600         THRU 9999-EXIT
053700     .
053800 
053900******************************************************************
054000*    INITIALIZATION AND FILE OPEN
054100******************************************************************
054200 
054300*    RUN-LEVEL ROW COUNTER RESET AND THE FULL FILE OPEN LIST.  NO
054400*    PROXIMITY-BUFFER OVERRIDE HERE THE WAY 1-REWARD-POST HAS ONE -
054500*    THIS REPORT'S RANGE IS FIXED AT ATTRACTION-RANGE-MILES
054600*    ABOVE, THE DESK HAS NEVER ASKED FOR A SEASONAL VARIANT ON IT.
054700*    RESETS THE RUN-LEVEL ACCUMULATOR AND OPENS ALL SIX FILES -
054800*    THE FOUR INPUT MASTERS PLUS THE TWO OUTPUTS.  CALLED ONCE
054900*    FROM 0100 BEFORE ANY TABLE LOAD BEGINS.
055000 0200-INITIALIZE-RUN.
055100 
055200     MOVE ZERO TO ROWS-TOTAL
055300     OPEN INPUT  ATTRACTION-FILE
055400                 USER-FILE
055500                 VISITED-LOC-FILE
055600                 REWARD-LOOKUP-FILE
055700     OPEN OUTPUT NEARBY-ATTR-FILE
055800                 NEARBY-RPT-FILE
055900*    AND ROWS-TOTAL IS RESET.
056000*    RUN-LEVEL SETUP IS NOW COMPLETE - ALL SIX FILES ARE OPEN
056100     .
056200*    FUNCTIONAL REQUIREMENT.
056300*    ONE OPEN STATEMENT PER FILE - HOUSE HABIT, NOT A
056400*    OPENS ARE GROUPED FOUR-INPUT-THEN-TWO-OUTPUT RATHER THAN
056500 0200-EXIT.
056600*    ONCE PER USER.
056700*    UNLIKE THE CAND- WORK FILES WHICH CYCLE OPEN AND CLOSED
056800*    TOGETHER - THE SIX FILES STAY OPEN FOR THE ENTIRE RUN,
056900*    ALL FOUR INPUTS OPENED TOGETHER, BOTH OUTPUTS OPENED
057000     EXIT.
057100 
057200******************************************************************
057300*    MASTER-TABLE LOADS  -  SAME READ-THEN-LOOP SHAPE USED BY
057400*    THE OTHER TWO TGRD PROGRAMS: PRIME WITH ONE READ, THEN
057500*    PERFORM THE BUILD-ROW PARAGRAPH UNTIL EOF, WHICH DOES ITS
057600*    OWN NEXT READ AT THE BOTTOM.
057700******************************************************************
057800 
057900*    PRIMES WITH ONE READ, THEN LOOPS 1010 UNTIL ATTR-EOF - THE
058000*    STANDARD READ-AHEAD SHAPE USED BY ALL FOUR TABLE LOADS IN
058100*    THIS PROGRAM.
058200 1000-LOAD-ATTRACTIONS.
058300 
058400     PERFORM 1050-READ-ATTRACTION-RECORD
058500         THRU 1050-EXIT
058600 
058700     PERFORM 1010-BUILD-ATTRACTION-ROW
058800         THRU 1010-EXIT
058900         UNTIL ATTR-EOF
059000*    FIRST OF THE FOUR TOP-TESTED TABLE-LOAD LOOPS.
059100     .
059200*    SAME TOP-TESTED LOOP SHAPE USED BY ALL FOUR TABLE LOADS.
059300 1000-EXIT.
059400*    LEAVES THE TABLE EMPTY RATHER THAN ABENDING.
059500*    THE BOTTOM - A FILE WITH ZERO ATTRACTION RECORDS ON IT
059600*    LOOP CONDITION IS TESTED AT THE TOP OF THIS PERFORM, NOT
059700     EXIT.
059800 
059900*    500-ROW CEILING GUARDED THE SAME WAY AS THE REWARD-POSTING
060000*    PROGRAM - AN ABEND ON OVERFLOW IS PREFERRED OVER A SILENT
060100*    TRUNCATION THAT WOULD LEAVE SOME ATTRACTIONS PERMANENTLY
060200*    INVISIBLE TO THIS REPORT.
060300*    ONE ATTRACTION MASTER ROW INTO ATTR-TABLE, THEN READS THE
060400*    NEXT RECORD FOR THE NEXT PASS THROUGH THIS PARAGRAPH.
060500 1010-BUILD-ATTRACTION-ROW.
060600 
060700     ADD 1 TO ATTR-COUNT
060800     IF ATTR-COUNT > ATTR-MAX-OCCURS
060900         DISPLAY "TGRD-1000 ATTRACTION TABLE FULL - ABEND"
061000         PERFORM 9999-END-PROGRAM THRU 9999-EXIT
061100     END-IF
061200     MOVE ATTRACTION-ID   TO ATTR-TAB-ID(ATTR-COUNT)
061300     MOVE ATTRACTION-NAME TO ATTR-TAB-NAME(ATTR-COUNT)
061400     MOVE ATTR-LATITUDE
061500         TO ATTR-TAB-LATITUDE(ATTR-COUNT)
061600     MOVE ATTR-LONGITUDE
061700         TO ATTR-TAB-LONGITUDE(ATTR-COUNT)
061800     PERFORM 1050-READ-ATTRACTION-RECORD
061900         THRU 1050-EXIT
062000*    TABLE.
062100*    ATTR-COUNT IS NOW INCREMENTED AND THIS ROW IS ON THE
062200     .
062300*    ATTR-EOF.
062400*    TABLE - THE READ JUST ABOVE FEEDS THE NEXT PASS OR SETS
062500*    ATTR-COUNT IS NOW INCREMENTED AND THE ROW IS ON THE
062600 1010-EXIT.
062700*    GIVES A GO TO SOMEWHERE SAFE TO LAND ON EOF.
062800*    FOR EVERY PERFORM ... THRU RANGE IN THIS PROGRAM - IT
062900*    EXIT PARAGRAPH IS A BARE EXIT STATEMENT, HOUSE STANDARD
063000     EXIT.
063100 
063200*    ONE PHYSICAL READ OF ATTRACTION-FILE, EOF SIGNALLED THROUGH
063300*    ATTR-FIN-ENREG.
063400 1050-READ-ATTRACTION-RECORD.
063500 
063600     READ ATTRACTION-FILE
063700         AT END
063800             SET ATTR-EOF TO TRUE
063900             GO TO 1050-EXIT
064000     END-READ
064100*    THIS PROGRAM.
064200*    SAME AT-END/GO-TO SHAPE AS EVERY OTHER MASTER READ IN
064300     .
064400*    ONE READ, ONE AT END TEST, ONE EXIT.
064500*    SAME SHAPE AS THE OTHER THREE MASTER-READ PARAGRAPHS -
064600 1050-EXIT.
064700*    THE SAME AS THE OTHER TWO TGRD PROGRAMS.
064800*    NEVER WIRED FILE STATUS CODES INTO THIS PROGRAM'S READS,
064900*    NO FILE STATUS CHECK BEYOND AT END HERE - THIS SHOP HAS
065000     EXIT.
065100 
065200*    ALL 5000 POSSIBLE VISIT ROWS ARE LOADED, NOT JUST THE MOST
065300*    RECENT PER USER - 2100-FIND-CURRENT-LOCATION BELOW NEEDS THE
065400*    FULL SET SO IT CAN PICK THE MAX TIMESTAMP ITSELF.
065500*    SAME READ-AHEAD SHAPE AS 1000 ABOVE, BUT AGAINST THE VISIT
065600*    FILE - THIS IS THE BIGGEST OF THE FOUR TABLES BY DESIGN.
065700 1100-LOAD-VISITS.
065800 
065900     PERFORM 1150-READ-VISIT-RECORD
066000         THRU 1150-EXIT
066100 
066200     PERFORM 1110-BUILD-VISIT-ROW
066300         THRU 1110-EXIT
066400         UNTIL VL-EOF
066500*    TOP-TESTED LOOP, SAME SHAPE AS 1000 ABOVE.
066600     .
066700*    FILE.
066800*    SAME TOP-TESTED LOOP AS 1000 ABOVE, AGAINST THE VISIT
066900 1100-EXIT.
067000*    SAME TOP-TESTED LOOP SHAPE AS 1000 ABOVE.
067100     EXIT.
067200 
067300*    ONE VISIT ROW INTO VISIT-TABLE, WITH THE SAME GARBLED-
067400*    CENTURY SANITY CHECK THE REWARD-POSTING SIDE CARRIES.
067500 1110-BUILD-VISIT-ROW.
067600 
067700     ADD 1 TO VISIT-COUNT
067800     IF VISIT-COUNT > VISIT-MAX-OCCURS
067900         DISPLAY "TGRD-1100 VISIT TABLE FULL - ABEND"
068000         PERFORM 9999-END-PROGRAM THRU 9999-EXIT
068100     END-IF
068200     MOVE USER-ID
068300         TO VISIT-TAB-USER-ID(VISIT-COUNT)
068400     MOVE VL-LATITUDE
068500         TO VISIT-TAB-LATITUDE(VISIT-COUNT)
068600     MOVE VL-LONGITUDE
068700*    CENTURY CHECK BELOW RUNS.
068800*    THREE MORE FIELDS FOLLOW ON SUBSEQUENT LINES BEFORE THE
068900         TO VISIT-TAB-LONGITUDE(VISIT-COUNT)
069000*    THE SANITY CHECK JUST BELOW.
069100*    NONE OF THEM ARE EDITED HERE, THAT HAPPENS (IF AT ALL) IN
069200*    FOUR FIELDS COPIED STRAIGHT ACROSS FROM THE VISIT RECORD -
069300     MOVE VL-TIMESTAMP
069400*    RECOMPUTED ON THE WAY INTO THE TABLE.
069500*    THE VISIT RECORD - NONE OF THE THREE ARE EDITED OR
069600*    LATITUDE, LONGITUDE, AND TIMESTAMP ALL COPIED VERBATIM OFF
069700         TO VISIT-TAB-TIMESTAMP(VISIT-COUNT)
069800*    SAME CENTURY-YEAR EDIT CARRIED OVER FROM THE REWARD-POST
069900*    SIDE'S Y2K REVIEW (TGRD-311/TGRD-419) - THIS PROGRAM ALSO
070000*    TRUSTS VL-TIMESTAMP TO BE FULL CCYYMMDDHHMISS FOR THE
070100*    MOST-RECENT-VISIT COMPARE IN 2100, SO IT GETS THE SAME
070200*    GARBLED-CENTURY GUARD ON THE WAY INTO THE VISIT TABLE.
070300     MOVE VL-TIMESTAMP TO W-TIMESTAMP-WORK
070400     IF W-TS-CCYY < 1900 OR W-TS-CCYY > 2099
070500         DISPLAY "TGRD-1110 SUSPECT VISIT TIMESTAMP CCYY "
070600             W-TS-CCYY " FOR USER " USER-ID
070700     END-IF
070800     PERFORM 1150-READ-VISIT-RECORD
070900         THRU 1150-EXIT
071000*    AND THE Y2K SANITY CHECK HAS ALREADY RUN AGAINST IT.
071100*    VISIT-COUNT IS NOW INCREMENTED, THE ROW IS ON THE TABLE,
071200     .
071300*    AND THE CENTURY-YEAR SANITY CHECK HAS ALREADY RUN.
071400*    VISIT-COUNT IS NOW INCREMENTED, THE ROW IS ON THE TABLE,
071500 1110-EXIT.
071600*    "MOST RECENT" COMPARE TO ANY VALID ROW FOR THE SAME USER.
071700*    STILL GOES INTO THE TABLE AND WILL SIMPLY LOSE THE
071800*    DISPLAY-ONLY WARNING, NOT AN ABEND - A GARBLED TIMESTAMP
071900     EXIT.
072000 
072100*    ONE PHYSICAL READ OF VISITED-LOC-FILE, EOF SIGNALLED
072200*    THROUGH VL-FIN-ENREG.
072300 1150-READ-VISIT-RECORD.
072400 
072500     READ VISITED-LOC-FILE
072600         AT END
072700             SET VL-EOF TO TRUE
072800             GO TO 1150-EXIT
072900     END-READ
073000*    SAME SHAPE AS THE OTHER MASTER READS.
073100     .
073200*    SAME SHAPE AS 1050 ABOVE.
073300 1150-EXIT.
073400*    SAME SHAPE AS 1050 ABOVE, AGAINST THE VISIT FILE.
073500     EXIT.
073600 
073700*    SAME READ-AHEAD SHAPE AGAIN, THIS TIME AGAINST THE USER
073800*    MASTER.
073900 1200-LOAD-USERS.
074000 
074100     PERFORM 1250-READ-USER-RECORD
074200         THRU 1250-EXIT
074300 
074400     PERFORM 1210-BUILD-USER-ROW
074500         THRU 1210-EXIT
074600         UNTIL USER-MAST-EOF
074700*    TOP-TESTED LOOP, SAME SHAPE AS 1000 AND 1100.
074800     .
074900*    AGAINST THE USER FILE.
075000*    SAME TOP-TESTED LOOP AS 1000 AND 1100 ABOVE, THIS TIME
075100 1200-EXIT.
075200*    SAME TOP-TESTED LOOP SHAPE AS 1000 AND 1100 ABOVE.
075300     EXIT.
075400 
075500*    ONE USER ROW INTO USER-TABLE - JUST ID AND NAME, NOTHING
075600*    ELSE ON THIS RECORD.
075700 1210-BUILD-USER-ROW.
075800 
075900     ADD 1 TO USER-COUNT
076000     IF USER-COUNT > USER-MAX-OCCURS
076100         DISPLAY "TGRD-1200 USER TABLE FULL - ABEND"
076200         PERFORM 9999-END-PROGRAM THRU 9999-EXIT
076300     END-IF
076400     MOVE USER-ID   TO USER-TAB-ID(USER-COUNT)
076500     MOVE USER-NAME TO USER-TAB-NAME(USER-COUNT)
076600     PERFORM 1250-READ-USER-RECORD
076700         THRU 1250-EXIT
076800*    USER-COUNT IS NOW INCREMENTED, THIS ROW IS ON THE TABLE.
076900     .
077000*    TABLE.
077100*    USER-COUNT IS NOW INCREMENTED AND THE ROW IS ON THE
077200 1210-EXIT.
077300*    ARE PLAIN TEXT FIELDS, NEITHER ONE IS A DATE.
077400*    NO Y2K OR RANGE EDIT NEEDED HERE - USER-ID AND USER-NAME
077500     EXIT.
077600 
077700*    ONE PHYSICAL READ OF USER-FILE, EOF SIGNALLED THROUGH
077800*    USER-MAST-EOF.
077900 1250-READ-USER-RECORD.
078000 
078100     READ USER-FILE
078200         AT END
078300             SET USER-MAST-EOF TO TRUE
078400             GO TO 1250-EXIT
078500     END-READ
078600*    SAME SHAPE AS THE OTHER MASTER READS.
078700     .
078800*    SAME SHAPE AS THE THREE OTHER MASTER-READ PARAGRAPHS.
078900 1250-EXIT.
079000*    SAME SHAPE AS 1050 AND 1150 ABOVE, AGAINST THE USER FILE.
079100     EXIT.
079200 
079300*    LOOKUP TABLE LOADED LAST OF THE FOUR - ORDER DOES NOT MATTER
079400*    FUNCTIONALLY SINCE NOTHING BELOW READS IT UNTIL 3200, BUT
079500*    KEEPING IT LAST MATCHES THE ORDER THE FILES ARE OPENED IN.
079600*    FOURTH AND LAST TABLE LOAD, SAME READ-AHEAD SHAPE, AGAINST
079700*    THE REWARD-LOOKUP FILE.
079800 1300-LOAD-LOOKUP.
079900 
080000     PERFORM 1350-READ-LOOKUP-RECORD
080100         THRU 1350-EXIT
080200 
080300     PERFORM 1310-BUILD-LOOKUP-ROW
080400         THRU 1310-EXIT
080500         UNTIL LKUP-EOF
080600     .
080700*    TOP-TESTED LOOP, SAME SHAPE AS THE OTHER THREE LOADS.
080800 1300-EXIT.
080900*    LAST OF THE FOUR TOP-TESTED LOAD LOOPS.
081000     EXIT.
081100 
081200*    ONE NEGOTIATED-RATE ROW INTO LKUP-TABLE.
081300 1310-BUILD-LOOKUP-ROW.
081400 
081500     ADD 1 TO LKUP-COUNT
081600     IF LKUP-COUNT > LKUP-MAX-OCCURS
081700         DISPLAY "TGRD-1300 LOOKUP TABLE FULL - ABEND"
081800         PERFORM 9999-END-PROGRAM THRU 9999-EXIT
081900     END-IF
082000     MOVE LOOKUP-ATTRACTION-ID
082100         TO LKUP-TAB-ATTR-ID(LKUP-COUNT)
082200     MOVE LOOKUP-USER-ID
082300         TO LKUP-TAB-USER-ID(LKUP-COUNT)
082400     MOVE LOOKUP-POINTS
082500         TO LKUP-TAB-POINTS(LKUP-COUNT)
082600     PERFORM 1350-READ-LOOKUP-RECORD
082700         THRU 1350-EXIT
082800*    LKUP-COUNT IS NOW INCREMENTED, THIS ROW IS ON THE TABLE.
082900     .
083000*    LKUP-EOF.
083100*    - THE NEXT READ BELOW EITHER FEEDS ANOTHER PASS OR SETS
083200*    LKUP-COUNT IS NOW INCREMENTED AND THE ROW IS ON THE TABLE
083300 1310-EXIT.
083400*    ON THE REWARD-POSTING SIDE.
083500*    RIDE STRAIGHT THROUGH TO THE PRINTED REPORT, THE SAME AS
083600*    NEGATIVE OR OUT-OF-RANGE VALUE ON THE LOOKUP FILE WOULD
083700*    NO VALIDATION OF THE POINTS FIELD ON THE WAY IN - A
083800     EXIT.
083900 
084000*    ONE PHYSICAL READ OF REWARD-LOOKUP-FILE, EOF SIGNALLED
084100*    THROUGH LKUP-EOF.
084200 1350-READ-LOOKUP-RECORD.
084300 
084400     READ REWARD-LOOKUP-FILE
084500         AT END
084600             SET LKUP-EOF TO TRUE
084700             GO TO 1350-EXIT
084800     END-READ
084900*    LAST OF THE FOUR ORIGINAL MASTER-READ PARAGRAPHS.
085000     .
085100*    SAME SHAPE AS THE OTHER THREE MASTER-READ PARAGRAPHS.
085200 1350-EXIT.
085300*    OTHER THREE.
085400*    LAST OF THE FOUR MASTER-READ PARAGRAPHS, SAME SHAPE AS THE
085500     EXIT.
085600 
085700******************************************************************
085800*    ONE PASS PER USER  -  BATCH FLOW UNIT 2
085900******************************************************************
086000 
086100*    STRAIGHT VARYING LOOP ACROSS THE USER TABLE - NOT A CONTROL
086200*    BREAK, SINCE THE DRIVING TABLE IS ALREADY ONE ROW PER USER
086300*    WITH NO DUPLICATE KEYS TO WATCH FOR.
086400*    OUTER DRIVING LOOP - ONE PASS OF 2010 PER ROW IN USER-TABLE.
086500 2000-PROCESS-ALL-USERS.
086600 
086700     PERFORM 2010-PROCESS-ONE-USER
086800         THRU 2010-EXIT
086900         VARYING USER-IDX FROM 1 BY 1
087000         UNTIL USER-IDX > USER-COUNT
087100*    EARLY EXIT CONDITION.
087200*    OUTER-LOOP VARYING - RUNS EXACTLY USER-COUNT TIMES, NO
087300     .
087400*    THAT USER ENDS UP WITH ANY OUTPUT AT ALL.
087500*    2010 RUNS ONCE PER ROW IN USER-TABLE REGARDLESS OF WHETHER
087600 2000-EXIT.
087700*    LOOP IS A STRAIGHT TABLE WALK WITH NO EARLY EXIT.
087800*    MANUAL INDEX BUMP - THIS SHOP USES VARYING WHENEVER THE
087900*    VARYING FORM RATHER THAN A PERFORM ... UNTIL WITH A
088000     EXIT.
088100 
088200*    IF THE USER HAS NO VISITED-LOCATION ON FILE AT ALL,
088300*    CURLOC-FOUND NEVER GOES ON AND THIS USER SIMPLY GETS NO
088400*    NEARBY-ATTRACTIONS ROWS AND NO SUBTOTAL LINE - THERE IS NO
088500*    "ZERO ROW" PLACEHOLDER PRINTED FOR THEM THE WAY 3-TRIP-POINTS
088600*    DOES FOR ZERO-REWARD USERS, SINCE A DISTANCE REPORT WITH NO
088700*    KNOWN LOCATION HAS NOTHING MEANINGFUL TO SAY.
088800*    FINDS THE USER'S CURRENT LOCATION, AND IF ONE WAS FOUND,
088900*    BUILDS AND RANKS THE CANDIDATE LIST AND PRINTS THE SUBTOTAL
089000*    LINE.  A USER WITH NO LOCATION ON FILE GETS NOTHING PRINTED.
089100 2010-PROCESS-ONE-USER.
089200 
089300     MOVE USER-TAB-ID(USER-IDX) TO CURRENT-USER-ID
089400     MOVE ZERO TO ROWS-USER
089500 
089600     PERFORM 2100-FIND-CURRENT-LOCATION
089700         THRU 2100-EXIT
089800 
089900     IF CURLOC-FOUND
090000         PERFORM 2200-BUILD-CANDIDATE-FILE
090100             THRU 2200-EXIT
090200         PERFORM 2300-RANK-AND-EMIT
090300             THRU 2300-EXIT
090400         PERFORM 4000-WRITE-USER-SUBTOTAL-LINE
090500             THRU 4000-EXIT
090600     END-IF
090700*    THEM.
090800*    PARAGRAPH'S EXIT WITH NOTHING WRITTEN OR PRINTED FOR
090900*    A USER WHO FAILS CURLOC-FOUND SKIPS STRAIGHT TO THIS
091000     .
091100*    NO LOCATION NEVER REACHES THIS FAR.
091200*    PERFORMS ABOVE ACTUALLY RAN - A USER SKIPPED FOR HAVING
091300*    THE 4000 SUBTOTAL LINE ONLY PRINTS WHEN THE OTHER TWO
091400 2010-EXIT.
091500*    FOR THEM.
091600*    GETS SKIPPED ENTIRELY, NO CANDIDATE FILE IS EVEN OPENED
091700*    WAS ACTUALLY FOUND - A USER WITH NO VISITED-LOCATION ROW
091800*    THE THREE PERFORMS INSIDE THE IF ONLY FIRE WHEN A LOCATION
091900     EXIT.
092000 
092100******************************************************************
092200*    USER-LOCATION RULE - THE MOST RECENT VISITED-LOCATION ON
092300*    FILE FOR THE USER IS TAKEN AS THE USER'S CURRENT POSITION.
092400******************************************************************
092500 
092600*    LOW-VALUE START POINT GUARANTEES THE FIRST MATCHING VISIT
092700*    ROW ALWAYS WINS THE FIRST COMPARE IN 2110 - A CCYYMMDDHHMISS
092800*    STRING COMPARE IS ALL THAT "MOST RECENT" TAKES SINCE THE
092900*    FIELD IS FIXED-WIDTH AND ZERO-PADDED.
093000*    SCANS THE FULL VISIT TABLE FOR THIS USER'S MOST RECENT
093100*    TIMESTAMP - SETS CURLOC-FOUND ONLY IF AT LEAST ONE VISIT ROW
093200*    MATCHED.
093300 2100-FIND-CURRENT-LOCATION.
093400 
093500     SET CURLOC-NOT-FOUND TO TRUE
093600     MOVE LOW-VALUE TO CURLOC-TIMESTAMP
093700 
093800     PERFORM 2110-TEST-ONE-VISIT-ROW
093900         THRU 2110-EXIT
094000         VARYING VISIT-IDX FROM 1 BY 1
094100         UNTIL VISIT-IDX > VISIT-COUNT
094200*    PROGRAM.
094300*    SAME VARYING SHAPE AS EVERY OTHER FULL-TABLE SCAN IN THIS
094400     .
094500*    USER-ID COMPARE INSIDE 2110 IS WHAT FILTERS IT DOWN.
094600*    VISIT-TABLE, REGARDLESS OF WHICH USER OWNS THE ROW - THE
094700*    ONE PASS THROUGH THIS PARAGRAPH FOR EVERY ROW IN
094800 2100-EXIT.
094900*    PERFORMANCE NOTE ON THIS.
095000*    SEE THE BANNER COMMENT ABOVE THIS PARAGRAPH FOR THE
095100*    VARYING LOOP OVER THE ENTIRE VISIT TABLE FOR EVERY USER -
095200     EXIT.
095300 
095400*    LINEAR SCAN OF THE WHOLE VISIT TABLE FOR EVERY USER IS
095500*    O(USERS X VISITS) - ACCEPTABLE AT THIS SHOP'S FILE VOLUMES,
095600*    NOTED HERE SINCE IT IS THE ONE PLACE A FUTURE GROWTH SPURT
095700*    IN EITHER FILE WOULD SHOW UP FIRST AS A LONGER RUN TIME.
095800*    ONE ROW OF THE LINEAR SCAN - KEEPS THE RUNNING LATEST
095900*    TIMESTAMP FOR THE CURRENT USER ONLY.
096000 2110-TEST-ONE-VISIT-ROW.
096100 
096200     IF VISIT-TAB-USER-ID(VISIT-IDX) = CURRENT-USER-ID
096300         IF VISIT-TAB-TIMESTAMP(VISIT-IDX)
096400                 > CURLOC-TIMESTAMP
096500             MOVE VISIT-TAB-LATITUDE(VISIT-IDX)
096600                 TO CURLOC-LATITUDE
096700             MOVE VISIT-TAB-LONGITUDE(VISIT-IDX)
096800                 TO CURLOC-LONGITUDE
096900             MOVE VISIT-TAB-TIMESTAMP(VISIT-IDX)
097000                 TO CURLOC-TIMESTAMP
097100             SET CURLOC-FOUND TO TRUE
097200         END-IF
097300     END-IF
097400*    OR LOOP CONTROL AROUND THIS ONE NESTED IF.
097500*    LOCATION LOOKUP - EVERYTHING ELSE IN 2100/2110 IS SETUP
097600*    THIS IS THE ENTIRE COMPARE LOGIC FOR THE WHOLE PROGRAM'S
097700     .
097800*    WHAT LETS 2010 KNOW A LOCATION WAS FOUND AT ALL.
097900*    THE 88-LEVEL SET ON THE LAST LINE INSIDE THE NESTED IF IS
098000 2110-EXIT.
098100*    COMPARES TIMESTAMPS ONLY AMONG THOSE ROWS.
098200*    TEST NARROWS TO THIS USER'S ROWS, THE INNER TEST THEN
098300*    NESTED IF RATHER THAN A COMPOUND CONDITION - THE OUTER
098400     EXIT.
098500 
098600******************************************************************
098700*    BUILDS THE PRE-SORT CANDIDATE FILE - ONE ROW PER ATTRACTION
098800*    THAT FALLS INSIDE THE ATTRACTION-PROXIMITY-RANGE.
098900******************************************************************
099000 
099100*    CAND-INPUT-FILE IS OPENED, WRITTEN, AND CLOSED WITHIN THIS
099200*    ONE PARAGRAPH FOR EACH USER - IT IS RE-CREATED FROM SCRATCH
099300*    EVERY TIME RATHER THAN CARRIED ACROSS USERS, SO THE SORT IN
099400*    2300 NEVER SEES A PRIOR USER'S ROWS.
099500*    WALKS THE FULL ATTRACTION TABLE ONCE PER USER, WRITING ONE
099600*    CAND-INPUT ROW FOR EVERY ATTRACTION INSIDE RANGE.
099700 2200-BUILD-CANDIDATE-FILE.
099800 
099900     MOVE ZERO TO CAND-SEQ-NO
100000     OPEN OUTPUT CAND-INPUT-FILE
100100 
100200     PERFORM 2210-TEST-ONE-CANDIDATE
100300         THRU 2210-EXIT
100400         VARYING ATTR-IDX FROM 1 BY 1
100500*    OF WHETHER IT ENDS UP IN RANGE.
100600*    ONE PASS OF 2210 FOR EVERY ATTRACTION ON FILE, REGARDLESS
100700         UNTIL ATTR-IDX > ATTR-COUNT
100800 
100900     CLOSE CAND-INPUT-FILE
101000     .
101100 2200-EXIT.
101200*    USER, READY FOR 2300 TO SORT IT.
101300*    THE CANDIDATE FILE IS NOW COMPLETE AND CLOSED FOR THIS
101400     EXIT.
101500 
101600*    DISTANCE TEST FOR ONE ATTRACTION AGAINST THE CURRENT USER'S
101700*    LOCATION - WRITES A CANDIDATE ROW ONLY WHEN IN RANGE.
101800 2210-TEST-ONE-CANDIDATE.
101900 
102000*    UPSI-0 TRACE SWITCH (TGRD-419) - SAME DESK-DIAGNOSTIC IDEA
102100*    AS THE REWARD-POST PROGRAM.  ECHOES THE CURRENT-LOCATION
102200*    LAT/LONG TO WHOLE DEGREES THROUGH THE W-LATLONG-WHOLE-
102300*    DEGREES REDEFINES SO THE DESK CAN SEE ROUGHLY WHERE THE
102400*    USER IS WITHOUT SCANNING THE FULL CANDIDATE FILE.  THE SIGN
102500*    ON THIS SLICE IS NOT DEPENDABLE (THE OVERPUNCH SITS ON THE
102600*    LAST BYTE OF THE WHOLE FIELD, NOT THIS ONE), SO THIS IS
102700*    EYEBALL-ONLY - THE RANGE COMPARE BELOW USES THE REAL FIGURE.
102800     IF TGRD-TRACE-SWITCH-ON
102900         MOVE CURLOC-LATITUDE  TO W-LL-LATITUDE
103000         MOVE CURLOC-LONGITUDE TO W-LL-LONGITUDE
103100*    NEVER CHANGES WHICH ATTRACTIONS MAKE THE CANDIDATE LIST.
103200*    DISPLAY IS THE ONLY THING THIS TRACE SWITCH CONTROLS - IT
103300         DISPLAY "TGRD-2210 CURLOC WHOLE-DEG LAT "
103400*    WHETHER THE ECHO FIRED.
103500*    THE REAL DISTANCE TEST BELOW ALWAYS RUNS REGARDLESS OF
103600*    NOTHING PAST THIS DISPLAY DEPENDS ON THE TRACE SWITCH -
103700             W-LLW-LAT-DEGREES " LON " W-LLW-LON-DEGREES
103800*    PURELY A CONSOLE ECHO FOR THE DESK, TURNED OFF BY DEFAULT.
103900*    NOTHING BELOW THIS IF DEPENDS ON THE TRACE SWITCH - IT IS
104000     END-IF
104100 
104200*    SHARED DISTANCE WORK AREA LOADED WITH DECIMAL DEGREES - 3000
104300*    BELOW CONVERTS TO RADIANS ITSELF, SAME CALLING CONVENTION
104400*    THE REWARD-POSTING PROGRAM USES.
104500     MOVE CURLOC-LATITUDE  TO W-LAT1-RADIANS
104600     MOVE CURLOC-LONGITUDE TO W-LON1-RADIANS
104700     MOVE ATTR-TAB-LATITUDE(ATTR-IDX)  TO W-LAT2-RADIANS
104800*    FIXED LOCATION.
104900*    LOADED - USER'S CURRENT LOCATION AND THIS ATTRACTION'S
105000*    ALL FOUR CORNERS OF THE DISTANCE CALCULATION ARE NOW
105100     MOVE ATTR-TAB-LONGITUDE(ATTR-IDX) TO W-LON2-RADIANS
105200 
105300     PERFORM 3000-COMPUTE-DISTANCE
105400         THRU 3000-EXIT
105500 
105600*    RANGE COMPARE IS DELIBERATELY LOOSE (10000 MILES) - THIS
105700*    REPORT IS MEANT TO RANK EVERY ATTRACTION ON FILE, THE RANGE
105800*    ONLY EXISTS TO KEEP A DEGENERATE BAD-DATA CASE (AN
105900*    ATTRACTION RECORD WITH A GARBAGE LAT/LONG) FROM POLLUTING
106000*    THE TOP-N LIST.
106100     IF W-STATUTE-MILES NOT > ATTRACTION-RANGE-MILES
106200         ADD 1 TO CAND-SEQ-NO
106300         MOVE CAND-SEQ-NO TO CI-SEQ-NO
106400*        W-STATUTE-MILES CARRIES 9 DECIMALS (TGWORK), CI-
106500*        DISTANCE-MILES ONLY 6 - A PLAIN MOVE WOULD TRUNCATE THE
106600*        LOW-ORDER THREE DIGITS INSTEAD OF ROUNDING.  TGRD-STDS
106700*        SECTION 4 CALLS FOR NEAREST-ROUNDING ON THE STORED AND
106800*        DISPLAYED DISTANCE FIGURE, SO THIS IS A COMPUTE ROUNDED,
106900*        NOT A MOVE - THE TRUNCATED VALUE WOULD OTHERWISE RIDE
107000*        UNCHANGED THROUGH THE SORT KEY AND ON TO THE OUTPUT
107100*        FILE AND PRINTED REPORT.
107200         COMPUTE CI-DISTANCE-MILES ROUNDED = W-STATUTE-MILES
107300         MOVE ATTR-TAB-ID(ATTR-IDX) TO CI-ATTRACTION-ID
107400         MOVE ATTR-TAB-NAME(ATTR-IDX) TO CI-ATTRACTION-NAME
107500         MOVE ATTR-TAB-LATITUDE(ATTR-IDX)
107600             TO CI-ATTR-LATITUDE
107700         MOVE ATTR-TAB-LONGITUDE(ATTR-IDX)
107800             TO CI-ATTR-LONGITUDE
107900         MOVE CURLOC-LATITUDE  TO CI-USER-LATITUDE
108000         MOVE CURLOC-LONGITUDE TO CI-USER-LONGITUDE
108100         WRITE CAND-INPUT-RECORD
108200     END-IF
108300*    THE PARAGRAPH EXIT.
108400*    ATTRACTION SIMPLY SKIPS ALL OF THIS AND FALLS THROUGH TO
108500*    THE IN-RANGE BRANCH IS NOW DONE - AN OUT-OF-RANGE
108600     .
108700*    WRITE STATEMENT ABOVE HANDS IT TO THE SORT.
108800*    LOCATION FIELDS ARE NOW ON THE CANDIDATE RECORD - THE
108900*    SEQUENCE NUMBER, DISTANCE, AND ALL SIX ATTRACTION/USER
109000 2210-EXIT.
109100*    WITH NO ROW WRITTEN AND NO SORT-KEY SLOT WASTED ON IT.
109200*    ATTRACTION OUTSIDE THE RANGE SIMPLY FALLS THROUGH THE IF
109300*    ONE CAND-INPUT-RECORD WRITTEN PER IN-RANGE ATTRACTION - AN
109400     EXIT.
109500 
109600******************************************************************
109700*    SORTS THE CANDIDATE FILE ASCENDING BY DISTANCE, THE
109800*    BUILD-TIME SEQUENCE NUMBER BREAKING TIES SO THE RESULT IS
109900*    STABLE, THEN EMITS THE CLOSEST TOP-N-COUNT ROWS.
110000******************************************************************
110100 
110200*    ONE SORT VERB PER USER - TGRD-055 REPLACED THE ORIGINAL
110300*    IN-LINE BUBBLE COMPARE WITH THIS BECAUSE THE COMPILER'S OWN
110400*    SORT/MERGE UTILITY OUTPERFORMS A HANDWRITTEN COMPARE ONCE
110500*    THE CANDIDATE COUNT GETS INTO THE HUNDREDS.
110600*    SORTS THIS USER'S CANDIDATE FILE BY DISTANCE, THEN HANDS OFF
110700*    TO 2400 TO EMIT THE TOP ROWS.
110800 2300-RANK-AND-EMIT.
110900 
111000     SORT CAND-SORT-FILE
111100         ON ASCENDING KEY CS-DISTANCE-MILES
111200         ON ASCENDING KEY CS-SEQ-NO
111300*    ALWAYS SORTS TO THE TOP OF THE FILE.
111400*    ASCENDING ON DISTANCE FIRST MEANS THE CLOSEST ATTRACTION
111500         USING CAND-INPUT-FILE
111600*    CAND-OUTPUT-FILE THAT 2400 WILL READ BACK.
111700*    CAND-INPUT-FILE JUST WRITTEN BY 2200, GIVING NAMES THE
111800*    ONE SORT VERB CALL, THREE FILE NAMES - USING NAMES THE
111900         GIVING CAND-OUTPUT-FILE
112000 
112100     PERFORM 2400-EMIT-TOP-N
112200         THRU 2400-EXIT
112300     .
112400*    ACTUAL EMISSION WORK LIVES DOWN IN 2400 AND BELOW.
112500*    2300 IS DONE THE MOMENT THIS PERFORM RETURNS - ALL THE
112600 2300-EXIT.
112700*    CHILDREN.
112800*    ACTUAL ROW-BY-ROW WORK HAPPENS INSIDE 2400 AND ITS
112900*    2300 ITSELF DOES NOTHING BUT SORT AND HAND OFF - ALL THE
113000     EXIT.
113100 
113200*    READS THE SORTED FILE FROM THE TOP AND STOPS EARLY ONCE
113300*    TOP-N-COUNT ROWS HAVE BEEN EMITTED FOR THIS USER - THERE
113400*    IS NO NEED TO READ THE REST OF THE SORTED FILE, TGRD-338.
113500*    READS THE SORTED FILE FROM THE TOP, STOPPING AS SOON AS
113600*    TOP-N-COUNT ROWS HAVE BEEN WRITTEN FOR THIS USER OR THE FILE
113700*    RUNS OUT, WHICHEVER COMES FIRST.
113800 2400-EMIT-TOP-N.
113900 
114000     MOVE SPACE TO CAND-FIN-ENREG
114100     OPEN INPUT CAND-OUTPUT-FILE
114200 
114300     PERFORM 2450-READ-CANDIDATE-RECORD
114400         THRU 2450-EXIT
114500 
114600     PERFORM 2410-EMIT-ONE-CANDIDATE
114700         THRU 2410-EXIT
114800         UNTIL CAND-EOF
114900*    ONLY THE TOP FIVE ROWS ARE EVER PRINTED.
115000*    SORTED FILE WOULD BE READ FOR EVERY USER EVEN THOUGH
115100*    TOP-N-COUNT IS REACHED, TGRD-338 - WITHOUT IT THE WHOLE
115200*    THE OR CLAUSE IS WHAT LETS THIS STOP EARLY ONCE
115300            OR ROWS-USER >= TOP-N-COUNT
115400 
115500     CLOSE CAND-OUTPUT-FILE
115600     .
115700 2400-EXIT.
115800*    THIS PARAGRAPH.
115900*    ROWS HAVE BEEN EMITTED, MATCHING THE OPEN AT THE TOP OF
116000*    THE OUTPUT FILE IS CLOSED ONCE ALL OF THIS USER'S TOP-N
116100     EXIT.
116200 
116300*    WRITES BOTH OUTPUTS FOR ONE RANKED CANDIDATE - THE
116400*    NEARBY-ATTRACTIONS DATA RECORD AND THE MATCHING PRINTED
116500*    DETAIL LINE - PLUS THE REWARD-POINTS LOOKUP SO THE REPORT
116600*    CAN SHOW WHAT THIS ATTRACTION IS ALREADY WORTH TO THE USER.
116700*    ONE RANKED CANDIDATE OUT TO BOTH THE DATA FILE AND THE
116800*    PRINTED REPORT, WITH THE REWARD-POINTS LOOKUP FOLDED IN.
116900 2410-EMIT-ONE-CANDIDATE.
117000 
117100     MOVE CO-ATTRACTION-ID TO LOOKUP-ATTR-ID
117200     PERFORM 3200-LOOKUP-REWARD-POINTS
117300         THRU 3200-EXIT
117400 
117500     MOVE CO-ATTRACTION-NAME  TO NA-ATTRACTION-NAME
117600     MOVE CO-ATTR-LATITUDE    TO NA-ATTR-LATITUDE
117700     MOVE CO-ATTR-LONGITUDE   TO NA-ATTR-LONGITUDE
117800     MOVE CO-USER-LATITUDE    TO NA-USER-LATITUDE
117900     MOVE CO-USER-LONGITUDE   TO NA-USER-LONGITUDE
118000*    RECORD - NONE OF THEM ARE RECOMPUTED HERE.
118100*    SIX FIELDS MOVED STRAIGHT ACROSS FROM THE SORTED CO-
118200     MOVE CO-DISTANCE-MILES   TO NA-DISTANCE-MILES
118300*    FOR THE WRITE STATEMENT THAT FOLLOWS A FEW LINES DOWN.
118400*    NEARBY-ATTRACTION-RECORD IS NOW FULLY POPULATED AND READY
118500     MOVE RWD-POINTS-FOUND TO NA-REWARD-POINTS
118600*    DISAGREE ON WHICH ROWS WERE EMITTED.
118700*    PRINT LINE BELOW SO THE DATA FILE AND THE REPORT NEVER
118800*    THIS CANDIDATE'S OUTPUT - WRITTEN BEFORE THE MATCHING
118900*    NEARBY-ATTRACTION-RECORD IS THE MACHINE-READABLE HALF OF
119000     WRITE NEARBY-ATTRACTION-RECORD
119100 
119200     MOVE CURRENT-USER-ID TO RPT-USER-ID-NAME
119300     PERFORM 2420-SCAN-USER-NAME-TABLE
119400         THRU 2420-EXIT
119500         VARYING USER-IDX FROM 1 BY 1
119600*    ORDER THE FIELDS SIT ON THE PRINT LINE.
119700*    LOCATION FIELDS ARE FILLED IN, PURELY FOLLOWING THE
119800*    THE USER-ID/NAME SWAP RUNS BEFORE THE ATTRACTION AND
119900         UNTIL USER-IDX > USER-COUNT
120000*    PARAGRAPH DEALS ONLY IN THE SORTED CO- SHAPE.
120100*    FROM THE ORIGINAL ATTRACTION TABLE - THIS ENTIRE
120200*    RPT-ATTR-NAME IS MOVED FROM THE POST-SORT CO- RECORD, NOT
120300     MOVE CO-ATTRACTION-NAME TO RPT-ATTR-NAME
120400*    LAT/LONG COLUMNS ADDED TGRD-419 - SAME FOUR FIELDS ALREADY
120500*    CARRIED ON THE NEARBY-ATTRACTION-RECORD ABOVE, NOW ECHOED
120600*    TO THE PRINTED REPORT SO THE DESK DOES NOT HAVE TO PULL THE
120700*    DATA FILE TO SEE WHERE AN ATTRACTION ACTUALLY SITS.
120800     MOVE CO-ATTR-LATITUDE   TO RPT-ATTR-LATITUDE
120900     MOVE CO-ATTR-LONGITUDE  TO RPT-ATTR-LONGITUDE
121000     MOVE CO-USER-LATITUDE   TO RPT-USER-LATITUDE
121100     MOVE CO-USER-LONGITUDE  TO RPT-USER-LONGITUDE
121200     MOVE CO-DISTANCE-MILES  TO RPT-DISTANCE
121300*    RPT-DETAIL-LINE IS COMPLETE ONCE THIS COMPUTE FINISHES.
121400*    LAST OF THE SEVEN RPT- FIELDS THIS PARAGRAPH FILLS -
121500     MOVE RWD-POINTS-FOUND TO RPT-POINTS
121600*    PUTS IT ON THE PRINT FILE.
121700*    TO NEARBY-RPT-LINE ON THE NEXT LINE IS WHAT ACTUALLY
121800*    RPT-DETAIL-LINE IS FULLY BUILT AT THIS POINT - THE MOVE
121900     MOVE RPT-DETAIL-LINE TO NEARBY-RPT-LINE
122000*    REPORTS USE.
122100*    ACTUAL WRITE - SAME TWO-STEP HOUSE PATTERN THE OTHER TGRD
122200*    MANAGER THEN MOVED WHOLESALE TO NEARBY-RPT-LINE FOR THE
122300*    RPT-DETAIL-LINE IS BUILT FIELD BY FIELD IN REPORT-LINE-
122400     WRITE NEARBY-RPT-LINE
122500 
122600     ADD 1 TO ROWS-USER
122700     ADD 1 TO ROWS-TOTAL
122800 
122900     PERFORM 2450-READ-CANDIDATE-RECORD
123000         THRU 2450-EXIT
123100     .
123200*    PERFORM ... UNTIL BACK IN 2400.
123300*    NEXT CANDIDATE READ FEEDS THE NEXT PASS OF THE
123400 2410-EXIT.
123500*    2400.
123600*    TOP-N-COUNT IS REACHED, PER THE UNTIL CLAUSE BACK IN
123700*    LOOPS BACK TO 2410 UNTIL EITHER THE FILE RUNS OUT OR
123800     EXIT.
123900 
124000*    SAME HANDWRITTEN SHORT-CIRCUIT SEARCH AS THE REWARD-POSTING
124100*    PROGRAM'S 4010 - SWAPS THE USER-ID FOR THE USER'S NAME ON
124200*    THE PRINT LINE, THEN JUMPS THE INDEX PAST THE TABLE END TO
124300*    STOP SCANNING.
124400*    SHORT-CIRCUIT NAME LOOKUP - SEE 4010 BELOW FOR THE TWIN
124500*    COPY USED ON THE SUBTOTAL LINE.
124600 2420-SCAN-USER-NAME-TABLE.
124700 
124800     IF USER-TAB-ID(USER-IDX) = CURRENT-USER-ID
124900         MOVE USER-TAB-NAME(USER-IDX)
125000             TO RPT-USER-ID-NAME
125100         MOVE USER-COUNT TO USER-IDX
125200     END-IF
125300*    THE SCAN EARLY - THE SAME TRICK 4010 USES.
125400*    ONCE MATCHED, THE INDEX IS FORCED PAST USER-COUNT TO END
125500     .
125600*    NAME MATCH IS FOUND.
125700*    (MOVED IN BY THE CALLER) AND ONLY GETS OVERWRITTEN IF A
125800*    RPT-USER-ID-NAME STARTS THIS SCAN HOLDING THE RAW USER-ID
125900 2420-EXIT.
126000*    SCANNING THE REST OF A 500-ROW TABLE FOR NOTHING.
126100*    USER-COUNT TO STOP THE VARYING LOOP EARLY - CHEAPER THAN
126200*    ONCE A MATCH IS FOUND, THE INDEX IS FORCED PAST
126300     EXIT.
126400 
126500*    ONE PHYSICAL READ OF THE SORTED CAND-OUTPUT-FILE, EOF
126600*    SIGNALLED THROUGH CAND-EOF.
126700 2450-READ-CANDIDATE-RECORD.
126800 
126900     READ CAND-OUTPUT-FILE
127000         AT END
127100             SET CAND-EOF TO TRUE
127200             GO TO 2450-EXIT
127300     END-READ
127400*    PROGRAM.
127500*    SAME AT-END/GO-TO SHAPE AS THE OTHER FOUR READS IN THIS
127600     .
127700*    PROGRAM.
127800*    SAME SHAPE AS THE OTHER FOUR READ PARAGRAPHS IN THIS
127900 2450-EXIT.
128000*    AGAINST THE POST-SORT CAND-OUTPUT-FILE.
128100*    SAME SHAPE AS THE OTHER FOUR READ PARAGRAPHS, THIS TIME
128200     EXIT.
128300 
128400******************************************************************
128500*    GREAT-CIRCLE DISTANCE  -  SPHERICAL LAW OF COSINES.  SIN/
128600*    COS/ARCCOS ARE WORKED OUT BY 3010/3020/3030 BELOW - SEE
128700*    TGWORK FOR THE CONSTANTS.  IDENTICAL ROUTINE TO THE ONE IN
128800*    1-REWARD-POST, TGRD-233 - KEPT AS A SEPARATE COPY IN EACH
128900*    PROGRAM RATHER THAN A CALLED SUBPROGRAM SINCE THIS SHOP HAS
129000*    NEVER STANDARDIZED A SHARED MATH LIBRARY MODULE.
129100******************************************************************
129200 
129300*    STANDARD SPHERICAL LAW-OF-COSINES DISTANCE FORMULA.  CONVERT
129400*    BOTH POINTS TO RADIANS, GET SIN/COS OF EACH LATITUDE, GET
129500*    COS OF THE LONGITUDE DIFFERENCE, COMBINE INTO THE COSINE OF
129600*    THE CENTRAL ANGLE, ARCCOS BACK TO AN ANGLE, THEN SCALE TO
129700*    NAUTICAL MILES AND ON TO STATUTE MILES.
129800*    SHARED GREAT-CIRCLE ROUTINE - SEE THE BANNER ABOVE THIS
129900*    PARAGRAPH FOR THE FULL HISTORY.
130000 3000-COMPUTE-DISTANCE.
130100 
130200     COMPUTE W-LAT1-RADIANS ROUNDED =
130300             W-LAT1-RADIANS * W-RADIANS-PER-DEGREE
130400     COMPUTE W-LON1-RADIANS ROUNDED =
130500             W-LON1-RADIANS * W-RADIANS-PER-DEGREE
130600     COMPUTE W-LAT2-RADIANS ROUNDED =
130700*    THEM.
130800*    HAPPENS UP FRONT, ONCE, BEFORE ANY TRIG CALL BELOW NEEDS
130900*    DEGREE-TO-RADIAN CONVERSION FOR ALL FOUR COORDINATES
131000             W-LAT2-RADIANS * W-RADIANS-PER-DEGREE
131100*    COMPUTES RUN.
131200*    FIELD NAMES ONLY BECOME ACCURATE AFTER THESE FOUR
131300*    PARAGRAPH HOLDING DECIMAL DEGREES, NOT RADIANS - THE
131400*    ALL FOUR OF W-LAT1/LON1/LAT2/LON2-RADIANS START THIS
131500     COMPUTE W-LON2-RADIANS ROUNDED =
131600*    EASIER TO STEP THROUGH IN A DEBUG SESSION.
131700*    COMBINED EXPRESSION - EASIER TO READ ON A PRINTOUT AND
131800*    FOUR SEPARATE COMPUTE STATEMENTS RATHER THAN ONE
131900             W-LON2-RADIANS * W-RADIANS-PER-DEGREE
132000 
132100*    SIN/COS OF POINT 1'S LATITUDE (THE USER'S CURRENT LOCATION).
132200     MOVE W-LAT1-RADIANS TO W-TRIG-ANGLE-RADIANS
132300     PERFORM 3010-CALC-SINE THRU 3010-EXIT
132400     MOVE W-TRIG-SINE-RESULT TO W-SIN-LAT1
132500*    PARAGRAPH TO USE.
132600*    W-SIN-LAT1/W-COS-LAT1 ARE NOW SET FOR THE REST OF THIS
132700     PERFORM 3020-CALC-COSINE THRU 3020-EXIT
132800*    NEVER HELD ACROSS PARAGRAPH BOUNDARIES.
132900*    USED, AND OVERWRITTEN REPEATEDLY THROUGH THIS PARAGRAPH,
133000*    W-TRIG-ANGLE-RADIANS IS A SHARED SCRATCH FIELD - LOADED,
133100     MOVE W-TRIG-COSINE-RESULT TO W-COS-LAT1
133200 
133300*    SIN/COS OF POINT 2'S LATITUDE (THE ATTRACTION UNDER TEST).
133400     MOVE W-LAT2-RADIANS TO W-TRIG-ANGLE-RADIANS
133500     PERFORM 3010-CALC-SINE THRU 3010-EXIT
133600     MOVE W-TRIG-SINE-RESULT TO W-SIN-LAT2
133700*    TIME FOR POINT 2.
133800*    IDENTICAL SHAPE TO THE PAIR OF PERFORMS JUST ABOVE, THIS
133900     PERFORM 3020-CALC-COSINE THRU 3020-EXIT
134000*    LATITUDE INSTEAD OF THE USER'S.
134100*    SAME TWO CALLS AS ABOVE, THIS TIME FOR THE ATTRACTION'S
134200     MOVE W-TRIG-COSINE-RESULT TO W-COS-LAT2
134300 
134400*    LONGITUDE DIFFERENCE FOLDED BACK INTO -PI..+PI BEFORE ITS
134500*    COSINE MEANS ANYTHING - SEE 3040 FOR WHY.
134600     COMPUTE W-TRIG-ANGLE-RADIANS ROUNDED =
134700             W-LON1-RADIANS - W-LON2-RADIANS
134800     PERFORM 3040-REDUCE-ANGLE-RANGE THRU 3040-EXIT
134900*    APPLIED TO THE FOLDED LONGITUDE DIFFERENCE.
135000*    SAME PAIR OF PERFORMS USED FOR BOTH LATITUDES ABOVE, NOW
135100     PERFORM 3020-CALC-COSINE THRU 3020-EXIT
135200*    COMBINE STEP FURTHER DOWN THIS PARAGRAPH.
135300*    W-COS-LON-DIFF FEEDS DIRECTLY INTO THE LAW-OF-COSINES
135400     MOVE W-TRIG-COSINE-RESULT TO W-COS-LON-DIFF
135500 
135600*    THE LAW-OF-COSINES COMBINE STEP ITSELF.
135700     COMPUTE W-COSINE-ANGLE ROUNDED =
135800             (W-SIN-LAT1 * W-SIN-LAT2) +
135900             (W-COS-LAT1 * W-COS-LAT2 * W-COS-LON-DIFF)
136000 
136100*    ARCCOS BACK TO AN ANGLE, THEN SCALE UP TO DISTANCE.  ONE
136200*    DEGREE OF ARC ON A GREAT CIRCLE IS SIXTY NAUTICAL MILES
136300*    (W-MINUTES-PER-DEGREE), W-NAUT-TO-STATUTE CARRIES THE
136400*    STANDARD 1.15078 CONVERSION FACTOR.
136500     MOVE W-COSINE-ANGLE TO W-TRIG-COSINE-VALUE
136600     PERFORM 3030-CALC-ARCCOSINE THRU 3030-EXIT
136700     MOVE W-TRIG-ANGLE-RESULT-RADIANS TO W-ANGLE-RADIANS
136800 
136900     COMPUTE W-ANGLE-DEGREES ROUNDED =
137000             W-ANGLE-RADIANS * W-DEGREES-PER-RADIAN
137100 
137200     COMPUTE W-NAUTICAL-MILES ROUNDED =
137300             W-MINUTES-PER-DEGREE * W-ANGLE-DEGREES
137400 
137500     COMPUTE W-STATUTE-MILES ROUNDED =
137600             W-NAUTICAL-MILES * W-NAUT-TO-STATUTE
137700     .
137800*    ON THE CANDIDATE RECORD.
137900*    W-STATUTE-MILES IS NOW READY FOR 2210 TO ROUND AND STORE
138000 3000-EXIT.
138100*    EXISTS ONLY TO PRODUCE THIS ONE FIELD.
138200*    EVERYTHING FROM HERE BACK UP TO THE TOP OF THIS PARAGRAPH
138300*    W-STATUTE-MILES IS THE FINAL ANSWER 2210 IS WAITING ON -
138400     EXIT.
138500 
138600*    TAYLOR SERIES, ODD TERMS TO X**9, HORNER-NESTED - GOOD TO
138700*    THE FIVE-PLACE TOLERANCE SET OUT IN TGRD-STDS SECTION 4 FOR
138800*    |X| UP TO A HALF TURN.
138900*    TAYLOR-SERIES SINE APPROXIMATION - CALLED TWICE FROM 3000.
139000 3010-CALC-SINE.
139100 
139200     COMPUTE W-TRIG-X-SQUARED ROUNDED =
139300             W-TRIG-ANGLE-RADIANS * W-TRIG-ANGLE-RADIANS
139400 
139500*    HORNER-NESTED FROM THE INSIDE OUT - READ THE INNERMOST
139600*    PARENTHESES FIRST.
139700     COMPUTE W-TRIG-SINE-RESULT ROUNDED =
139800             W-TRIG-ANGLE-RADIANS *
139900             (1 - (W-TRIG-X-SQUARED / 6) *
140000                  (1 - (W-TRIG-X-SQUARED / 20) *
140100                       (1 - (W-TRIG-X-SQUARED / 42) *
140200                            (1 - (W-TRIG-X-SQUARED / 72)))))
140300*    ANSWER.
140400*    RETURNS TO 3000 WITH W-TRIG-SINE-RESULT HOLDING THE
140500     .
140600*    CALL SITES IN 3000 INVOKED IT.
140700*    SAME NOTE APPLIES HERE - RETURNS TO WHICHEVER OF THE TWO
140800 3010-EXIT.
140900*    WRITTEN OUT LONGHAND.
141000*    LOOP, NO TABLE OF COEFFICIENTS, JUST THE POLYNOMIAL
141100*    THE FIVE-DEEP HORNER NEST ABOVE IS THE WHOLE SERIES - NO
141200     EXIT.
141300 
141400*    TAYLOR SERIES, EVEN TERMS TO X**8, HORNER-NESTED - SAME IDEA
141500*    AS 3010 ABOVE, JUST THE COSINE SERIES INSTEAD OF THE SINE.
141600*    TAYLOR-SERIES COSINE APPROXIMATION - CALLED THREE TIMES
141700*    FROM 3000.
141800 3020-CALC-COSINE.
141900 
142000     COMPUTE W-TRIG-X-SQUARED ROUNDED =
142100             W-TRIG-ANGLE-RADIANS * W-TRIG-ANGLE-RADIANS
142200 
142300     COMPUTE W-TRIG-COSINE-RESULT ROUNDED =
142400             1 - (W-TRIG-X-SQUARED / 2) *
142500                 (1 - (W-TRIG-X-SQUARED / 12) *
142600                      (1 - (W-TRIG-X-SQUARED / 30) *
142700                           (1 - (W-TRIG-X-SQUARED / 56))))
142800*    ANSWER.
142900*    RETURNS TO 3000 WITH W-TRIG-COSINE-RESULT HOLDING THE
143000     .
143100*    3000 INVOKED IT - THIS PARAGRAPH HAS NO IDEA WHICH ONE.
143200*    RETURNS CONTROL TO WHICHEVER OF THE THREE CALL SITES IN
143300 3020-EXIT.
143400*    COSINE SERIES CONVERGES A HAIR FASTER OVER THIS RANGE.
143500*    SAME HORNER-NEST STYLE AS 3010, ONE FEWER TERM SINCE THE
143600     EXIT.
143700 
143800*    ABRAMOWITZ AND STEGUN, HANDBOOK OF MATHEMATICAL FUNCTIONS,
143900*    FORMULA 4.4.45 - ACOS(X) = SQRT(1-X) * POLYNOMIAL(X), GOOD
144000*    TO FIVE DECIMAL PLACES OVER THE FULL -1 TO +1 RANGE.
144100*    ABRAMOWITZ-STEGUN 4.4.45 ARCCOSINE APPROXIMATION - CALLED
144200*    ONCE FROM 3000 TO TURN THE COMBINED COSINE BACK INTO AN
144300*    ANGLE.
144400 3030-CALC-ARCCOSINE.
144500 
144600*    THE 4.4.45 POLYNOMIAL ONLY COVERS 0 TO +1 - A NEGATIVE
144700*    COSINE (CENTRAL ANGLE OVER 90 DEGREES) IS FLIPPED POSITIVE
144800*    HERE, RUN THROUGH THE SAME POLYNOMIAL, THEN REFLECTED BACK
144900*    ACROSS PI AT THE BOTTOM OF THIS PARAGRAPH.
145000     IF W-TRIG-COSINE-VALUE < ZERO
145100         SET W-TRIG-VALUE-NEGATIVE TO TRUE
145200         COMPUTE W-TRIG-COSINE-VALUE ROUNDED =
145300                 ZERO - W-TRIG-COSINE-VALUE
145400*    A FEW LINES BELOW.
145500*    ELSE BRANCH (POSITIVE COSINE) SETS THE OPPOSITE 88-LEVEL
145600     ELSE
145700*    REFLECT THE FINAL ANGLE.
145800*    BOTTOM OF THIS SAME PARAGRAPH TO DECIDE WHETHER TO
145900*    NEGATIVE-COSINE FLAG SET HERE IS TESTED AGAIN NEAR THE
146000         SET W-TRIG-VALUE-POSITIVE TO TRUE
146100*    ANSWER BACK ACROSS PI.
146200*    THE BOTTOM OF THIS PARAGRAPH KNOW WHETHER TO REFLECT THE
146300*    THE SIGN FLIP AND THE 88-LEVEL RECORDING IT ARE WHAT LET
146400     END-IF
146500 
146600     COMPUTE W-TRIG-SQRT-INPUT ROUNDED =
146700             1 - W-TRIG-COSINE-VALUE
146800     PERFORM 3050-CALC-SQUARE-ROOT THRU 3050-EXIT
146900 
147000     COMPUTE W-TRIG-POLY-VALUE ROUNDED =
147100             W-ACOS-COEFF-0 +
147200             (W-TRIG-COSINE-VALUE * W-ACOS-COEFF-1) +
147300             (W-TRIG-COSINE-VALUE * W-TRIG-COSINE-VALUE *
147400*    COME FROM.
147500*    ABOVE THIS PARAGRAPH FOR WHERE THE FOUR COEFFICIENTS
147600*    FOURTH TERM CONTINUES ON THE NEXT LINE - SEE THE BANNER
147700                 W-ACOS-COEFF-2) +
147800*    TGWORK.
147900*    COEFFICIENTS, W-ACOS-COEFF-0 THROUGH -3, ALL FOUR HELD IN
148000*    THIRD-DEGREE POLYNOMIAL IN THE COSINE VALUE - FOUR
148100             (W-TRIG-COSINE-VALUE * W-TRIG-COSINE-VALUE *
148200*    OWN COPY OF THIS ROUTINE.
148300*    COEFFICIENT TABLE, MATCHING THE REWARD-POSTING PROGRAM'S
148400*    WRITTEN OUT TERM BY TERM RATHER THAN AS A LOOP OVER A
148500*    FOUR-TERM POLYNOMIAL, COEFFICIENTS PULLED FROM TGWORK -
148600                 W-TRIG-COSINE-VALUE * W-ACOS-COEFF-3)
148700 
148800     COMPUTE W-TRIG-ANGLE-RESULT-RADIANS ROUNDED =
148900             W-TRIG-SQRT-RESULT * W-TRIG-POLY-VALUE
149000 
149100     IF W-TRIG-VALUE-NEGATIVE
149200         COMPUTE W-TRIG-ANGLE-RESULT-RADIANS ROUNDED =
149300                 W-PI - W-TRIG-ANGLE-RESULT-RADIANS
149400     END-IF
149500*    CASE FLAGGED EARLIER IN THIS SAME PARAGRAPH.
149600*    REFLECTION ACROSS PI ONLY HAPPENS FOR THE NEGATIVE-COSINE
149700     .
149800*    W-TRIG-ANGLE-RESULT-RADIANS.
149900*    CONTROL RETURNS TO 3000 WITH THE FINAL ANGLE IN
150000*    THIS IS THE LAST STEP OF THE ARCCOSINE APPROXIMATION -
150100 3030-EXIT.
150200*    NEGATIVE - A CENTRAL ANGLE OVER NINETY DEGREES.
150300*    REFLECTION STEP ONLY FIRES WHEN THE ORIGINAL COSINE WAS
150400     EXIT.
150500 
150600*    BRINGS A LONGITUDE-DIFFERENCE ANGLE BACK INTO -PI..+PI
150700*    BEFORE IT GOES INTO 3020-CALC-COSINE.  OLD-STYLE ARITHMETIC
150800*    LOOP - NO PERFORM UNTIL NEEDED FOR A TWO-OR-THREE-PASS TRIM,
150900*    SINCE A LONGITUDE DIFFERENCE CANNOT WANDER MORE THAN ONE
151000*    FULL REVOLUTION OFF RANGE.
151100*    KEEPS THE LONGITUDE-DIFFERENCE ANGLE INSIDE -PI..+PI BEFORE
151200*    IT IS HANDED TO 3020.
151300 3040-REDUCE-ANGLE-RANGE.
151400 
151500     IF W-TRIG-ANGLE-RADIANS > W-PI
151600         SUBTRACT W-TWO-PI FROM W-TRIG-ANGLE-RADIANS
151700         GO TO 3040-REDUCE-ANGLE-RANGE
151800     END-IF
151900     IF W-TRIG-ANGLE-RADIANS < (ZERO - W-PI)
152000         ADD W-TWO-PI TO W-TRIG-ANGLE-RADIANS
152100         GO TO 3040-REDUCE-ANGLE-RANGE
152200     END-IF
152300*    THIS COSTS NOTHING EXTRA.
152400*    AN ANGLE CANNOT BE BOTH TOO HIGH AND TOO LOW AT ONCE, SO
152500*    BOTH IFS TEST INDEPENDENTLY RATHER THAN AS AN IF/ELSE -
152600     .
152700*    TGRD-233.
152800*    CARRIES UNDER THE SAME NUMBER - COPIED, NOT SHARED,
152900*    SAME RANGE-REDUCTION PARAGRAPH THE REWARD-POSTING PROGRAM
153000 3040-EXIT.
153100*    THIS WILL NEVER LOOP MORE THAN TWICE IN PRACTICE.
153200*    CANNOT BE MORE THAN ONE FULL REVOLUTION OUT OF RANGE, SO
153300*    RECURSIVE GO TO RATHER THAN A PERFORM UNTIL - AN ANGLE
153400     EXIT.
153500 
153600*    NEWTON-RAPHSON SQUARE ROOT, EIGHT PASSES - MORE THAN ENOUGH
153700*    TO SETTLE AT THIS FIELD'S PRECISION.  ZERO IS SHORT-CIRCUITED
153800*    SINCE THE ITERATION BELOW WOULD DIVIDE BY ZERO ON ITS FIRST
153900*    STEP OTHERWISE.
154000*    NEWTON-RAPHSON SQUARE ROOT, CALLED ONCE FROM 3030.
154100 3050-CALC-SQUARE-ROOT.
154200 
154300     IF W-TRIG-SQRT-INPUT = ZERO
154400         MOVE ZERO TO W-TRIG-SQRT-RESULT
154500     ELSE
154600         COMPUTE W-TRIG-SQRT-RESULT ROUNDED =
154700                 W-TRIG-SQRT-INPUT / 2
154800         PERFORM 3055-SQRT-NEWTON-STEP
154900             THRU 3055-EXIT
155000             VARYING W-SQRT-ITERATION FROM 1 BY 1
155100             UNTIL W-SQRT-ITERATION > 8
155200     END-IF
155300*    HANDING OFF TO THE EIGHT NEWTON-RAPHSON PASSES.
155400*    ELSE BRANCH SEEDS THE FIRST GUESS AT INPUT/2 BEFORE
155500     .
155600*    PER-CANDIDATE HOT PATH.
155700*    OVER AN OPEN-ENDED ONE FOR ANYTHING RUNNING INSIDE A
155800*    SHOP HAS ALWAYS PREFERRED A KNOWN, BOUNDED LOOP COUNT
155900*    EIGHT FIXED PASSES RATHER THAN A CONVERGENCE TEST - THIS
156000 3050-EXIT.
156100*    THE INPUT BY A ZERO STARTING GUESS.
156200*    FIRST NEWTON-RAPHSON STEP, WHICH WOULD OTHERWISE DIVIDE
156300*    ZERO SHORT-CIRCUIT AVOIDS A DIVIDE-BY-ZERO ON THE VERY
156400     EXIT.
156500 
156600*    ONE NEWTON-RAPHSON STEP - X(N+1) = (X(N) + INPUT/X(N)) / 2.
156700*    RUN EIGHT TIMES BY THE VARYING CLAUSE IN 3050 ABOVE.
156800*    ONE ITERATION OF THE NEWTON-RAPHSON REFINEMENT, DRIVEN BY
156900*    THE VARYING CLAUSE IN 3050.
157000 3055-SQRT-NEWTON-STEP.
157100 
157200     COMPUTE W-TRIG-SQRT-RESULT ROUNDED =
157300             (W-TRIG-SQRT-RESULT +
157400                 (W-TRIG-SQRT-INPUT / W-TRIG-SQRT-RESULT)) / 2
157500*    COST NOTHING NOTICEABLE AT THIS VOLUME.
157600*    WELL BEFORE ALL EIGHT PASSES COMPLETE - THE EXTRA PASSES
157700*    RESULT SETTLES TO WITHIN THIS FIELD'S DECIMAL PRECISION
157800     .
157900*    THAT IS THE WHOLE POINT OF THE ITERATIVE REFINEMENT.
158000*    RESULT FEEDS BACK INTO ITSELF EACH PASS THROUGH 3055 -
158100 3055-EXIT.
158200*    CURRENT GUESS WITH INPUT DIVIDED BY THE CURRENT GUESS.
158300*    CLASSIC NEWTON-RAPHSON REFINEMENT FORMULA - AVERAGES THE
158400     EXIT.
158500 
158600******************************************************************
158700*    REWARD-POINTS LOOKUP  -  KEYED ON ATTRACTION-ID + USER-ID,
158800*    SAME LOOKUP TABLE AND SAME MATCH RULE AS 1-REWARD-POST -
158900*    THIS REPORT ONLY READS THE TABLE, IT NEVER POSTS TO IT.
159000******************************************************************
159100 
159200*    BUILDS THE COMPOSITE KEY AND DRIVES THE SCAN IN 3210 -
159300*    IDENTICAL SHAPE TO THE REWARD-POSTING PROGRAM'S OWN LOOKUP.
159400 3200-LOOKUP-REWARD-POINTS.
159500 
159600     SET LKUP-NOT-FOUND TO TRUE
159700*    ATTRACTION-ID/USER-ID PAIR BUILT ONCE HERE THROUGH THE
159800*    HALVES REDEFINES OF THE COMPOSITE KEY WORK AREA (TGRD-419),
159900*    SAME CHANGE AS THE REWARD-POST SIDE - ONE PAIR OF MOVES
160000*    INSTEAD OF TWO COMPARES ON EVERY ROW OF THE SCAN BELOW.
160100     MOVE LOOKUP-ATTR-ID  TO W-CKH-FIRST-HALF
160200     MOVE CURRENT-USER-ID TO W-CKH-SECOND-HALF
160300     PERFORM 3210-SCAN-LOOKUP-TABLE
160400         THRU 3210-EXIT
160500*    BEYOND THE OR LKUP-FOUND CLAUSE ON THE UNTIL.
160600*    COUNT-BOUNDED VARYING LOOP, NO EARLY PERFORMANCE SHORTCUT
160700         VARYING LKUP-IDX FROM 1 BY 1
160800*    MATCH - WHICHEVER COMES FIRST.
160900*    STOPS EITHER ON EXHAUSTING THE TABLE OR ON THE FIRST
161000         UNTIL LKUP-IDX > LKUP-COUNT
161100*    KEEP WALKING A 3000-ROW TABLE ONCE THE ANSWER IS KNOWN.
161200*    SCAN STOPS THE MOMENT LKUP-FOUND GOES ON - NO NEED TO
161300            OR LKUP-FOUND
161400 
161500*    NO MATCH MEANS THE DESK NEVER NEGOTIATED A SPECIAL TIER FOR
161600*    THIS PAIR - ZERO POINTS IS THE CORRECT ANSWER HERE TOO, THE
161700*    SAME AS ON THE REWARD-POSTING SIDE.
161800     IF LKUP-FOUND
161900         COMPUTE LKUP-IDX = LKUP-IDX - 1
162000         MOVE LKUP-TAB-POINTS(LKUP-IDX) TO RWD-POINTS-FOUND
162100     ELSE
162200         MOVE ZERO TO RWD-POINTS-FOUND
162300     END-IF
162400*    AT ALL.
162500*    ROW - MOST ATTRACTION/USER PAIRS HAVE NO NEGOTIATED RATE
162600*    ZERO-POINTS BRANCH IS JUST AS VALID A RESULT AS A FOUND
162700     .
162800*    3200 NEVER LEAVES IT UNINITIALIZED.
162900*    RWD-POINTS-FOUND IS RETURNED TO THE CALLER EITHER WAY -
163000 3200-EXIT.
163100*    LKUP-FOUND.
163200*    INDEX ONE PAST THE MATCHING ROW WHEN IT EXITS ON
163300*    MOVE BELOW BECAUSE THE VARYING LOOP IN 3200 LEAVES THE
163400*    LKUP-IDX IS BACKED UP ONE POSITION BEFORE THE SUBSCRIPTED
163500     EXIT.
163600 
163700*    ONE ROW OF THE LINEAR SCAN AGAINST THE COMPOSITE KEY BUILT
163800*    BY 3200.
163900 3210-SCAN-LOOKUP-TABLE.
164000 
164100*    COMPARES AGAINST THE COMPOSITE KEY W-CK-ATTRACTION-ID/
164200*    W-CK-USER-ID BUILT BY 3200, NOT THE RAW LOOKUP FIELDS -
164300*    KEEPS THIS SCAN IN STEP WITH WHATEVER PAIR THE CALLER ASKED
164400*    ABOUT.
164500     IF LKUP-TAB-ATTR-ID(LKUP-IDX) = W-CK-ATTRACTION-ID
164600        AND LKUP-TAB-USER-ID(LKUP-IDX) = W-CK-USER-ID
164700         SET LKUP-FOUND TO TRUE
164800     END-IF
164900*    3200 SIMPLY CONTINUES TO THE NEXT ROW.
165000*    A MISS HERE LEAVES LKUP-FOUND OFF AND THE VARYING LOOP IN
165100     .
165200*    ID NEVER BOTHERS TESTING THE USER-ID HALF.
165300*    TO RIGHT ON THIS COMPILER, SO A NON-MATCHING ATTRACTION-
165400*    - COBOL EVALUATES AND SHORT-CIRCUITS AND CONDITIONS LEFT
165500*    NO EARLY-EXIT ON THE FIRST HALF OF THE COMPOUND CONDITION
165600 3210-EXIT.
165700*    PLAIN LINEAR SCAN.
165800*    NO SEPARATE INDEX INTO A SORTED LOOKUP TABLE, THIS IS A
165900*    A DOUBLE FIELD COMPARE AGAINST THE COMPOSITE KEY HALVES -
166000     EXIT.
166100 
166200******************************************************************
166300*    NEARBY-ATTRACTIONS REPORT
166400******************************************************************
166500 
166600*    PRINTED ONCE PER USER, RIGHT AFTER 2300-RANK-AND-EMIT HAS
166700*    WRITTEN THAT USER'S ROWS - NOT A CONTROL BREAK IN THE
166800*    TRADITIONAL SENSE SINCE EACH USER'S BLOCK OF DETAIL LINES IS
166900*    ALREADY COMPLETE BY THE TIME THIS PARAGRAPH RUNS.
167000*    PRINTS THE ROW-COUNT SUBTOTAL AND A RULE LINE AFTER A
167100*    USER'S DETAIL LINES ARE ALL OUT.
167200 4000-WRITE-USER-SUBTOTAL-LINE.
167300 
167400     MOVE CURRENT-USER-ID TO RPT-SUB-USER-ID-NAME
167500     PERFORM 4010-SCAN-USER-NAME-TABLE
167600         THRU 4010-EXIT
167700*    WHY THE TWO COPIES ARE KEPT SEPARATE.
167800*    SAME VARYING SHAPE AS 2420 - LOOK THERE FOR THE NOTE ON
167900         VARYING USER-IDX FROM 1 BY 1
168000*    ON THE PRINT LINE.
168100*    INDEPENDENT, IT JUST FOLLOWS THE ORDER THE FIELDS APPEAR
168200*    ORDER DOES NOT MATTER HERE SINCE THE TWO FIELDS ARE
168300*    NAME LOOKUP HAPPENS BEFORE THE ROW COUNT IS MOVED BELOW -
168400         UNTIL USER-IDX > USER-COUNT
168500 
168600     MOVE ROWS-USER TO RPT-SUB-ROWS
168700     MOVE RPT-SUBTOTAL-LINE TO NEARBY-RPT-LINE
168800     WRITE NEARBY-RPT-LINE
168900     MOVE RPT-RULE-LINE TO NEARBY-RPT-LINE
169000     WRITE NEARBY-RPT-LINE
169100*    FROM THE NEXT.
169200*    ITSELF, THEN A RULE LINE TO VISUALLY SEPARATE THIS USER
169300*    TWO WRITES CLOSE OUT THIS USER'S BLOCK - THE SUBTOTAL
169400     .
169500*    JOB-LEVEL FIGURE HAS NEVER BEEN ASKED FOR ON THIS REPORT.
169600*    THE SUBTOTAL LINE CARRIES ROWS-USER, NOT ROWS-TOTAL - A
169700 4000-EXIT.
169800*    ROWS BEGIN.
169900*    USER'S BLOCK OF DETAIL LINES BEFORE THE NEXT USER'S
170000*    THE RULE LINE PRINTED HERE VISUALLY CLOSES OFF EACH
170100     EXIT.
170200 
170300*    TWIN OF 2420 ABOVE - KEPT AS A SEPARATE COPY RATHER THAN A
170400*    SHARED PARAGRAPH SINCE EACH ONE FEEDS A DIFFERENT PRINT
170500*    FIELD.
170600 4010-SCAN-USER-NAME-TABLE.
170700 
170800     IF USER-TAB-ID(USER-IDX) = CURRENT-USER-ID
170900         MOVE USER-TAB-NAME(USER-IDX)
171000             TO RPT-SUB-USER-ID-NAME
171100         MOVE USER-COUNT TO USER-IDX
171200     END-IF
171300*    UNTIL THIS SCAN REPLACES IT WITH THE FULL NAME.
171400*    RPT-SUB-USER-ID-NAME STARTS OUT HOLDING THE BARE USER-ID
171500     .
171600*    NEVER A SECOND MATCH TO WORRY ABOUT.
171700*    SISTER PARAGRAPH DO - USER-ID IS UNIQUE SO THERE IS
171800*    STOPS ON THE FIRST MATCH THE SAME WAY 2420 AND 4010'S
171900 4010-EXIT.
172000*    FEEDS THE SUBTOTAL LINE.
172100*    SHARED SINCE ONE FEEDS THE DETAIL LINE AND THE OTHER
172200*    IDENTICAL LOGIC TO 2420 - KEPT SEPARATE RATHER THAN
172300     EXIT.
172400 
172500*    TITLE/RULE/COLUMN-HEADING BLOCK, PRINTED ONCE AT THE TOP OF
172600*    THE RUN BEFORE THE FIRST USER IS EVEN PROCESSED.
172700*    TITLE, RULE, AND COLUMN-HEADING BLOCK, PRINTED ONCE AT THE
172800*    VERY START OF THE RUN.
172900 4100-WRITE-REPORT-HEADINGS.
173000 
173100     MOVE RPT-TITLE-LINE TO NEARBY-RPT-LINE
173200     WRITE NEARBY-RPT-LINE
173300     MOVE RPT-RULE-LINE  TO NEARBY-RPT-LINE
173400     WRITE NEARBY-RPT-LINE
173500     MOVE RPT-HEADING-LINE TO NEARBY-RPT-LINE
173600     WRITE NEARBY-RPT-LINE
173700     MOVE RPT-RULE-LINE  TO NEARBY-RPT-LINE
173800     WRITE NEARBY-RPT-LINE
173900*    FROM 0100 BEFORE THE USER LOOP EVER STARTS.
174000*    HEADINGS PRINT EXACTLY ONCE FOR THE WHOLE RUN, CALLED
174100     .
174200*    CHANGES VALUE BETWEEN WRITES.
174300*    RATHER THAN DECLARED AS THREE SEPARATE FIELDS - IT NEVER
174400*    RPT-RULE-LINE IS REUSED THREE TIMES IN THIS ONE PARAGRAPH
174500 4100-EXIT.
174600*    THE FIRST USER'S DETAIL LINES START.
174700*    AGAIN - GIVES THE REPORT ITS BOX-DRAWN TOP BORDER BEFORE
174800*    FOUR WRITES IN A ROW - TITLE, RULE, COLUMN HEADINGS, RULE
174900     EXIT.
175000 
175100******************************************************************
175200*    RUN CLEANUP
175300******************************************************************
175400 
175500*    CLOSES THE FOUR INPUT MASTERS AND THE TWO OUTPUTS - THE
175600*    CAND- SORT WORK FILES ARE NEVER LEFT OPEN THIS FAR DOWN, THEY
175700*    ARE OPENED AND CLOSED ENTIRELY WITHIN 2200/2400 FOR EACH
175800*    USER.
175900*    CLOSES ALL SIX FILES THIS PROGRAM OPENED IN 0200.
176000 9000-CLOSE-FILES.
176100 
176200     CLOSE ATTRACTION-FILE
176300           USER-FILE
176400           VISITED-LOC-FILE
176500           REWARD-LOOKUP-FILE
176600           NEARBY-ATTR-FILE
176700           NEARBY-RPT-FILE
176800*    0200.
176900*    SAME SIX FILES, SAME ORDER THEY WERE OPENED IN BACK IN
177000     .
177100*    ABOUT IT ANYWAY.
177200*    SHOP AND WOULD NOT CHANGE ANYTHING THE PROGRAM COULD DO
177300*    FAILURE THIS LATE IN THE RUN HAS NEVER BEEN SEEN AT THIS
177400*    NO FILE STATUS CHECKED ON ANY OF THESE CLOSES - A CLOSE
177500 9000-EXIT.
177600*    THE SINGLE OPEN PARAGRAPH IN 0200.
177700*    ALL SIX FILES CLOSED TOGETHER IN ONE PARAGRAPH - MIRRORS
177800     EXIT.
177900 
178000*    NORMAL END OF RUN - RETURN CODE FIELD CARRIED FOR PARITY
178100*    WITH THE OTHER TGRD PROGRAMS, NEVER SET EXPLICITLY.
178200*    NORMAL STOP RUN - ALSO REACHED THROUGH A GO TO FROM ANY OF
178300*    THE TABLE-FULL ABEND CHECKS ABOVE.
178400 9999-END-PROGRAM.
178500     STOP RUN
178600     .
178700*    OUTCOME, AND EVEN THOSE JUST DISPLAY AND STOP.
178800*    TABLE-FULL ABENDS ABOVE WOULD GIVE THE JOB A NON-NORMAL
178900*    RETURN CODE IS NEVER SET NON-ZERO ON THIS PATH - ONLY THE
179000 9999-EXIT.
179100*    PERFORM THRU RATHER THAN ITS OWN STOP RUN.
179200*    PROGRAM - EVERY ABEND PATH ROUTES HERE THROUGH A
179300*    THE STOP RUN ABOVE IS THE ONLY NORMAL EXIT FROM THIS
179400     EXIT.
