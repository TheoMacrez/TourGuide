000100******************************************************************
000200*    TGREWD.CPY
000300*    USER-REWARD RECORD  -  ONE PER EARNED REWARD.  AT MOST ONE
000400*    ROW PER DISTINCT USER-ID/ATTRACTION-NAME PAIR - SEE THE
000500*    REWARD DEDUP RULE IN 2300-TEST-ONE-ATTRACTION.
000600*    88-JAN-1988  R.D.  ORIGINAL CUT, PROJECT TGRD.
000700*    11-SEP-1993  K.R.  VISIT-TIMESTAMP CARRIED THROUGH FROM THE
000800*                       QUALIFYING VISIT, REQUEST TGRD-190.
000900******************************************************************
001000 01  USER-REWARD-RECORD.
001100     05  USER-ID                 PIC X(36).
001200     05  RWD-ATTRACTION-ID       PIC X(36).
001300     05  RWD-ATTRACTION-NAME     PIC X(100).
001400     05  RWD-VISIT-LOCATION.
001500         10  VISIT-LATITUDE      PIC S9(3)V9(6).
001600         10  VISIT-LONGITUDE     PIC S9(3)V9(6).
001700     05  VISIT-TIMESTAMP         PIC X(14).
001800     05  REWARD-POINTS           PIC 9(09).
001900     05  FILLER                  PIC X(07).
