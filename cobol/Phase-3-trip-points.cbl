000100*************************************************************************
000200*    PROGRAM:      3-TRIP-POINTS
000300*    PROJECT:      TGRD  (TOURGUIDE REWARD/DEAL BATCH SUITE)
000400*    PURPOSE:      RE-READS THE POSTED USER-REWARD FILE, SUMS
000500*                  REWARD POINTS PER USER (CUMULATIVE REWARD
000600*                  POINTS), AND WRITES ONE TRIP-POINTS RECORD PER
000700*                  USER CARRYING THE SUM PLUS THE PREFERENCE
000800*                  FIELDS THE (OUT-OF-SCOPE) TRIP-PRICING LOOKUP
000900*                  WOULD NEED NEXT.
001000*    TECTONICS:    COBC
001100*************************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     3-TRIP-POINTS.
001400 AUTHOR.         K ROSTAND.
001500 INSTALLATION.   MERIDIAN TRAVEL SYSTEMS - DATA CENTER.
001600 DATE-WRITTEN.   11-SEP-1993.
001700 DATE-COMPILED.  11-SEP-1993.
001800 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING ONLY.
001900*************************************************************************
002000*    CHANGE LOG
002100*    ------------------------------------------------------------
002200*    11-SEP-1993  K.R.   ORIGINAL CUT, TGRD-191.  FEEDS THE TRIP-
002300*                        PRICING DESK RUN THAT FOLLOWS THIS JOB
002400*                        IN THE NIGHTLY STREAM.
002500*    30-MAR-1996  F.M.   USER TABLE LOAD SHARES THE SAME LAYOUT
002600*                        AS THE REWARD-POSTING RUN SO A USER WITH
002700*                        NO REWARDS STILL GETS A ZERO-POINT TRIP-
002800*                        POINTS RECORD, TGRD-285.
002900*    17-DEC-1998  K.R.   YEAR-2000 REVIEW - NO DATE FIELDS
003000*                        CARRIED OR COMPARED IN THIS PROGRAM,
003100*                        NOTHING TO FIX.  SIGNED OFF, TGRD-313.
003200*    09-MAY-2003  P.O.   TRIP-POINTS-SUMMARY REPORT ADDED SO THE
003300*                        DESK CAN SPOT-CHECK THE FILE WITHOUT
003400*                        PULLING A DATA DUMP, TGRD-403.
003500*    22-JUL-2004  P.O.   DETAIL-LINE WRITE PULLED OUT OF 2300 AND
003600*                        2410 INTO ITS OWN 4000 PARAGRAPH SO ALL
003700*                        THREE TGRD PROGRAMS SHARE THE SAME 4000-
003800*                        SERIES REPORT SHAPE, TGRD-420.
003900*    30-JUL-2004  P.O.   PASSED BACK THROUGH BY THE DESK FOR A
004000*                        DOCUMENTATION-ONLY REVIEW - NO LOGIC
004100*                        CHANGED, JUST MORE OF IT EXPLAINED IN
004200*                        LINE FOR THE NEXT PERSON WHO HAS TO
004300*                        MAINTAIN IT, TGRD-421.
004400*************************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS TGRD-ALPHA-CLASS IS "A" THRU "Z"
005000     UPSI-0 ON  STATUS IS TGRD-RERUN-SWITCH-ON
005100            OFF STATUS IS TGRD-RERUN-SWITCH-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400 
005500*    USER-FILE AND USER-REWARD-FILE ARE THE SAME TWO MASTER/
005600*    TRANSACTION FILES 1-REWARD-POST READS - THIS PROGRAM NEVER
005700*    WRITES EITHER ONE, ONLY REPLAYS THEM.
005800     SELECT USER-FILE           ASSIGN TO USERFILE
005900             ORGANIZATION IS LINE SEQUENTIAL.
006000 
006100     SELECT USER-REWARD-FILE    ASSIGN TO REWDFILE
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300 
006400*    TRIP-POINTS-FILE IS THIS PROGRAM'S ONLY OUTPUT DATA FILE -
006500*    ONE RECORD PER USER, WHETHER OR NOT THAT USER EARNED
006600*    ANYTHING.
006700     SELECT TRIP-POINTS-FILE    ASSIGN TO TRIPFILE
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900 
007000*    TRIP-RPT-FILE IS THE DESK SPOT-CHECK REPORT, TGRD-403 -
007100*    NOT CONSUMED BY ANY DOWNSTREAM PROGRAM.
007200     SELECT TRIP-RPT-FILE       ASSIGN TO TRIPRPT
007300             ORGANIZATION IS LINE SEQUENTIAL.
007400 
007500*************************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800 
007900*    USER MASTER, KEYED BY USER-ID - SAME COPYBOOK 1-REWARD-POST
008000*    AND 2-NEARBY-REPORT BOTH FD IN, SO ALL THREE PROGRAMS AGREE
008100*    ON WHAT A USER RECORD LOOKS LIKE.
008200 FD  USER-FILE.
008300     COPY TGUSER.
008400 
008500*    ONE ROW PER REWARD EARNED, WRITTEN BY 1-REWARD-POST'S OWN
008600*    USER-ID CONTROL BREAK.  SEE 2000 BELOW FOR WHY THIS PROGRAM
008700*    TRUSTS THE FILE'S EXISTING ORDER INSTEAD OF SORTING IT AGAIN.
008800 FD  USER-REWARD-FILE.
008900     COPY TGREWD.
009000 
009100*    TRIP-POINTS-RECORD HAS NO SHARED COPYBOOK - IT IS THE
009200*    HAND-OFF SHAPE TO THE TRIP-PRICING DESK RUN THAT FOLLOWS
009300*    THIS JOB IN THE NIGHTLY STREAM, AND THAT RUN LIVES OUTSIDE
009400*    THIS SUITE, SO THERE HAS NEVER BEEN A SECOND TGRD PROGRAM TO
009500*    JUSTIFY PULLING THIS LAYOUT INTO A COPY MEMBER.
009600 FD  TRIP-POINTS-FILE.
009700 01  TRIP-POINTS-RECORD.
009800*        USER-ID CARRIED FLAT, NOT PACKED - MATCHES THE TWO
009900*        MASTER-FILE COPYBOOKS' TREATMENT OF THE SAME KEY.
010000     05  TP-USER-ID              PIC X(36).
010100     05  TP-USER-NAME            PIC X(30).
010200*        THIS RUN'S ONLY COMPUTED VALUE - THE SUM PRODUCED BY
010300*        THE 2000 CONTROL-BREAK PASS BELOW.
010400     05  TP-CUMULATIVE-POINTS    PIC 9(09).
010500*        PREFERENCE FIELDS BELOW ARE CARRIED STRAIGHT THROUGH
010600*        FROM THE USER MASTER, UNTOUCHED - THE TRIP-PRICING RUN
010700*        DOWNSTREAM NEEDS THEM AND HAS NO OTHER WAY TO GET AT
010800*        USERFILE ITSELF.
010900     05  TP-PREF-NUM-ADULTS      PIC 9(02).
011000     05  TP-PREF-NUM-CHILDREN    PIC 9(02).
011100     05  TP-PREF-TRIP-DURATION   PIC 9(03).
011200     05  FILLER                  PIC X(10).
011300 
011400*    ONE LINE PER TRIP-POINTS RECORD WRITTEN - SEE THE 4000-
011500*    SERIES REPORT SECTION NEAR THE BOTTOM OF THE PROCEDURE
011600*    DIVISION.
011700 FD  TRIP-RPT-FILE.
011800 01  TRIP-RPT-LINE               PIC X(100).
011900 
012000*************************************************************************
012100 WORKING-STORAGE SECTION.
012200 
012300*    CARRIED FOR PARITY WITH THE OTHER TWO TGRD PROGRAMS' HEADER
012400*    SHAPE ONLY - NEVER SET TO ANYTHING BUT ZERO IN THIS RUN.
012500 77  PROGRAM-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.
012600 
012700 1   FILE-WORKING-MANAGER.
012800*    ONE END-OF-FILE FLAG PER INPUT FILE - NO EOF FLAG NEEDED FOR
012900*    EITHER OUTPUT FILE SINCE THIS PROGRAM ONLY EVER WRITES THEM.
013000     05  USER-FIN-ENREG          PIC X(01) VALUE SPACE.
013100         88  USER-MAST-EOF                  VALUE HIGH-VALUE.
013200     05  RWD-FIN-ENREG           PIC X(01) VALUE SPACE.
013300         88  RWD-EOF                        VALUE HIGH-VALUE.
013400 
013500 1   TABLE-SIZE-MANAGER.
013600*    500-ROW CEILING MATCHES THE OTHER TWO PROGRAMS' USER TABLE -
013700*    THE THREE TGRD PROGRAMS HAVE ALWAYS ASSUMED THE SAME USER
013800*    POPULATION CEILING SINCE THEY SHARE THE SAME USER MASTER.
013900     05  USER-MAX-OCCURS      PIC S9(4) COMP VALUE 500.
014000 
014100 1   USER-TABLE-MANAGER.
014200*    HELD IN MEMORY SO THE CONTROL-BREAK PASS OVER THE (UNSORTED)
014300*    USER-REWARD FILE BELOW CAN PICK UP A USER'S NAME AND
014400*    PREFERENCE FIELDS WITHOUT A SECOND READ OF USERFILE, AND SO
014500*    2400 CAN TELL AFTERWARD WHICH USERS NEVER EARNED A REWARD AT
014600*    ALL.
014700*    USER-COUNT DOUBLES AS THE HIGH-WATER SUBSCRIPT FOR THE TABLE -
014800*    IT IS NEVER DECREMENTED, SO IT ALSO TELLS 2400 BELOW HOW FAR
014900*    THE ZERO-POINT SWEEP HAS TO GO.
015000     05  USER-COUNT           PIC S9(4) COMP VALUE ZERO.
015100*    USER-IDX IS THE WORKING SUBSCRIPT SHARED BY THE LOAD LOOP,
015200*    THE LOOKUP SCAN IN 2310, AND THE ZERO-POINT SWEEP IN 2410 -
015300*    ONLY ONE OF THOSE THREE IS EVER ACTIVE AT A TIME, SO SHARING
015400*    THE FIELD COSTS NOTHING.
015500     05  USER-IDX             PIC S9(4) COMP VALUE ZERO.
015600*    USER-TABLE HOLDS ONE ROW PER USER MASTER RECORD - INDEXED BY
015700*    USER-TABLE-NDX FOR THE HOUSE STYLE'S SAKE, EVEN THOUGH EVERY
015800*    ACTUAL REFERENCE IN THIS PROGRAM SUBSCRIPTS BY USER-IDX
015900*    RATHER THAN THE INDEX NAME.
016000     05  USER-TABLE OCCURS 500 TIMES
016100                 INDEXED BY USER-TABLE-NDX.
016200*        USER-TAB-ID IS THE MATCH KEY BOTH 2310 AND 2410 SEARCH
016300*        ON - CARRIED FLAT TO MATCH TP-USER-ID'S OWN WIDTH.
016400         10  USER-TAB-ID          PIC X(36).
016500*        USER-TAB-NAME FALLS BACK TO SPACE IF THE USER MASTER
016600*        RECORD ITSELF CARRIED A BLANK NAME - NOTHING IN THIS
016700*        PROGRAM SUBSTITUTES A DEFAULT NAME OF ITS OWN.
016800         10  USER-TAB-NAME        PIC X(30).
016900*        THE THREE PREFERENCE FIELDS BELOW ARE COPIED VERBATIM
017000*        FROM THE USER MASTER AND NEVER RECOMPUTED - THIS PROGRAM
017100*        HAS NO BUSINESS RULE OF ITS OWN THAT TOUCHES A TRIP
017200*        PREFERENCE.
017300         10  USER-TAB-ADULTS      PIC 9(02).
017400         10  USER-TAB-CHILDREN    PIC 9(02).
017500         10  USER-TAB-DURATION    PIC 9(03).
017600*        WRITTEN-SW FLIPS ON THE INSTANT A TRIP-POINTS RECORD HAS
017700*        GONE OUT FOR THIS USER, EITHER FROM THE CONTROL BREAK IN
017800*        2300 OR THE ZERO-POINT SWEEP IN 2400 - KEEPS THE TWO
017900*        WRITE PATHS FROM EVER DOUBLE-WRITING THE SAME USER.
018000         10  USER-TAB-WRITTEN-SW  PIC X(01).
018100             88  USER-TAB-WRITTEN         VALUE "Y".
018200             88  USER-TAB-NOT-WRITTEN     VALUE "N".
018300 
018400 1   CURRENT-REWARD-MANAGER.
018500*    HOLDS THE ONE REWARD ROW CURRENTLY BEING SUMMED - LIFTED OUT
018600*    OF THE FD BY 2050 BELOW SO 2010 NEVER HAS TO QUALIFY A
018700*    REFERENCE BACK TO USER-REWARD-RECORD DIRECTLY.
018800*    SAME WIDTH AS TP-USER-ID AND USER-TAB-ID - ALL THREE ARE
018900*    THE SAME LOGICAL USER-ID KEY, CARRIED FLAT THROUGHOUT.
019000     05  RWD-USER-ID          PIC X(36).
019100*    RWD-POINTS IS THE VALUE ADDED INTO CUM-POINTS-USER BY 2200 -
019200*    UNSIGNED, BECAUSE REWARD-POINTS ON THE FILE ARE NEVER
019300*    NEGATIVE (1-REWARD-POST ONLY EVER POSTS A POSITIVE AWARD).
019400     05  RWD-POINTS           PIC 9(09).
019500 
019600 1   CONTROL-BREAK-MANAGER.
019700*    PRIOR-USER-ID IS WHAT 2300 ACTUALLY WRITES OUT - CURRENT-
019800*    USER-ID ALREADY MOVED ON TO THE NEXT GROUP BY THE TIME 2300
019900*    RUNS MID-LOOP.
020000     05  CURRENT-USER-ID      PIC X(36) VALUE SPACE.
020100     05  PRIOR-USER-ID        PIC X(36) VALUE SPACE.
020200*    FIRST-REWARD-SW STARTS "Y" SO THE VERY FIRST REWARD ROW OF
020300*    THE RUN STARTS A GROUP UNCONDITIONALLY INSTEAD OF FALLING
020400*    INTO THE USER-ID-CHANGE COMPARE, WHICH WOULD BE COMPARING
020500*    AGAINST A PRIOR-USER-ID THAT HAS NEVER BEEN SET.
020600     05  FIRST-REWARD-SW      PIC X(01) VALUE "Y".
020700         88  FIRST-REWARD-OF-RUN      VALUE "Y".
020800         88  NOT-FIRST-REWARD         VALUE "N".
020900 
021000 1   ACCUMULATOR-MANAGER.
021100*    CUM-POINTS-USER RESETS TO ZERO ON EVERY NEW USER GROUP (SEE
021200*    2100); USERS-WRITTEN-TOTAL NEVER RESETS AND JUST COUNTS
021300*    TRIP-POINTS RECORDS ACROSS BOTH WRITE PATHS FOR THE RUN.
021400*    SIGNED ONLY BECAUSE COMP FIELDS IN THIS SHOP ARE DECLARED
021500*    SIGNED BY DEFAULT - THE VALUE ITSELF NEVER GOES NEGATIVE.
021600     05  CUM-POINTS-USER      PIC S9(9) COMP VALUE ZERO.
021700*    USERS-WRITTEN-TOTAL IS NOT PRINTED ANYWHERE ON THE TRIP-
021800*    POINTS-SUMMARY REPORT TODAY - CARRIED FOR A DISPLAY THE DESK
021900*    HAS ASKED FOR VERBALLY BUT NOT YET PUT IN WRITING, TGRD-421.
022000     05  USERS-WRITTEN-TOTAL  PIC S9(9) COMP VALUE ZERO.
022100 
022200*    THE SHARED GREAT-CIRCLE/TIMESTAMP/COMPOSITE-KEY WORK AREA -
022300*    SEE TGWORK.CPY.  THIS PROGRAM NEVER COMPUTES A DISTANCE,
022400*    NEVER TESTS A VISIT TIMESTAMP, AND NEVER LOOKS ANYTHING UP
022500*    BY AN ATTRACTION-ID/USER-ID PAIR, SO NONE OF TGWORK'S
022600*    REDEFINES GROUPS ARE ACTUALLY EXERCISED HERE - IT IS COPIED
022700*    ONLY BECAUSE EVERY TGRD PROGRAM CARRIES THE SAME SHARED WORK
022800*    AREA WHETHER OR NOT IT NEEDS ALL OF IT, PER TGRD-STDS
022900*    SECTION 4.
023000     COPY TGWORK.
023100 
023200*    REPORT PRINT-LINE LAYOUT  (BOX-DRAWN, SAME HOUSE STYLE AS
023300*    THE OTHER TGRD PRINTED REPORTS)
023400 1   REPORT-LINE-MANAGER.
023500*    TITLE LINE IS LEFT UNDATED - THE PAGE HEADER CARRIES NO RUN
023600*    DATE, UNLIKE 2-NEARBY-REPORT'S REPORT, BECAUSE THIS REPORT
023700*    HAS ALWAYS BEEN A SPOT-CHECK AID RATHER THAN A DISTRIBUTED
023800*    DELIVERABLE.
023900     05  RPT-TITLE-LINE          PIC X(40)
024000             VALUE "TRIP-POINTS-SUMMARY".
024100*    RULE LINE IS BUILT FROM FILLER SEGMENTS SIZED TO MATCH THE
024200*    THREE COLUMNS BELOW EXACTLY - CHANGE A COLUMN WIDTH AND THIS
024300*    RULE LINE HAS TO CHANGE WITH IT OR THE BOX BORDERS DRIFT.
024400     05  RPT-RULE-LINE.
024500         10  FILLER              PIC X(01) VALUE "+".
024600         10  FILLER              PIC X(38) VALUE ALL "-".
024700         10  FILLER              PIC X(01) VALUE "+".
024800         10  FILLER              PIC X(14) VALUE ALL "-".
024900         10  FILLER              PIC X(01) VALUE "+".
025000         10  FILLER              PIC X(22) VALUE ALL "-".
025100         10  FILLER              PIC X(01) VALUE "+".
025200     05  RPT-HEADING-LINE.
025300         10  FILLER              PIC X(01) VALUE "|".
025400         10  FILLER              PIC X(38)
025500                 VALUE "USER-ID / USER-NAME".
025600         10  FILLER              PIC X(01) VALUE "|".
025700         10  FILLER              PIC X(14) VALUE "TRIP-POINTS".
025800         10  FILLER              PIC X(01) VALUE "|".
025900         10  FILLER              PIC X(22)
026000                 VALUE "ADULTS/CHILDREN/DAYS".
026100         10  FILLER              PIC X(01) VALUE "|".
026200*    RPT-DETAIL-LINE IS BUILT AND WRITTEN IN ONE PLACE ONLY NOW -
026300*    THE NEW 4000-WRITE-TRIP-DETAIL-LINE PARAGRAPH - SO THE
026400*    COLUMN LAYOUT BELOW ONLY HAS TO BE KEPT IN STEP WITH THE
026500*    HEADING ABOVE AT ONE SITE, NOT TWO.  TGRD-420.
026600     05  RPT-DETAIL-LINE.
026700         10  FILLER              PIC X(01) VALUE "|".
026800*        HOLDS EITHER THE USER'S NAME OR, FAILING THAT, THE RAW
026900*        USER-ID - SEE 4000-WRITE-TRIP-DETAIL-LINE FOR WHICH ONE
027000*        WINS.
027100         10  RPT-USER-ID-NAME    PIC X(38).
027200         10  FILLER              PIC X(01) VALUE "|".
027300*        ZERO-SUPPRESSED SO A USER WITH NO REWARD POINTS PRINTS
027400*        A BLANK RATHER THAN A ROW OF ZEROS.
027500         10  RPT-POINTS          PIC ZZZZZZZZZZZZ9.
027600         10  FILLER              PIC X(01) VALUE "|".
027700         10  RPT-ADULTS          PIC Z9.
027800         10  FILLER              PIC X(01) VALUE "/".
027900         10  RPT-CHILDREN        PIC Z9.
028000         10  FILLER              PIC X(01) VALUE "/".
028100*        TRIP DURATION IN DAYS - THE ONLY ONE OF THE THREE
028200*        PREFERENCE COLUMNS WIDE ENOUGH TO NEED THREE DIGITS.
028300         10  RPT-DURATION        PIC ZZ9.
028400         10  FILLER              PIC X(12) VALUE SPACE.
028500         10  FILLER              PIC X(01) VALUE "|".
028600 
028700*************************************************************************
028800 PROCEDURE DIVISION.
028900 
029000*    MAIN LINE - LOAD USERS, PRINT HEADINGS, RUN THE CONTROL
029100*    BREAK OVER THE USER-REWARD FILE, FLUSH THE LAST USER'S
029200*    ACCUMULATED TOTAL (THE SAME "LAST GROUP NEVER SEES A BREAK"
029300*    GAP EVERY CONTROL-BREAK PASS IN THIS SUITE HAS TO HANDLE
029400*    EXPLICITLY), THEN SWEEP FOR USERS WITH NO REWARD AT ALL.
029500 0100-MAIN-PROCEDURE.
029600 
029700     PERFORM 0200-INITIALIZE-RUN
029800         THRU 0200-EXIT
029900 
030000*    THE FOUR TOP-LEVEL STEPS BELOW RUN IN A FIXED ORDER EVERY
030100*    TIME - THERE IS NO CONDITIONAL SKIP OF ANY OF THEM EXCEPT
030200*    THE ONE NOTED JUST BELOW FOR AN EMPTY REWARD FILE.
030300*    USER MASTER LOADS FIRST - THE CONTROL BREAK BELOW NEEDS THE
030400*    WHOLE TABLE IN MEMORY BEFORE THE FIRST USER-REWARD RECORD
030500*    EVER SHOWS UP.
030600     PERFORM 1000-LOAD-USERS
030700         THRU 1000-EXIT
030800 
030900     PERFORM 4100-WRITE-REPORT-HEADINGS
031000         THRU 4100-EXIT
031100 
031200     PERFORM 2000-SUM-USER-REWARD-POINTS
031300         THRU 2000-EXIT
031400 
031500*    NOT-FIRST-REWARD ONLY GOES TRUE ONCE AT LEAST ONE
031600*    USER-REWARD RECORD HAS BEEN READ - AN EMPTY REWARD FILE
031700*    (EVERY USER EARNED NOTHING THIS RUN) LEAVES IT OFF, AND IN
031800*    THAT CASE THERE IS NO "LAST USER" ACCUMULATOR TO FLUSH HERE,
031900*    2400 BELOW WILL PICK UP EVERY USER AS A ZERO-POINT USER.
032000     IF NOT-FIRST-REWARD
032100         PERFORM 2300-EMIT-TRIP-POINTS-RECORD
032200             THRU 2300-EXIT
032300     END-IF
032400 
032500*    ANYONE ON THE USER MASTER THAT 2300 NEVER TOUCHED - I.E.
032600*    EARNED NOTHING ALL RUN - GETS PICKED UP HERE, TGRD-285.
032700     PERFORM 2400-EMIT-ZERO-POINT-USERS
032800         THRU 2400-EXIT
032900 
033000     PERFORM 9000-CLOSE-FILES
033100         THRU 9000-EXIT
033200 
033300     PERFORM 9999-END-PROGRAM
033400         THRU 9999-EXIT
033500     .
033600*    NO 0100-EXIT PARAGRAPH FOLLOWS - 0100 IS THE ONLY PARAGRAPH
033700*    IN THIS PROGRAM NEVER PERFORMED FROM ANYWHERE ELSE, SO IT
033800*    HAS NO NEED OF ONE.  SAME CONVENTION AS THE OTHER TWO TGRD
033900*    PROGRAMS' MAIN LINE.
034000 
034100*************************************************************************
034200*    INITIALIZATION AND FILE OPEN
034300*************************************************************************
034400 
034500*    NOTHING FANCY HERE - THIS RUN HAS NO OVERRIDE SWITCHES OF
034600*    ITS OWN (UPSI-0 IS DECLARED IN SPECIAL-NAMES ONLY FOR
034700*    PARITY WITH THE OTHER TWO PROGRAMS' HEADER SHAPE; NOTHING IN
034800*    THIS PROCEDURE DIVISION TESTS IT).  OPEN THE TWO INPUTS AND
034900*    THE TWO OUTPUTS AND MOVE ON.
035000 0200-INITIALIZE-RUN.
035100 
035200*    THE ACCUMULATOR-MANAGER GROUP'S OTHER FIELD, CUM-POINTS-
035300*    USER, IS RESET PER-USER BY 2100 INSTEAD - ONLY USERS-
035400*    WRITTEN-TOTAL NEEDS A RUN-LEVEL RESET HERE.
035500     MOVE ZERO TO USERS-WRITTEN-TOTAL
035600     OPEN INPUT  USER-FILE
035700                 USER-REWARD-FILE
035800     OPEN OUTPUT TRIP-POINTS-FILE
035900                 TRIP-RPT-FILE
036000     .
036100*    NO FILE-STATUS CHECK FOLLOWS EITHER OPEN - SAME AS THE OTHER
036200*    TWO PROGRAMS IN THIS SUITE, A BAD OPEN ABENDS THE RUN
036300*    THROUGH THE RUN-TIME SYSTEM RATHER THAN A HAND-WRITTEN TEST.
036400 0200-EXIT.
036500     EXIT.
036600 
036700*************************************************************************
036800*    USER MASTER LOAD  (CARRIES PREFERENCE FIELDS FORWARD FOR
036900*    THE OUT-OF-SCOPE TRIP-PRICING LOOKUP THIS RUN FEEDS)
037000*************************************************************************
037100 
037200 1000-LOAD-USERS.
037300 
037400*    BATCH FLOW UNIT 2 - THE ENTIRE USER MASTER COMES INTO MEMORY
037500*    BEFORE ANYTHING ELSE IN THIS PROGRAM RUNS.
037600     PERFORM 1050-READ-USER-RECORD
037700         THRU 1050-EXIT
037800 
037900*    PRIMING READ ABOVE, THEN THE LOAD LOOP BELOW - STANDARD
038000*    READ-AHEAD SHAPE USED FOR EVERY SEQUENTIAL FILE IN THIS
038100*    SUITE.
038200     PERFORM 1010-BUILD-USER-ROW
038300         THRU 1010-EXIT
038400         UNTIL USER-MAST-EOF
038500     .
038600 1000-EXIT.
038700     EXIT.
038800 
038900*    500-ROW CEILING MATCHES THE OTHER TWO PROGRAMS' USER TABLE -
039000*    THE THREE TGRD PROGRAMS HAVE ALWAYS ASSUMED THE SAME USER
039100*    POPULATION CEILING SINCE THEY SHARE THE SAME USER MASTER.
039200 1010-BUILD-USER-ROW.
039300 
039400*    ADD-THEN-TEST, NOT TEST-THEN-ADD - USER-COUNT IS ALREADY THE
039500*    NEW ROW'S SUBSCRIPT THE MOMENT THE ADD COMPLETES.
039600     ADD 1 TO USER-COUNT
039700     IF USER-COUNT > USER-MAX-OCCURS
039800*        AN ABEND HERE MEANS THE USER MASTER GREW PAST 500
039900*        ROWS WITHOUT A MATCHING CHANGE TO USER-MAX-OCCURS -
040000*        SAME FAILURE SHAPE AS THE OTHER TWO PROGRAMS' TABLE
040100*        LOADS, DELIBERATELY LOUD RATHER THAN SILENTLY
040200*        TRUNCATING THE TABLE.
040300         DISPLAY "TGRD-1000 USER TABLE FULL - ABEND"
040400         PERFORM 9999-END-PROGRAM THRU 9999-EXIT
040500     END-IF
040600     MOVE USER-ID   TO USER-TAB-ID(USER-COUNT)
040700     MOVE USER-NAME TO USER-TAB-NAME(USER-COUNT)
040800     MOVE PREF-NUM-ADULTS
040900         TO USER-TAB-ADULTS(USER-COUNT)
041000     MOVE PREF-NUM-CHILDREN
041100         TO USER-TAB-CHILDREN(USER-COUNT)
041200     MOVE PREF-TRIP-DURATION
041300         TO USER-TAB-DURATION(USER-COUNT)
041400*    NAME, ADULTS, CHILDREN AND DURATION ARE ALL LIFTED STRAIGHT
041500*    OFF THE CURRENT USER-FILE RECORD - USER-COUNT IS BOTH THE
041600*    NEW ROW'S SUBSCRIPT AND THE UPDATED HIGH-WATER MARK.
041700*    EVERY ROW STARTS "NOT WRITTEN" - 2300 OR 2400 BELOW FLIPS
041800*    THIS ON WHICHEVER PATH ACTUALLY EMITS THE USER'S RECORD.
041900     SET USER-TAB-NOT-WRITTEN(USER-COUNT) TO TRUE
042000     PERFORM 1050-READ-USER-RECORD
042100         THRU 1050-EXIT
042200     .
042300 1010-EXIT.
042400     EXIT.
042500 
042600*    STRAIGHT SEQUENTIAL READ - USER-FILE HAS NO CONTROL BREAK OF
042700*    ITS OWN, IT IS JUST BEING LOADED WHOLESALE INTO A TABLE.
042800 1050-READ-USER-RECORD.
042900 
043000*    NO NOT-AT-END PHRASE NEEDED - THE ONLY WORK LEFT TO DO ON A
043100*    SUCCESSFUL READ HAPPENS BACK IN THE CALLING PARAGRAPH, 1010.
043200     READ USER-FILE
043300         AT END
043400*            GO TO, NOT A FALL-THROUGH - KEEPS THE PARAGRAPH FROM
043500*            DROPPING INTO ANY LOGIC THAT MIGHT LATER GET ADDED
043600*            BELOW THE READ, SAME AS THE OTHER READ PARAGRAPHS IN
043700*            THIS SUITE.
043800             SET USER-MAST-EOF TO TRUE
043900             GO TO 1050-EXIT
044000     END-READ
044100     .
044200 1050-EXIT.
044300     EXIT.
044400 
044500*************************************************************************
044600*    USER-REWARD PASS  -  CONTROL BREAK ON USER-ID, ONE
044700*    CUMULATIVE-POINTS TOTAL PER USER  -  BATCH FLOW UNIT 3.
044800*    NOTE THE USER-REWARD FILE ITSELF IS NOT SORTED BY USER-ID -
044900*    IT WAS WRITTEN BY 1-REWARD-POST'S OWN USER-ID CONTROL BREAK,
045000*    SO ROWS FOR THE SAME USER ALREADY ARRIVE TOGETHER IN THAT
045100*    RUN'S PROCESSING ORDER EVEN THOUGH NO EXPLICIT SORT VERB
045200*    RUNS IN EITHER PROGRAM - RELIED ON SINCE TGRD-191, NEVER
045300*    REVISITED.
045400*************************************************************************
045500 
045600 2000-SUM-USER-REWARD-POINTS.
045700 
045800*    BATCH FLOW UNIT 3 STARTS HERE - EVERYTHING ABOVE THIS POINT
045900*    IN THE MAIN LINE IS SETUP (FILE OPENS, THE USER TABLE LOAD,
046000*    THE REPORT HEADINGS).
046100     PERFORM 2050-READ-USER-REWARD
046200         THRU 2050-EXIT
046300 
046400*    SAME PRIMING-READ SHAPE AS 1000 ABOVE - THE FIRST ROW HAS TO
046500*    BE IN CURRENT-REWARD-MANAGER BEFORE 2010 CAN TEST IT.
046600     PERFORM 2010-PROCESS-ONE-REWARD-ROW
046700         THRU 2010-EXIT
046800         UNTIL RWD-EOF
046900     .
047000 2000-EXIT.
047100     EXIT.
047200 
047300*    CLASSIC THREE-WAY CONTROL-BREAK TEST: FIRST ROW OF THE WHOLE
047400*    RUN STARTS A NEW GROUP UNCONDITIONALLY; A USER-ID CHANGE
047500*    FLUSHES THE PRIOR USER'S TOTAL BEFORE STARTING THE NEW ONE;
047600*    OTHERWISE THIS ROW JUST ADDS TO THE RUNNING TOTAL FOR THE
047700*    USER ALREADY IN PROGRESS.
047800 2010-PROCESS-ONE-REWARD-ROW.
047900 
048000*    PERFORMED ONCE PER REWARD ROW BY THE UNTIL RWD-EOF LOOP IN
048100*    2000 - THIS IS WHERE THE CONTROL-BREAK DECISION ACTUALLY
048200*    GETS MADE.
048300     MOVE RWD-USER-ID TO CURRENT-USER-ID
048400 
048500*    THE COMPARE BELOW ONLY MEANS SOMETHING ONCE PRIOR-USER-ID
048600*    HAS ACTUALLY BEEN SET BY A PRIOR PASS THROUGH THIS
048700*    PARAGRAPH - HENCE THE FIRST-REWARD-OF-RUN SPECIAL CASE.
048800     IF FIRST-REWARD-OF-RUN
048900         PERFORM 2100-START-NEW-USER
049000             THRU 2100-EXIT
049100     ELSE
049200         IF CURRENT-USER-ID NOT = PRIOR-USER-ID
049300*            PRIOR-USER-ID (NOT CURRENT-USER-ID) IS WHAT GETS
049400*            WRITTEN OUT HERE - THE GROUP THAT JUST ENDED, NOT
049500*            THE ONE THAT IS ABOUT TO START.
049600             PERFORM 2300-EMIT-TRIP-POINTS-RECORD
049700                 THRU 2300-EXIT
049800             PERFORM 2100-START-NEW-USER
049900                 THRU 2100-EXIT
050000         END-IF
050100     END-IF
050200 
050300     PERFORM 2200-ACCUMULATE-ONE-REWARD
050400         THRU 2200-EXIT
050500 
050600*    PRIOR-USER-ID IS UPDATED LAST, AFTER THE ACCUMULATE STEP -
050700*    ORDER MATTERS HERE ONLY IN THE SENSE THAT NOTHING ABOVE THIS
050800*    LINE STILL NEEDS THE OLD VALUE OF PRIOR-USER-ID.
050900     MOVE CURRENT-USER-ID TO PRIOR-USER-ID
051000 
051100     PERFORM 2050-READ-USER-REWARD
051200         THRU 2050-EXIT
051300     .
051400 2010-EXIT.
051500     EXIT.
051600 
051700*    LIFTS USER-ID AND REWARD-POINTS OUT OF THE RAW RECORD INTO
051800*    THE SMALL CURRENT-REWARD-MANAGER WORK AREA ON EVERY READ -
051900*    KEEPS 2010 ABOVE FROM HAVING TO QUALIFY EVERY REFERENCE
052000*    BACK TO THE FD.
052100 2050-READ-USER-REWARD.
052200 
052300*    PERFORMED FROM TWO PLACES - THE PRIMING READ IN 2000 AND
052400*    THE LOOP-BOTTOM READ IN 2010.
052500     READ USER-REWARD-FILE
052600         AT END
052700             SET RWD-EOF TO TRUE
052800             GO TO 2050-EXIT
052900         NOT AT END
053000*            USER-ID IS QUALIFIED HERE - TGUSER.CPY AND TGREWD.CPY
053100*            BOTH DECLARE A FIELD NAMED USER-ID UNDER THEIR OWN
053200*            01-LEVEL RECORD, SO AN UNQUALIFIED REFERENCE WOULD
053300*            BE AMBIGUOUS TO THE COMPILER.
053400             MOVE USER-ID       OF USER-REWARD-RECORD
053500                 TO RWD-USER-ID
053600             MOVE REWARD-POINTS TO RWD-POINTS
053700     END-READ
053800     .
053900 2050-EXIT.
054000     EXIT.
054100 
054200*    RESETS THE RUNNING TOTAL TO ZERO AND FLIPS THE "AT LEAST ONE
054300*    REWARD ROW SEEN" SWITCH - THE SWITCH IS WHAT LETS 0100 ABOVE
054400*    TELL WHETHER THERE IS A FINAL GROUP LEFT TO FLUSH AFTER THE
054500*    LOOP EXITS.
054600 2100-START-NEW-USER.
054700 
054800*    PERFORMED FROM TWO PLACES IN 2010 - ONCE FOR THE VERY FIRST
054900*    REWARD ROW OF THE RUN, AND AGAIN ON EVERY SUBSEQUENT USER-ID
055000*    CHANGE.
055100     MOVE ZERO TO CUM-POINTS-USER
055200*    ONCE SET, NOT-FIRST-REWARD STAYS SET FOR THE REST OF THE
055300*    RUN - THIS SWITCH NEVER FLIPS BACK TO FIRST-REWARD-OF-RUN.
055400     SET NOT-FIRST-REWARD TO TRUE
055500     .
055600 2100-EXIT.
055700     EXIT.
055800 
055900*    ONE ADD PER REWARD ROW - THE WHOLE POINT OF THE CONTROL
056000*    BREAK ABOVE IS TO GET EVERY ROW FOR A GIVEN USER-ID INTO
056100*    THIS SAME RUNNING TOTAL BEFORE 2300 FLUSHES IT.
056200 2200-ACCUMULATE-ONE-REWARD.
056300 
056400*    RUNS ONCE PER REWARD ROW, REGARDLESS OF WHETHER THE ROW
056500*    STARTED A NEW USER GROUP OR CONTINUED THE CURRENT ONE.
056600*    A ONE-LINE PARAGRAPH ON PURPOSE - KEPT SEPARATE FROM 2010 SO
056700*    IT HAS ITS OWN PERFORM-THRU RANGE IF A FUTURE REQUEST EVER
056800*    NEEDS TO CONDITION THE ADD ON SOMETHING (A REWARD-TYPE CODE,
056900*    SAY) WITHOUT DISTURBING THE CONTROL-BREAK TEST IN 2010.
057000     ADD RWD-POINTS TO CUM-POINTS-USER
057100     .
057200 2200-EXIT.
057300     EXIT.
057400 
057500*************************************************************************
057600*    WRITES THE TRIP-POINTS RECORD FOR THE USER JUST COMPLETED,
057700*    THEN MARKS THE USER-TABLE ENTRY SO THE ZERO-REWARD SWEEP
057800*    BELOW DOES NOT WRITE IT A SECOND TIME.  THE REPORT LINE
057900*    ITSELF IS NOW BUILT BY THE SHARED 4000 PARAGRAPH, TGRD-420.
058000*************************************************************************
058100 
058200*    CALLED BOTH MID-LOOP (ON A USER-ID CHANGE) AND ONCE MORE
058300*    FROM 0100 AFTER THE READ LOOP EXITS, TO FLUSH THE LAST
058400*    GROUP - SAME TWO-CALL-SITE SHAPE 1-REWARD-POST USES FOR ITS
058500*    OWN LAST-USER SUBTOTAL, TGRD-402 OVER THERE.
058600 2300-EMIT-TRIP-POINTS-RECORD.
058700 
058800     MOVE PRIOR-USER-ID TO TP-USER-ID
058900*    TP-USER-NAME STARTS BLANK SO THE SCAN BELOW HAS SOMETHING
059000*    DEFINITE TO LEAVE IN PLACE IF IT NEVER FINDS A MATCHING ROW.
059100     MOVE SPACE TO TP-USER-NAME
059200 
059300*    PULLS THE USER'S NAME AND PREFERENCE FIELDS BACK OUT OF THE
059400*    USER TABLE BY USER-ID - THE RAW USER-REWARD RECORD CARRIES
059500*    NO NAME OR PREFERENCE DATA OF ITS OWN, ONLY THE ID.
059600     PERFORM 2310-SCAN-USER-TABLE-ROW
059700         THRU 2310-EXIT
059800         VARYING USER-IDX FROM 1 BY 1
059900         UNTIL USER-IDX > USER-COUNT
060000 
060100     MOVE CUM-POINTS-USER TO TP-CUMULATIVE-POINTS
060200*    THIS WRITE IS WHAT ACTUALLY PRODUCES THE HAND-OFF ROW FOR
060300*    THE TRIP-PRICING DESK RUN - EVERYTHING ELSE IN THIS
060400*    PARAGRAPH IS SETUP FOR IT.
060500     WRITE TRIP-POINTS-RECORD
060600 
060700*    REPORT-LINE FALLBACK-TO-RAW-ID LOGIC AND THE COLUMN MOVES
060800*    NOW LIVE IN 4000-WRITE-TRIP-DETAIL-LINE, SHARED WITH 2410
060900*    BELOW - SEE THAT PARAGRAPH FOR THE "NAME NOT FOUND" NOTE.
061000     PERFORM 4000-WRITE-TRIP-DETAIL-LINE
061100         THRU 4000-EXIT
061200 
061300     ADD 1 TO USERS-WRITTEN-TOTAL
061400     .
061500 2300-EXIT.
061600     EXIT.
061700 
061800*    SHORT-CIRCUIT LINEAR SCAN - SAME IDIOM USED THROUGHOUT THIS
061900*    SUITE'S NAME/TABLE LOOKUPS: ON A MATCH, JUMP THE INDEX PAST
062000*    THE END OF THE TABLE SO THE PERFORM VARYING STOPS COLD
062100*    RATHER THAN CONTINUING TO SCAN ROWS THAT CANNOT MATCH.
062200 2310-SCAN-USER-TABLE-ROW.
062300 
062400*    PERFORMED ONCE PER TABLE ROW BY THE VARYING CLAUSE IN 2300 -
062500*    NEVER CALLED DIRECTLY FROM ANYWHERE ELSE.
062600*    COMPARES AGAINST PRIOR-USER-ID, NOT CURRENT-USER-ID - THIS
062700*    PARAGRAPH ONLY EVER RUNS FROM 2300, WHICH IS ALWAYS FLUSHING
062800*    THE GROUP THAT JUST ENDED.
062900     IF USER-TAB-ID(USER-IDX) = PRIOR-USER-ID
063000         MOVE USER-TAB-NAME(USER-IDX)     TO TP-USER-NAME
063100         MOVE USER-TAB-ADULTS(USER-IDX)
063200             TO TP-PREF-NUM-ADULTS
063300         MOVE USER-TAB-CHILDREN(USER-IDX)
063400             TO TP-PREF-NUM-CHILDREN
063500         MOVE USER-TAB-DURATION(USER-IDX)
063600             TO TP-PREF-TRIP-DURATION
063700         SET USER-TAB-WRITTEN(USER-IDX) TO TRUE
063800*        JUMPING USER-IDX TO USER-COUNT MAKES THE PERFORM VARYING
063900*        IN 2300 STOP ON ITS NEXT TEST, WITHOUT NEEDING A GO TO
064000*        OR AN EARLY-EXIT FLAG OF ITS OWN.
064100         MOVE USER-COUNT TO USER-IDX
064200     END-IF
064300     .
064400 2310-EXIT.
064500     EXIT.
064600 
064700*************************************************************************
064800*    ANY USER ON THE MASTER WITH NO POSTED REWARD AT ALL STILL
064900*    GETS A ZERO-POINT TRIP-POINTS RECORD - REQUEST TGRD-285.
065000*    WITHOUT THIS SWEEP THE TRIP-PRICING DESK RUN DOWNSTREAM
065100*    WOULD HAVE NO ROW AT ALL FOR A USER WHO VISITED NOTHING
065200*    REWARD-WORTHY, AND THAT RUN HAS NO WAY OF TELLING "ZERO
065300*    POINTS" APART FROM "NEVER HEARD OF THIS USER."
065400*************************************************************************
065500 
065600 2400-EMIT-ZERO-POINT-USERS.
065700 
065800*    RUNS ONCE, AFTER THE ENTIRE REWARD FILE HAS BEEN PROCESSED -
065900*    NOT INTERLEAVED WITH 2000 ABOVE IN ANY WAY.
066000     PERFORM 2410-TEST-ONE-USER-ROW
066100         THRU 2410-EXIT
066200         VARYING USER-IDX FROM 1 BY 1
066300         UNTIL USER-IDX > USER-COUNT
066400     .
066500 2400-EXIT.
066600     EXIT.
066700 
066800*    USER-TAB-WRITTEN-SW IS THE ONLY THING THIS PARAGRAPH
066900*    TESTS - ANY ROW 2300 ABOVE ALREADY EMITTED IS SKIPPED HERE,
067000*    SO EVERY USER ENDS UP WITH EXACTLY ONE TRIP-POINTS RECORD,
067100*    NEVER ZERO AND NEVER TWO.
067200 2410-TEST-ONE-USER-ROW.
067300 
067400*    PERFORMED ONCE PER TABLE ROW BY THE VARYING CLAUSE IN 2400 -
067500*    LIKE 2310, NEVER CALLED DIRECTLY FROM ANYWHERE ELSE.
067600*    PLAIN PERFORM VARYING OVER THE WHOLE TABLE - NO SHORT-
067700*    CIRCUIT HERE, UNLIKE 2310, BECAUSE THIS PARAGRAPH HAS TO
067800*    VISIT EVERY ROW RATHER THAN STOP AT THE FIRST MATCH.
067900     IF USER-TAB-NOT-WRITTEN(USER-IDX)
068000 
068100         MOVE USER-TAB-ID(USER-IDX)   TO TP-USER-ID
068200         MOVE USER-TAB-NAME(USER-IDX) TO TP-USER-NAME
068300         MOVE USER-TAB-ADULTS(USER-IDX)
068400             TO TP-PREF-NUM-ADULTS
068500         MOVE USER-TAB-CHILDREN(USER-IDX)
068600             TO TP-PREF-NUM-CHILDREN
068700         MOVE USER-TAB-DURATION(USER-IDX)
068800             TO TP-PREF-TRIP-DURATION
068900*        ZERO IS MOVED EXPLICITLY RATHER THAN LEFT AS WHATEVER
069000*        CUM-POINTS-USER LAST HELD - THIS USER NEVER WENT THROUGH
069100*        2100/2200 AT ALL, SO CUM-POINTS-USER MEANS NOTHING FOR
069200*        THIS ROW.
069300         MOVE ZERO TO TP-CUMULATIVE-POINTS
069400         WRITE TRIP-POINTS-RECORD
069500 
069600*        SAME SHARED REPORT-LINE PARAGRAPH 2300 ABOVE USES -
069700*        USER-TAB-NAME IS ALWAYS PRESENT HERE (IT CAME STRAIGHT
069800*        OFF THE USER MASTER MOMENTS AGO), SO THE FALLBACK-TO-
069900*        RAW-ID BRANCH INSIDE 4000 NEVER ACTUALLY FIRES ON THIS
070000*        CALL PATH - IT IS ONLY THERE FOR 2300'S BENEFIT.
070100         PERFORM 4000-WRITE-TRIP-DETAIL-LINE
070200             THRU 4000-EXIT
070300 
070400         SET USER-TAB-WRITTEN(USER-IDX) TO TRUE
070500         ADD 1 TO USERS-WRITTEN-TOTAL
070600 
070700     END-IF
070800     .
070900 2410-EXIT.
071000     EXIT.
071100 
071200*************************************************************************
071300*    TRIP-POINTS-SUMMARY REPORT
071400*************************************************************************
071500 
071600*    DETAIL-LINE BUILD AND WRITE, SHARED BY BOTH 2300 AND 2410 -
071700*    PULLED OUT TO ITS OWN 4000 PARAGRAPH SO THE COLUMN LAYOUT IS
071800*    MAINTAINED IN ONE PLACE, MATCHING THE 4000/4010/4100 REPORT-
071900*    PARAGRAPH SHAPE 1-REWARD-POST AND 2-NEARBY-REPORT ALREADY
072000*    USE.  TGRD-420.
072100 4000-WRITE-TRIP-DETAIL-LINE.
072200 
072300*    THE ONLY PARAGRAPH IN THIS PROGRAM PERFORMED FROM TWO
072400*    DIFFERENT CALL SITES - 2300 AND 2410 BOTH REACH IT.
072500*    REPORT LINE FALLS BACK TO THE RAW USER-ID IF TP-USER-NAME
072600*    CAME IN BLANK (A REWARD ROW FOR A USER-ID NOT ON THE USER
072700*    MASTER - SHOULD NEVER HAPPEN IN A CLEAN RUN, BUT THE REPORT
072800*    LINE STAYS READABLE EITHER WAY INSTEAD OF PRINTING A BLANK
072900*    NAME COLUMN).
073000     MOVE TP-USER-ID   TO RPT-USER-ID-NAME
073100     IF TP-USER-NAME NOT = SPACE
073200*        NAME WINS OVER THE RAW ID WHENEVER ONE IS AVAILABLE -
073300*        THE DESK READS THIS REPORT BY NAME, NOT BY ID.
073400         MOVE TP-USER-NAME TO RPT-USER-ID-NAME
073500     END-IF
073600     MOVE TP-CUMULATIVE-POINTS  TO RPT-POINTS
073700     MOVE TP-PREF-NUM-ADULTS    TO RPT-ADULTS
073800     MOVE TP-PREF-NUM-CHILDREN  TO RPT-CHILDREN
073900     MOVE TP-PREF-TRIP-DURATION TO RPT-DURATION
074000*    ONE DETAIL LINE PER TRIP-POINTS RECORD - THE REPORT AND THE
074100*    DATA FILE ALWAYS HAVE THE SAME ROW COUNT AS A RESULT.
074200     MOVE RPT-DETAIL-LINE TO TRIP-RPT-LINE
074300     WRITE TRIP-RPT-LINE
074400     .
074500 4000-EXIT.
074600     EXIT.
074700 
074800*    TITLE/RULE/COLUMN-HEADING BLOCK, PRINTED ONCE AT THE TOP OF
074900*    THE RUN BEFORE THE CONTROL BREAK EVEN STARTS - REQUEST
075000*    TGRD-403, SO THE DESK HAS SOMETHING TO SPOT-CHECK WITHOUT
075100*    PULLING A RAW DUMP OF TRIP-POINTS-FILE.
075200 4100-WRITE-REPORT-HEADINGS.
075300 
075400*    PERFORMED EXACTLY ONCE, FROM 0100, BEFORE THE CONTROL BREAK
075500*    OVER THE REWARD FILE EVER STARTS.
075600     MOVE RPT-TITLE-LINE TO TRIP-RPT-LINE
075700     WRITE TRIP-RPT-LINE
075800     MOVE RPT-RULE-LINE  TO TRIP-RPT-LINE
075900     WRITE TRIP-RPT-LINE
076000     MOVE RPT-HEADING-LINE TO TRIP-RPT-LINE
076100     WRITE TRIP-RPT-LINE
076200*    SECOND RULE LINE CLOSES THE BOX UNDER THE COLUMN HEADINGS -
076300*    NO RULE LINE IS WRITTEN AGAIN AFTER THE LAST DETAIL LINE,
076400*    SO THE REPORT'S BOX IS OPEN AT THE BOTTOM BY DESIGN.
076500     MOVE RPT-RULE-LINE  TO TRIP-RPT-LINE
076600     WRITE TRIP-RPT-LINE
076700     .
076800 4100-EXIT.
076900     EXIT.
077000 
077100*************************************************************************
077200*    RUN CLEANUP
077300*************************************************************************
077400 
077500*    CLOSES ALL FOUR FILES - NO SORT WORK FILES IN THIS PROGRAM,
077600*    UNLIKE 2-NEARBY-REPORT, SO THE CLOSE LIST IS THE SAME FOUR
077700*    SELECTS DECLARED ABOVE.
077800 9000-CLOSE-FILES.
077900 
078000*    PERFORMED EXACTLY ONCE, FROM 0100, AFTER BOTH THE REWARD
078100*    PASS AND THE ZERO-POINT SWEEP HAVE FINISHED.
078200*    ALL FOUR CLOSE ON ONE VERB - NO INDIVIDUAL FILE-STATUS CHECK
078300*    FOLLOWS, SAME AS THE OPEN ABOVE.
078400     CLOSE USER-FILE
078500           USER-REWARD-FILE
078600           TRIP-POINTS-FILE
078700           TRIP-RPT-FILE
078800     .
078900 9000-EXIT.
079000     EXIT.
079100 
079200*    NORMAL END OF RUN - RETURN CODE FIELD CARRIED FOR PARITY
079300*    WITH THE OTHER TGRD PROGRAMS, NEVER SET EXPLICITLY.
079400 9999-END-PROGRAM.
079500*    STOP RUN ENDS THE JOB STEP IMMEDIATELY - REACHED EITHER OFF
079600*    THE BOTTOM OF 0100 IN THE NORMAL CASE, OR BY THE EARLY
079700*    PERFORM IN 1010 WHEN THE USER TABLE OVERFLOWS.
079800     STOP RUN
079900     .
080000 9999-EXIT.
080100     EXIT.
