000100******************************************************************
000200*    TGWORK.CPY
000300*    SHARED WORKING-STORAGE  -  GREAT-CIRCLE DISTANCE WORK AREA
000400*    AND THE ALTERNATE-VIEW REDEFINES USED ACROSS THE TGRD SUITE.
000500*    COPY THIS MEMBER ONCE PER PROGRAM, RIGHT AFTER THE PROGRAM'S
000600*    OWN WORKING-STORAGE MANAGERS.
000700*    88-JAN-1988  R.D.  ORIGINAL CUT, PROJECT TGRD.
000800*    19-OCT-1994  K.R.  INTERMEDIATE FIELDS WIDENED TO 9 DECIMAL
000900*                       DIGITS TO MATCH THE VENDOR REFERENCE
001000*                       CALCULATION, REQUEST TGRD-233.
001100*    02-NOV-1994  K.R.  ADDED THE TAYLOR-SERIES/ABRAMOWITZ-AND-
001200*                       STEGUN SCRATCH AREA - COMPILER ON THIS
001300*                       BOX HAS NO SIN/COS/ARCCOS LIBRARY CALL,
001400*                       REQUEST TGRD-234.
001500******************************************************************
001600 01  W-DISTANCE-WORK-AREA.
001700*        RADIAN CONVERSIONS OF THE TWO POINTS BEING COMPARED
001800     05  W-LAT1-RADIANS         PIC S9(3)V9(9) COMP-3.
001900     05  W-LON1-RADIANS         PIC S9(3)V9(9) COMP-3.
002000     05  W-LAT2-RADIANS         PIC S9(3)V9(9) COMP-3.
002100     05  W-LON2-RADIANS         PIC S9(3)V9(9) COMP-3.
002200*        LAW-OF-COSINES INTERMEDIATE TERMS
002300     05  W-SIN-LAT1             PIC S9(3)V9(9) COMP-3.
002400     05  W-SIN-LAT2             PIC S9(3)V9(9) COMP-3.
002500     05  W-COS-LAT1             PIC S9(3)V9(9) COMP-3.
002600     05  W-COS-LAT2             PIC S9(3)V9(9) COMP-3.
002700     05  W-COS-LON-DIFF         PIC S9(3)V9(9) COMP-3.
002800     05  W-COSINE-ANGLE         PIC S9(3)V9(9) COMP-3.
002900     05  W-ANGLE-RADIANS        PIC S9(3)V9(9) COMP-3.
003000     05  W-ANGLE-DEGREES        PIC S9(3)V9(9) COMP-3.
003100     05  W-NAUTICAL-MILES       PIC S9(6)V9(9) COMP-3.
003200     05  W-STATUTE-MILES        PIC S9(6)V9(9) COMP-3.
003300
003400*    CONSTANTS CARRIED SINCE THE ORIGINAL CUT - SEE TGRD-STDS
003500*    SECTION 4, "TRIGONOMETRIC APPROXIMATIONS".  THE SITE MATH
003600*    LIBRARY HAS NO SIN/COS/ARCCOS ROUTINE, SO THESE FIGURES
003700*    DRIVE A TAYLOR-SERIES / ABRAMOWITZ-AND-STEGUN 4.4.45
003800*    POLYNOMIAL WORKED OUT LONGHAND WITH COMPUTE STATEMENTS -
003900*    SEE 3010/3020/3030 IN THE CALLING PROGRAM.
004000 01  W-MATH-CONSTANTS.
004100     05  W-PI                   PIC S9(1)V9(9) COMP-3
004200                                  VALUE 3.141592654.
004300     05  W-TWO-PI               PIC S9(1)V9(9) COMP-3
004400                                  VALUE 6.283185307.
004500     05  W-RADIANS-PER-DEGREE   PIC S9(1)V9(9) COMP-3
004600                                  VALUE 0.017453293.
004700     05  W-DEGREES-PER-RADIAN   PIC S9(3)V9(9) COMP-3
004800                                  VALUE 57.295779513.
004900     05  W-NAUT-TO-STATUTE      PIC S9(1)V9(9) COMP-3
005000                                  VALUE 1.15077945.
005100     05  W-MINUTES-PER-DEGREE   PIC S9(3)       COMP
005200                                  VALUE 60.
005300     05  W-ACOS-COEFF-0         PIC S9(1)V9(7) COMP-3
005400                                  VALUE 1.5707963.
005500     05  W-ACOS-COEFF-1         PIC S9(1)V9(7) COMP-3
005600                                  VALUE -0.2121144.
005700     05  W-ACOS-COEFF-2         PIC S9(1)V9(7) COMP-3
005800                                  VALUE 0.0742610.
005900     05  W-ACOS-COEFF-3         PIC S9(1)V9(7) COMP-3
006000                                  VALUE -0.0187293.
006100
006200*    SCRATCH FIELDS FOR THE SINE/COSINE/ARCCOSINE AND SQUARE-
006300*    ROOT WORK PARAGRAPHS.  ONE SET, REUSED FOR EVERY CALL - NO
006400*    CALL IS REENTRANT, WHICH IS FINE SINCE THIS SUITE NEVER
006500*    RUNS THE MATH PARAGRAPHS RECURSIVELY.
006600 01  W-TRIG-WORK-AREA.
006700     05  W-TRIG-ANGLE-RADIANS       PIC S9(3)V9(9) COMP-3.
006800     05  W-TRIG-X-SQUARED           PIC S9(3)V9(9) COMP-3.
006900     05  W-TRIG-SINE-RESULT         PIC S9(3)V9(9) COMP-3.
007000     05  W-TRIG-COSINE-RESULT       PIC S9(3)V9(9) COMP-3.
007100     05  W-TRIG-COSINE-VALUE        PIC S9(3)V9(9) COMP-3.
007200     05  W-TRIG-POLY-VALUE          PIC S9(3)V9(9) COMP-3.
007300     05  W-TRIG-ANGLE-RESULT-RADIANS PIC S9(3)V9(9) COMP-3.
007400     05  W-TRIG-SQRT-INPUT          PIC S9(3)V9(9) COMP-3.
007500     05  W-TRIG-SQRT-RESULT         PIC S9(3)V9(9) COMP-3.
007600     05  W-SQRT-ITERATION           PIC S9(4) COMP.
007700     05  W-TRIG-SIGN-SW             PIC X(01) VALUE "P".
007800         88  W-TRIG-VALUE-NEGATIVE          VALUE "N".
007900         88  W-TRIG-VALUE-POSITIVE          VALUE "P".
008000
008100*    ALTERNATE VIEW OF A VISIT/COMPILE TIMESTAMP, CCYYMMDDHHMISS,
008200*    BROKEN OUT FOR THE Y2K DATE-WINDOW EDIT ADDED BELOW.
008300 01  W-TIMESTAMP-WORK           PIC X(14).
008400 01  W-TIMESTAMP-PARTS REDEFINES W-TIMESTAMP-WORK.
008500     05  W-TS-CCYY              PIC 9(04).
008600     05  W-TS-MM                PIC 9(02).
008700     05  W-TS-DD                PIC 9(02).
008800     05  W-TS-HH                PIC 9(02).
008900     05  W-TS-MI                PIC 9(02).
009000     05  W-TS-SS                PIC 9(02).
009100
009200*    ALTERNATE VIEW OF A LATITUDE/LONGITUDE PAIR, SPLIT TO WHOLE
009300*    DEGREES FOR THE ROUGH-CUT ATTRACTION-PROXIMITY-RANGE PRESCAN.
009400 01  W-LATLONG-WORK.
009500     05  W-LL-LATITUDE          PIC S9(3)V9(6).
009600     05  W-LL-LONGITUDE         PIC S9(3)V9(6).
009700 01  W-LATLONG-WHOLE-DEGREES REDEFINES W-LATLONG-WORK.
009800     05  W-LLW-LAT-DEGREES      PIC S9(3).
009900     05  FILLER                  PIC 9(6).
010000     05  W-LLW-LON-DEGREES      PIC S9(3).
010100     05  FILLER                  PIC 9(6).
010200
010300*    ALTERNATE VIEW OF THE COMPOSITE ATTRACTION-ID/USER-ID KEY
010400*    USED TO SEARCH THE REWARD-LOOKUP TABLE.
010500 01  W-COMPOSITE-KEY-WORK.
010600     05  W-CK-ATTRACTION-ID     PIC X(36).
010700     05  W-CK-USER-ID           PIC X(36).
010800 01  W-COMPOSITE-KEY-HALVES REDEFINES W-COMPOSITE-KEY-WORK.
010900     05  W-CKH-FIRST-HALF       PIC X(36).
011000     05  W-CKH-SECOND-HALF      PIC X(36).
