000100******************************************************************
000200*    TGLKUP.CPY
000300*    REWARD-POINTS-LOOKUP RECORD  -  EXTERNALLY SUPPLIED TABLE OF
000400*    POINT VALUES KEYED BY ATTRACTION-ID/USER-ID.  LOADED WHOLE
000500*    INTO A WORKING-STORAGE TABLE - SEE 1100-LOAD-LOOKUP.
000600*    88-JAN-1988  R.D.  ORIGINAL CUT, PROJECT TGRD.
000700******************************************************************
000800 01  REWARD-LOOKUP-RECORD.
000900     05  LOOKUP-ATTRACTION-ID    PIC X(36).
001000     05  LOOKUP-USER-ID          PIC X(36).
001100     05  LOOKUP-POINTS           PIC 9(09).
001200     05  FILLER                  PIC X(09).
