000100******************************************************************
000200*    TGUSER.CPY
000300*    USER MASTER RECORD  -  ONE PER REGISTERED TOURGUIDE USER
000400*    KEYED BY USER-ID.  LOADED INTO A WORKING-STORAGE TABLE BY
000500*    THE 1200-LOAD-USERS PARAGRAPH OF THE CALLING PROGRAM.
000600*    88-JAN-1988  R.D.  ORIGINAL CUT, PROJECT TGRD.
000700*    14-FEB-1990  J.M.  PREF-TRIP-DURATION ADDED, REQUEST TGRD-77.
000800******************************************************************
000900 01  USER-RECORD.
001000     05  USER-ID                 PIC X(36).
001100     05  USER-NAME               PIC X(30).
001200     05  PHONE-NUMBER            PIC X(15).
001300     05  EMAIL-ADDRESS           PIC X(50).
001400     05  USER-PREFERENCES.
001500         10  PREF-NUM-ADULTS     PIC 9(02).
001600         10  PREF-NUM-CHILDREN   PIC 9(02).
001700         10  PREF-TRIP-DURATION  PIC 9(03).
001800     05  FILLER                  PIC X(12).
