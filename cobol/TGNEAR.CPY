000100******************************************************************
000200*    TGNEAR.CPY
000300*    NEARBY-ATTRACTION OUTPUT RECORD  -  ONE LINE PER SELECTED
000400*    ATTRACTION ON THE NEARBY-ATTRACTIONS FILE/REPORT.  NO
000500*    PROXIMITY CUTOFF APPLIES TO THIS SET - RANKED BY DISTANCE
000600*    ONLY, SEE 2300-RANK-AND-EMIT.
000700*    23-MAR-1989  R.D.  ORIGINAL CUT, PROJECT TGRD.
000800******************************************************************
000900 01  NEARBY-ATTRACTION-RECORD.
001000     05  NA-ATTRACTION-NAME      PIC X(100).
001100     05  NA-ATTR-LOCATION.
001200         10  NA-ATTR-LATITUDE    PIC S9(3)V9(6).
001300         10  NA-ATTR-LONGITUDE   PIC S9(3)V9(6).
001400     05  NA-USER-LOCATION.
001500         10  NA-USER-LATITUDE    PIC S9(3)V9(6).
001600         10  NA-USER-LONGITUDE   PIC S9(3)V9(6).
001700     05  NA-DISTANCE-MILES       PIC S9(6)V9(6).
001800     05  NA-REWARD-POINTS        PIC 9(09).
001900     05  FILLER                  PIC X(03).
