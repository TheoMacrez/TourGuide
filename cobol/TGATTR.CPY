000100******************************************************************
000200*    TGATTR.CPY
000300*    ATTRACTION MASTER RECORD  -  ONE PER TOURIST ATTRACTION
000400*    LOADED ENTIRELY INTO A WORKING-STORAGE TABLE AT THE START
000500*    OF EVERY RUN THAT NEEDS IT.  SEE THE 1000-LOAD-ATTRACTIONS
000600*    PARAGRAPH OF THE CALLING PROGRAM FOR THE TABLE FORM.
000700*    88-JAN-1988  R.D.  ORIGINAL CUT, PROJECT TGRD.
000800*    03-JUN-1991  R.D.  ATTR-STATE ADDED, REQUEST TGRD-114.
000900******************************************************************
001000 01  ATTRACTION-RECORD.
001100     05  ATTRACTION-ID           PIC X(36).
001200     05  ATTRACTION-NAME         PIC X(100).
001300     05  ATTR-CITY               PIC X(50).
001400     05  ATTR-STATE              PIC X(02).
001500     05  ATTR-LOCATION.
001600         10  ATTR-LATITUDE       PIC S9(3)V9(6).
001700         10  ATTR-LONGITUDE      PIC S9(3)V9(6).
001800     05  FILLER                  PIC X(10).
